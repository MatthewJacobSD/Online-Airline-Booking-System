000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GRVROUT-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  25/04/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : GRVROUT-COB                                             
001100*    FINALIDADE : LE O LOTE DE ROTAS CANDIDATAS (ROUTCAN),                
001200*                 VALIDA CADA REGISTRO, DESCARTA REPETICOES DE            
001300*                 IDENTIFICADOR DENTRO DO PROPRIO LOTE E CONTRA           
001400*                 O CADASTRO JA EXISTENTE, E REGRAVA O ARQUIVO            
001500*                 DE ROTAS COM OS NOVOS REGISTROS ACRESCENTADOS.          
001600*    ANALISTA       : J. KOIKE                                            
001700*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001800*----------------------------------------------------------------         
001900*    VRS   DATA          PROGR  DESCRICAO                                 
002000*    1.0   25/04/1990    EAM    IMPLANTACAO - GRAVACAO DO         V1.0    
002100*                               CADASTRO DE ROTAS COM CHECAGEM            
002200*                               DE CODIGO REPETIDO.                       
002300*    1.1   14/07/1993    EAM    IDENTIFICADOR PASSA A SER UUID.   V1.1    
002400*    1.2   30/01/2002    JAM    TKT-2217 - VALIDACAO DO NOME DA   V1.2    
002500*                               ROTA NO FORMATO XXX-YYY.                  
002600*    1.3   02/04/2001    EAM    REFATORACAO GERAL - LAYOUT PARA   V1.3    
002700*                               CPROUT, CONTROLE DE LOTE PARA             
002800*                               CPBATCH.                                  
002900*    1.4   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.4    
003000*                               MENSAGENS DE DIAGNOSTICO.                 
003100*================================================================         
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
003800     CLASS ALFAMAI   IS "A" THRU "Z"                                      
003900     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004000     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ROUTCAN ASSIGN TO DISK                                        
004500                 ORGANIZATION LINE SEQUENTIAL                             
004600                 FILE STATUS STATUS-ROUTCAN.                              
004700                                                                          
004800     SELECT ROUTOLD ASSIGN TO DISK                                        
004900                 ORGANIZATION LINE SEQUENTIAL                             
005000                 FILE STATUS STATUS-ROUTOLD.                              
005100                                                                          
005200     SELECT ROUTOUT ASSIGN TO DISK                                        
005300                 ORGANIZATION LINE SEQUENTIAL                             
005400                 FILE STATUS STATUS-ROUTOUT.                              
005500                                                                          
005600     SELECT RELAT   ASSIGN TO PRINTER.                                    
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  ROUTCAN                                                              
006200     LABEL RECORD STANDARD                                                
006300     VALUE OF FILE-ID 'ROUTCAN.TXT'.                                      
006400 01  REG-ROUTCAN                      PIC X(200).                         
006500                                                                          
006600 FD  ROUTOLD                                                              
006700     LABEL RECORD STANDARD                                                
006800     VALUE OF FILE-ID 'ROUTES.TXT'.                                       
006900 01  REG-ROUTOLD                      PIC X(200).                         
007000                                                                          
007100 FD  ROUTOUT                                                              
007200     LABEL RECORD STANDARD                                                
007300     VALUE OF FILE-ID 'ROUTOUT.TXT'.                                      
007400 01  REG-ROUTOUT                      PIC X(200).                         
007500                                                                          
007600 FD  RELAT                                                                
007700     LABEL RECORD OMITTED.                                                
007800 01  REG-RELAT                        PIC X(132).                         
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100 COPY CPROUT.                                                             
008200 COPY CPBATCH.                                                            
008300                                                                          
008400 77  STATUS-ROUTCAN                   PIC X(02) VALUE SPACE.              
008500 77  STATUS-ROUTOLD                   PIC X(02) VALUE SPACE.              
008600 77  STATUS-ROUTOUT                   PIC X(02) VALUE SPACE.              
008700 77  STATUS-RELAT                     PIC X(02) VALUE SPACE.              
008800 77  CONTLIN                          PIC 9(02) COMP VALUE 99.            
008900 77  CONTPAG                          PIC 9(05) COMP VALUE ZERO.          
009000 77  WS-MODO-DEBUG-LIGADO             PIC X(01) VALUE 'N'.                
009100 77  WS-MODO-DEBUG-DESLIGADO          PIC X(01) VALUE 'N'.                
009200                                                                          
009300 77  WS-LINHA-IN                      PIC X(200).                         
009400 01  WS-CAMPOS-TAB.                                                       
009500     05  WS-CAMPO OCCURS 2 TIMES      PIC X(60).                          
009600     05  FILLER                        PIC X(04).                         
009700 77  WS-QTDE-CAMPOS                   PIC 9(02) COMP.                     
009800 77  WS-SUB                           PIC 9(02) COMP.                     
009900 77  WS-CAMPO-TMP                     PIC X(60).                          
010000 77  WS-ASPAS-LIXO                    PIC X(60).                          
010100                                                                          
010200 77  WS-FIM-ARQ                       PIC X(01) VALUE 'N'.                
010300     88  WS-ACABOU                            VALUE 'S'.                  
010400 77  WS-EXISTE-ANTERIOR               PIC X(01) VALUE 'S'.                
010500     88  WS-TEM-CADASTRO-ANTERIOR             VALUE 'S'.                  
010600                                                                          
010700 01  WS-LOTE-ID-TAB.                                                      
010800     05  WS-LOTE-ID-ITEM  OCCURS 500 TIMES                                
010900                                       PIC X(36).                         
011000     05  FILLER                        PIC X(04).                         
011100 77  WS-LOTE-QTDE                     PIC 9(05) COMP VALUE ZERO.          
011200 77  WS-DUPLIC-LOTE                   PIC X(01).                          
011300     88  WS-E-DUPLIC-LOTE                     VALUE 'S'.                  
011400 77  WS-DUPLIC-ARQ                    PIC X(01).                          
011500     88  WS-E-DUPLIC-ARQ                      VALUE 'S'.                  
011600                                                                          
011700 01  WS-CABECALHO-ESPERADO            PIC X(19) VALUE                     
011800     'ROUTE-ID,ROUTE-NAME'.                                               
011900                                                                          
012000 PROCEDURE DIVISION.                                                      
012100                                                                          
012200 0000-PRINCIPAL.                                                          
012300     PERFORM 0100-ABRIR-ARQS       THRU 0100-EXIT.                        
012400     PERFORM 0150-COPIA-EXISTENTES THRU 0150-EXIT.                        
012500     PERFORM 0250-PULA-CABECALHO   THRU 0250-EXIT.                        
012600     PERFORM 0300-LER-CANDIDATO THRU 0300-EXIT                            
012700         UNTIL WS-ACABOU.                                                 
012800     PERFORM 0900-TOTAIS           THRU 0900-EXIT.                        
012900     PERFORM 9999-ENCERRA          THRU 9999-EXIT.                        
013000     STOP RUN.                                                            
013100                                                                          
013200*----------------------------------------------------------------         
013300 0100-ABRIR-ARQS.                                                         
013400     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
013500     MOVE ZERO TO CONTPAG WS-ROUT-TAB-QTDE WS-LOTE-QTDE.                  
013600     MOVE 99 TO CONTLIN.                                                  
013700     OPEN INPUT ROUTCAN.                                                  
013800     IF STATUS-ROUTCAN NOT = '00'                                         
013900        DISPLAY 'ROUTCAN.TXT INEXISTENTE OU INACESSIVEL - '               
014000                'ABORTADO'                                                
014100        STOP RUN.                                                         
014200     OPEN OUTPUT ROUTOUT.                                                 
014300     MOVE WS-CABECALHO-ESPERADO TO REG-ROUTOUT.                           
014400     WRITE REG-ROUTOUT.                                                   
014500     OPEN INPUT ROUTOLD.                                                  
014600     IF STATUS-ROUTOLD NOT = '00'                                         
014700        MOVE 'N' TO WS-EXISTE-ANTERIOR                                    
014800     ELSE                                                                 
014900        MOVE 'S' TO WS-EXISTE-ANTERIOR.                                   
015000     OPEN OUTPUT RELAT.                                                   
015100 0100-EXIT.                                                               
015200     EXIT.                                                                
015300                                                                          
015400*----------------------------------------------------------------         
015500 0150-COPIA-EXISTENTES.                                                   
015600     IF NOT WS-TEM-CADASTRO-ANTERIOR                                      
015700        GO TO 0150-EXIT.                                                  
015800     READ ROUTOLD INTO WS-LINHA-IN.                                       
015900     IF STATUS-ROUTOLD NOT = '00'                                         
016000        GO TO 0150-EXIT.                                                  
016100 0150-LOOP.                                                               
016200     READ ROUTOLD INTO WS-LINHA-IN.                                       
016300     IF STATUS-ROUTOLD = '10'                                             
016400        GO TO 0150-EXIT.                                                  
016500     IF STATUS-ROUTOLD NOT = '00'                                         
016600        DISPLAY 'PROBLEMA NA LEITURA DE ROUTES.TXT '                      
016700                STATUS-ROUTOLD                                            
016800        GO TO 0150-EXIT.                                                  
016900     IF WS-LINHA-IN = SPACE                                               
017000        GO TO 0150-LOOP.                                                  
017100     ADD 1 TO WS-ROUT-TAB-QTDE.                                           
017200     MOVE WS-LINHA-IN(1:36) TO WS-ROUT-ID-ITEM(WS-ROUT-TAB-QTDE).         
017300     MOVE WS-LINHA-IN TO REG-ROUTOUT.                                     
017400     WRITE REG-ROUTOUT.                                                   
017500     GO TO 0150-LOOP.                                                     
017600 0150-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900*----------------------------------------------------------------         
018000 0250-PULA-CABECALHO.                                                     
018100     READ ROUTCAN INTO WS-LINHA-IN.                                       
018200     IF STATUS-ROUTCAN NOT = '00'                                         
018300        MOVE 'S' TO WS-FIM-ARQ.                                           
018400 0250-EXIT.                                                               
018500     EXIT.                                                                
018600                                                                          
018700*----------------------------------------------------------------         
018800 0300-LER-CANDIDATO.                                                      
018900     READ ROUTCAN INTO WS-LINHA-IN.                                       
019000     IF STATUS-ROUTCAN = '10'                                             
019100        MOVE 'S' TO WS-FIM-ARQ                                            
019200        GO TO 0300-EXIT.                                                  
019300     IF STATUS-ROUTCAN NOT = '00'                                         
019400        DISPLAY 'PROBLEMA NA LEITURA DE ROUTCAN.TXT '                     
019500                STATUS-ROUTCAN                                            
019600        MOVE 'S' TO WS-FIM-ARQ                                            
019700        GO TO 0300-EXIT.                                                  
019800     IF WS-LINHA-IN = SPACE                                               
019900        GO TO 0300-EXIT.                                                  
020000                                                                          
020100     ADD 1 TO WS-READ-COUNT.                                              
020200     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
020300                                                                          
020400     IF WS-QTDE-CAMPOS NOT = 2                                            
020500        MOVE 'N' TO WS-VALID-FLAG                                         
020600        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
020700        GO TO 0300-GRAVA.                                                 
020800                                                                          
020900     MOVE WS-CAMPO(1) TO ROUT-ID.                                         
021000     MOVE WS-CAMPO(2) TO ROUT-NAME.                                       
021100                                                                          
021200     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                         
021300     IF WS-REG-INVALIDO                                                   
021400        GO TO 0300-GRAVA.                                                 
021500                                                                          
021600     PERFORM 0600-VERIFICA-DUPLIC-LOTE THRU 0600-EXIT.                    
021700     IF WS-E-DUPLIC-LOTE                                                  
021800        MOVE 'N' TO WS-VALID-FLAG                                         
021900        MOVE 'Duplicate ID within batch' TO WS-ERROR-MSG                  
022000        GO TO 0300-GRAVA.                                                 
022100                                                                          
022200     PERFORM 0650-VERIFICA-DUPLIC-ARQ THRU 0650-EXIT.                     
022300     IF WS-E-DUPLIC-ARQ                                                   
022400        MOVE 'N' TO WS-VALID-FLAG                                         
022500        MOVE 'Duplicate ID: already exists in file'                       
022600            TO WS-ERROR-MSG                                               
022700        GO TO 0300-GRAVA.                                                 
022800                                                                          
022900     ADD 1 TO WS-LOTE-QTDE.                                               
023000     MOVE ROUT-ID TO WS-LOTE-ID-ITEM(WS-LOTE-QTDE).                       
023100     MOVE ROUT-REC TO REG-ROUTOUT.                                        
023200     WRITE REG-ROUTOUT.                                                   
023300                                                                          
023400 0300-GRAVA.                                                              
023500     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
023600     IF WS-REG-VALIDO                                                     
023700        ADD 1 TO WS-VALID-COUNT                                           
023800     ELSE                                                                 
023900        ADD 1 TO WS-REJECT-COUNT.                                         
024000 0300-EXIT.                                                               
024100     EXIT.                                                                
024200                                                                          
024300*----------------------------------------------------------------         
024400 0380-QUEBRA-CAMPOS.                                                      
024500     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2).                               
024600     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
024700     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
024800         INTO WS-CAMPO(1) WS-CAMPO(2)                                     
024900         TALLYING IN WS-QTDE-CAMPOS.                                      
025000     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
025100         VARYING WS-SUB FROM 1 BY 1                                       
025200         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
025300 0380-EXIT.                                                               
025400     EXIT.                                                                
025500                                                                          
025600 0385-RETIRA-ASPAS.                                                       
025700     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
025800        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
025900            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
026000        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
026100 0385-EXIT.                                                               
026200     EXIT.                                                                
026300                                                                          
026400*----------------------------------------------------------------         
026500 0500-VALIDA-REGISTRO.                                                    
026600     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
026700     IF WS-REG-INVALIDO                                                   
026800        GO TO 0500-EXIT.                                                  
026900     IF ROUT-NAME = SPACE                                                 
027000        MOVE 'N' TO WS-VALID-FLAG                                         
027100        MOVE 'Route name cannot be empty.' TO WS-ERROR-MSG                
027200        GO TO 0500-EXIT.                                                  
027300     PERFORM 0490-REGRA-NOME-ROTA THRU 0490-EXIT.                         
027400 0500-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700 0420-REGRA-UUID.                                                         
027800     MOVE 'S' TO WS-VALID-FLAG.                                           
027900     IF ROUT-ID(9:1) NOT = '-' OR ROUT-ID(14:1) NOT = '-'                 
028000        OR ROUT-ID(19:1) NOT = '-' OR ROUT-ID(24:1) NOT = '-'             
028100        MOVE 'N' TO WS-VALID-FLAG                                         
028200        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
028300        GO TO 0420-EXIT.                                                  
028400     IF ROUT-ID(1:8) IS NOT HEXADEC                                       
028500        OR ROUT-ID(10:4) IS NOT HEXADEC                                   
028600        OR ROUT-ID(15:4) IS NOT HEXADEC                                   
028700        OR ROUT-ID(20:4) IS NOT HEXADEC                                   
028800        OR ROUT-ID(25:12) IS NOT HEXADEC                                  
028900        MOVE 'N' TO WS-VALID-FLAG                                         
029000        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
029100 0420-EXIT.                                                               
029200     EXIT.                                                                
029300                                                                          
029400 0490-REGRA-NOME-ROTA.                                                    
029500     MOVE 'S' TO WS-VALID-FLAG.                                           
029600     IF ROUT-HIFEN NOT = '-'                                              
029700        MOVE 'N' TO WS-VALID-FLAG                                         
029800        MOVE 'Route name must be in format XXX-YYY (e.g., '               
029900             'JFK-LAX).' TO WS-ERROR-MSG                                  
030000        GO TO 0490-EXIT.                                                  
030100     IF ROUT-APT-ORIGEM IS NOT ALFAMAI                                    
030200        OR ROUT-APT-DESTINO IS NOT ALFAMAI                                
030300        MOVE 'N' TO WS-VALID-FLAG                                         
030400        MOVE 'Route name must be in format XXX-YYY (e.g., '               
030500             'JFK-LAX).' TO WS-ERROR-MSG.                                 
030600 0490-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900*----------------------------------------------------------------         
031000*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE CANDIDATOS JA             
031100*    GRAVADOS NESTE LOTE.                                                 
031200*----------------------------------------------------------------         
031300 0600-VERIFICA-DUPLIC-LOTE.                                               
031400     MOVE 'N' TO WS-DUPLIC-LOTE.                                          
031500     MOVE 1 TO WS-SUB.                                                    
031600     PERFORM 0610-COMPARA-LOTE THRU 0610-EXIT                             
031700         VARYING WS-SUB FROM 1 BY 1                                       
031800         UNTIL WS-SUB > WS-LOTE-QTDE OR WS-E-DUPLIC-LOTE.                 
031900 0600-EXIT.                                                               
032000     EXIT.                                                                
032100                                                                          
032200 0610-COMPARA-LOTE.                                                       
032300     IF WS-LOTE-ID-ITEM(WS-SUB) = ROUT-ID                                 
032400        MOVE 'S' TO WS-DUPLIC-LOTE.                                       
032500 0610-EXIT.                                                               
032600     EXIT.                                                                
032700                                                                          
032800*----------------------------------------------------------------         
032900*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE ROTAS JA                  
033000*    EXISTENTES NO CADASTRO.                                              
033100*----------------------------------------------------------------         
033200 0650-VERIFICA-DUPLIC-ARQ.                                                
033300     MOVE 'N' TO WS-DUPLIC-ARQ.                                           
033400     MOVE 1 TO WS-SUB.                                                    
033500     PERFORM 0660-COMPARA-ARQ THRU 0660-EXIT                              
033600         VARYING WS-SUB FROM 1 BY 1                                       
033700         UNTIL WS-SUB > WS-ROUT-TAB-QTDE OR WS-E-DUPLIC-ARQ.              
033800 0650-EXIT.                                                               
033900     EXIT.                                                                
034000                                                                          
034100 0660-COMPARA-ARQ.                                                        
034200     IF WS-ROUT-ID-ITEM(WS-SUB) = ROUT-ID                                 
034300        MOVE 'S' TO WS-DUPLIC-ARQ.                                        
034400 0660-EXIT.                                                               
034500     EXIT.                                                                
034600                                                                          
034700*----------------------------------------------------------------         
034800 0700-EMITE-LINHA.                                                        
034900     IF CONTLIN > 14                                                      
035000        ADD 1 TO CONTPAG                                                  
035100        MOVE CONTPAG TO CAB1-PAGINA                                       
035200        MOVE 'ROUTES-WRITE' TO CAB1-NOME-LOTE                             
035300        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
035400        MOVE 6 TO CONTLIN.                                                
035500     MOVE ROUT-ID TO DET1-ID.                                             
035600     IF WS-REG-VALIDO                                                     
035700        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
035800        MOVE SPACE TO DET1-MOTIVO                                         
035900     ELSE                                                                 
036000        MOVE 'REJECTED' TO DET1-SITUACAO                                  
036100        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
036200     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
036300     ADD 1 TO CONTLIN.                                                    
036400 0700-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700*----------------------------------------------------------------         
036800 0900-TOTAIS.                                                             
036900     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
037000     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
037100     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
037200     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
037300     IF WS-VALID-COUNT = ZERO                                             
037400        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
037500        WRITE REG-RELAT AFTER 2.                                          
037600 0900-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900*----------------------------------------------------------------         
038000 9999-ENCERRA.                                                            
038100     CLOSE ROUTCAN.                                                       
038200     CLOSE ROUTOLD.                                                       
038300     CLOSE ROUTOUT.                                                       
038400     CLOSE RELAT.                                                         
038500 9999-EXIT.                                                               
038600     EXIT.                                                                
