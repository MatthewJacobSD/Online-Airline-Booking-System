000100*================================================================ 
000200*    S I S T E M A   D E   R E S E R V A S   A E R E A S          
000300*    COPYBOOK       : CPCUST                                      
000400*    FINALIDADE     : LAYOUT DO REGISTRO MESTRE DE PASSAGEIRO     
000500*                     (CUSTOMER) - ARQUIVO CUSTOMERS, UM          
000600*                     REGISTRO DELIMITADO POR VIRGULA NO ARQUIVO  
000700*                     EXTERNO, CAMPOS FIXOS EM MEMORIA            
000800*    ANALISTA       : J. KOIKE                                    
000900*    PROGRAMADOR(A) : ENZO / JAMILE                               
001000*    DATA           : 14/03/2001                                  
001100*    VRS         DATA           DESCRICAO                         
001200*    1.0         14/03/2001     IMPLANTACAO - LAYOUT ORIGINAL     V1.0    
001300*    1.1         02/08/2001     AMPLIADO CAMPO ENDERECO P/ 50 POS V1.1    
001400*    1.2         19/09/1998     AJUSTE Y2K - VER CPBATCH P/ DATA  V1.2    
001500*    1.3         05/02/2004     REVISAO GERAL - TKT-4471          V1.3    
001600*================================================================ 
001700*                                                                 
001800*    CUST-ID      - IDENTIFICADOR UNICO DO PASSAGEIRO, FORMATO    
001900*                   UUID TEXTO (8-4-4-4-12 GRUPOS HEXA SEPARADOS  
002000*                   POR HIFEN). VALIDADO PELA REGRA DE UUID.      
002100*    CUST-FIRST   - PRIMEIRO NOME, OBRIGATORIO NAO BRANCO.        
002200*    CUST-LAST    - SOBRENOME, OBRIGATORIO NAO BRANCO.            
002300*    CUST-EMAIL   - ENDERECO ELETRONICO, OBRIGATORIO, FORMATO     
002400*                   VALIDADO PELA REGRA DE E-MAIL.                
002500*    CUST-PHONE   - TELEFONE, 7 A 15 DIGITOS NUMERICOS.           
002600*    CUST-ADDR    - ENDERECO POSTAL, OBRIGATORIO NAO BRANCO.      
002700*                                                                 
002800*---------------------------------------------------------------- 
002900 01  CUST-REC.                                                    
003000     05  CUST-ID                      PIC X(36).                  
003100     05  CUST-NOME-BLOCO.                                         
003200         10  CUST-FIRST-NAME           PIC X(20).                 
003300         10  CUST-LAST-NAME            PIC X(20).                 
003400     05  CUST-CONTATO-BLOCO.                                      
003500         10  CUST-EMAIL                PIC X(40).                 
003600         10  CUST-PHONE-NO             PIC X(15).                 
003700     05  CUST-ADDRESS                  PIC X(50).                 
003800     05  FILLER                        PIC X(19).                 
003900*                                                                 
004000*---------------------------------------------------------------- 
004100*    VISAO ALTERNATIVA - USADA NA ROTINA DE CARGA DA TABELA       
004200*    DE REFERENCIA (CROSS-REFERENCE) QUANDO SO O CUST-ID          
004300*    INTERESSA E O RESTO DO REGISTRO PODE SER TRATADO COMO        
004400*    UM BLOCO OPACO.                                              
004500*---------------------------------------------------------------- 
004600 01  CUST-REC-XREF REDEFINES CUST-REC.                            
004700     05  CUST-XREF-ID                  PIC X(36).                 
004800     05  FILLER                        PIC X(164).                
004900*                                                                 
005000*---------------------------------------------------------------- 
005100*    VISAO DE NOME - PERMITE PERCORRER PRIMEIRO/ULTIMO NOME POR   
005200*    SUBSCRITO NA ROTINA QUE APLICA A REGRA DE "NAO-VAZIO" AOS    
005300*    DOIS CAMPOS EM SEQUENCIA (VER 0500-VALIDA-REGISTRO).         
005400*---------------------------------------------------------------- 
005500 01  CUST-REC-NOMES REDEFINES CUST-REC.                           
005600     05  FILLER                        PIC X(36).                 
005700     05  CUST-NOME-OBR OCCURS 2 TIMES   PIC X(20).                
005800     05  FILLER                        PIC X(124).                
