000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    GRVCUST-COB.                                      
000300 AUTHOR.        J. KOIKE.                                         
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                       
000500 DATE-WRITTEN.  19/03/1990.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.   
000800*================================================================ 
000900*    SISTEMA DE RESERVAS AEREAS                                   
001000*    PROGRAMA   : GRVCUST-COB                                     
001100*    FINALIDADE : LE O LOTE DE PASSAGEIROS CANDIDATOS             
001200*                 (CUSTCAN), VALIDA CADA REGISTRO, DESCARTA       
001300*                 REPETICOES DE IDENTIFICADOR DENTRO DO PROPRIO   
001400*                 LOTE E CONTRA O CADASTRO JA EXISTENTE, E        
001500*                 REGRAVA O ARQUIVO DE PASSAGEIROS COM OS NOVOS   
001600*                 REGISTROS ACRESCENTADOS.                        
001700*    ANALISTA       : J. KOIKE                                    
001800*    PROGRAMADOR(A) : ENZO / JAMILE                               
001900*---------------------------------------------------------------- 
002000*    VRS   DATA          PROGR  DESCRICAO                         
002100*    1.0   19/03/1990    EAM    IMPLANTACAO - GRAVACAO DO         V1.0    
002200*                               CADASTRO DE PASSAGEIROS COM       
002300*                               CHECAGEM DE MATRICULA REPETIDA.   
002400*    1.1   14/07/1993    EAM    IDENTIFICADOR PASSA A SER UUID,   V1.1    
002500*                               CHECAGEM DE REPETICAO MIGRADA     
002600*                               PARA TABELA EM MEMORIA.           
002700*    1.2   19/09/1998    JAM    AJUSTE Y2K - VER CPBATCH.         V1.2    
002800*    1.3   14/03/2001    EAM    REFATORACAO GERAL - LAYOUT DO     V1.3    
002900*                               REGISTRO MOVIDO PARA CPCUST,      
003000*                               CONTROLE DE LOTE PARA CPBATCH.    
003100*    1.4   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.4    
003200*                               MENSAGENS DE DIAGNOSTICO.         
003300*================================================================ 
003400                                                                  
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM                                           
003900     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"    
004000     CLASS ALFAMAI   IS "A" THRU "Z"                              
004100     CLASS ALFANUM   IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"    
004200     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                     
004300     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                
004400                                                                  
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700     SELECT CUSTCAN ASSIGN TO DISK                                
004800                 ORGANIZATION LINE SEQUENTIAL                     
004900                 FILE STATUS STATUS-CUSTCAN.                      
005000                                                                  
005100     SELECT CUSTOLD ASSIGN TO DISK                                
005200                 ORGANIZATION LINE SEQUENTIAL                     
005300                 FILE STATUS STATUS-CUSTOLD.                      
005400                                                                  
005500     SELECT CUSTOUT ASSIGN TO DISK                                
005600                 ORGANIZATION LINE SEQUENTIAL                     
005700                 FILE STATUS STATUS-CUSTOUT.                      
005800                                                                  
005900     SELECT RELAT   ASSIGN TO PRINTER.                            
006000                                                                  
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300                                                                  
006400 FD  CUSTCAN                                                      
006500     LABEL RECORD STANDARD                                        
006600     VALUE OF FILE-ID 'CUSTCAN.TXT'.                              
006700 01  REG-CUSTCAN                      PIC X(200).                 
006800                                                                  
006900 FD  CUSTOLD                                                      
007000     LABEL RECORD STANDARD                                        
007100     VALUE OF FILE-ID 'CUSTOMERS.TXT'.                            
007200 01  REG-CUSTOLD                      PIC X(200).                 
007300                                                                  
007400 FD  CUSTOUT                                                      
007500     LABEL RECORD STANDARD                                        
007600     VALUE OF FILE-ID 'CUSTOUT.TXT'.                              
007700 01  REG-CUSTOUT                      PIC X(200).                 
007800                                                                  
007900 FD  RELAT                                                        
008000     LABEL RECORD OMITTED.                                        
008100 01  REG-RELAT                        PIC X(132).                 
008200                                                                  
008300 WORKING-STORAGE SECTION.                                         
008400 COPY CPCUST.                                                     
008500 COPY CPBATCH.                                                    
008600                                                                  
008700 77  STATUS-CUSTCAN                   PIC X(02) VALUE SPACE.      
008800 77  STATUS-CUSTOLD                   PIC X(02) VALUE SPACE.      
008900 77  STATUS-CUSTOUT                   PIC X(02) VALUE SPACE.      
009000 77  STATUS-RELAT                     PIC X(02) VALUE SPACE.      
009100 77  CONTLIN                          PIC 9(02) COMP VALUE 99.    
009200 77  CONTPAG                          PIC 9(05) COMP VALUE ZERO.  
009300 77  WS-MODO-DEBUG-LIGADO             PIC X(01) VALUE 'N'.        
009400 77  WS-MODO-DEBUG-DESLIGADO          PIC X(01) VALUE 'N'.        
009500                                                                  
009600 77  WS-LINHA-IN                      PIC X(200).                 
009700 01  WS-CAMPOS-TAB.                                               
009800     05  WS-CAMPO OCCURS 6 TIMES      PIC X(60).                  
009900     05  FILLER                        PIC X(04).                 
010000 77  WS-QTDE-CAMPOS                   PIC 9(02) COMP.             
010100 77  WS-SUB                           PIC 9(02) COMP.             
010200 77  WS-SUB2                          PIC 9(02) COMP.             
010300 77  WS-CAMPO-TMP                     PIC X(60).                  
010400 77  WS-ASPAS-LIXO                    PIC X(60).                  
010500                                                                  
010600 77  WS-FIM-ARQ                       PIC X(01) VALUE 'N'.        
010700     88  WS-ACABOU                            VALUE 'S'.          
010800 77  WS-EXISTE-ANTERIOR               PIC X(01) VALUE 'S'.        
010900     88  WS-TEM-CADASTRO-ANTERIOR             VALUE 'S'.          
011000                                                                  
011100 77  WS-EMAIL-LOCAL                   PIC X(40).                  
011200 77  WS-EMAIL-DOMINIO                 PIC X(40).                  
011300 77  WS-CONTADOR-ARROBA               PIC 9(02) COMP.             
011400 77  WS-QTDE-DIGITOS                  PIC 9(02) COMP.             
011500                                                                  
011600*---------------------------------------------------------------- 
011700*    TABELA DE IDENTIFICADORES JA GRAVADOS NESTE LOTE - EVITA     
011800*    ACEITAR DUAS VEZES O MESMO CANDIDATO NA MESMA EXECUCAO.      
011900*---------------------------------------------------------------- 
012000 01  WS-LOTE-ID-TAB.                                              
012100     05  WS-LOTE-ID-ITEM  OCCURS 500 TIMES                        
012200                                       PIC X(36).                 
012300     05  FILLER                        PIC X(04).                 
012400 77  WS-LOTE-QTDE                     PIC 9(05) COMP VALUE ZERO.  
012500 77  WS-DUPLIC-LOTE                   PIC X(01).                  
012600     88  WS-E-DUPLIC-LOTE                     VALUE 'S'.          
012700 77  WS-DUPLIC-ARQ                    PIC X(01).                  
012800     88  WS-E-DUPLIC-ARQ                      VALUE 'S'.          
012900                                                                  
013000 01  WS-CABECALHO-ESPERADO            PIC X(52) VALUE             
013100     'CUST-ID,FIRST-NAME,LAST-NAME,EMAIL,PHONE-NO,ADDRESS'.       
013200                                                                  
013300 PROCEDURE DIVISION.                                              
013400                                                                  
013500 0000-PRINCIPAL.                                                  
013600     PERFORM 0100-ABRIR-ARQS       THRU 0100-EXIT.                
013700     PERFORM 0150-COPIA-EXISTENTES THRU 0150-EXIT.                
013800     PERFORM 0250-PULA-CABECALHO   THRU 0250-EXIT.                
013900     PERFORM 0300-LER-CANDIDATO THRU 0300-EXIT                    
014000         UNTIL WS-ACABOU.                                         
014100     PERFORM 0900-TOTAIS           THRU 0900-EXIT.                
014200     PERFORM 9999-ENCERRA          THRU 9999-EXIT.                
014300     STOP RUN.                                                    
014400                                                                  
014500*---------------------------------------------------------------- 
014600 0100-ABRIR-ARQS.                                                 
014700     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.   
014800     MOVE ZERO TO CONTPAG WS-CUST-TAB-QTDE WS-LOTE-QTDE.          
014900     MOVE 99 TO CONTLIN.                                          
015000     OPEN INPUT CUSTCAN.                                          
015100     IF STATUS-CUSTCAN NOT = '00'                                 
015200        DISPLAY 'CUSTCAN.TXT INEXISTENTE OU INACESSIVEL - '       
015300                'ABORTADO'                                        
015400        STOP RUN.                                                 
015500     OPEN OUTPUT CUSTOUT.                                         
015600     MOVE WS-CABECALHO-ESPERADO TO REG-CUSTOUT.                   
015700     WRITE REG-CUSTOUT.                                           
015800     OPEN INPUT CUSTOLD.                                          
015900     IF STATUS-CUSTOLD NOT = '00'                                 
016000        MOVE 'N' TO WS-EXISTE-ANTERIOR                            
016100     ELSE                                                         
016200        MOVE 'S' TO WS-EXISTE-ANTERIOR.                           
016300     OPEN OUTPUT RELAT.                                           
016400 0100-EXIT.                                                       
016500     EXIT.                                                        
016600                                                                  
016700*---------------------------------------------------------------- 
016800*    COPIA PARA O NOVO ARQUIVO OS REGISTROS JA CADASTRADOS E      
016900*    CARREGA SEUS IDENTIFICADORES NA TABELA DE DUPLICIDADE.       
017000*---------------------------------------------------------------- 
017100 0150-COPIA-EXISTENTES.                                           
017200     IF NOT WS-TEM-CADASTRO-ANTERIOR                              
017300        GO TO 0150-EXIT.                                          
017400     READ CUSTOLD INTO WS-LINHA-IN.                               
017500     IF STATUS-CUSTOLD NOT = '00'                                 
017600        GO TO 0150-EXIT.                                          
017700 0150-LOOP.                                                       
017800     READ CUSTOLD INTO WS-LINHA-IN.                               
017900     IF STATUS-CUSTOLD = '10'                                     
018000        GO TO 0150-EXIT.                                          
018100     IF STATUS-CUSTOLD NOT = '00'                                 
018200        DISPLAY 'PROBLEMA NA LEITURA DE CUSTOMERS.TXT '           
018300                STATUS-CUSTOLD                                    
018400        GO TO 0150-EXIT.                                          
018500     IF WS-LINHA-IN = SPACE                                       
018600        GO TO 0150-LOOP.                                          
018700     ADD 1 TO WS-CUST-TAB-QTDE.                                   
018800     MOVE WS-LINHA-IN(1:36) TO WS-CUST-ID-ITEM(WS-CUST-TAB-QTDE). 
018900     MOVE WS-LINHA-IN TO REG-CUSTOUT.                             
019000     WRITE REG-CUSTOUT.                                           
019100     GO TO 0150-LOOP.                                             
019200 0150-EXIT.                                                       
019300     EXIT.                                                        
019400                                                                  
019500*---------------------------------------------------------------- 
019600 0250-PULA-CABECALHO.                                             
019700     READ CUSTCAN INTO WS-LINHA-IN.                               
019800     IF STATUS-CUSTCAN NOT = '00'                                 
019900        MOVE 'S' TO WS-FIM-ARQ.                                   
020000 0250-EXIT.                                                       
020100     EXIT.                                                        
020200                                                                  
020300*---------------------------------------------------------------- 
020400 0300-LER-CANDIDATO.                                              
020500     READ CUSTCAN INTO WS-LINHA-IN.                               
020600     IF STATUS-CUSTCAN = '10'                                     
020700        MOVE 'S' TO WS-FIM-ARQ                                    
020800        GO TO 0300-EXIT.                                          
020900     IF STATUS-CUSTCAN NOT = '00'                                 
021000        DISPLAY 'PROBLEMA NA LEITURA DE CUSTCAN.TXT '             
021100                STATUS-CUSTCAN                                    
021200        MOVE 'S' TO WS-FIM-ARQ                                    
021300        GO TO 0300-EXIT.                                          
021400     IF WS-LINHA-IN = SPACE                                       
021500        GO TO 0300-EXIT.                                          
021600                                                                  
021700     ADD 1 TO WS-READ-COUNT.                                      
021800     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                   
021900                                                                  
022000     IF WS-QTDE-CAMPOS NOT = 6                                    
022100        MOVE 'N' TO WS-VALID-FLAG                                 
022200        MOVE 'Mismatched field count' TO WS-ERROR-MSG             
022300        GO TO 0300-GRAVA.                                         
022400                                                                  
022500     MOVE WS-CAMPO(1) TO CUST-ID.                                 
022600     MOVE WS-CAMPO(2) TO CUST-FIRST-NAME.                         
022700     MOVE WS-CAMPO(3) TO CUST-LAST-NAME.                          
022800     MOVE WS-CAMPO(4) TO CUST-EMAIL.                              
022900     MOVE WS-CAMPO(5) TO CUST-PHONE-NO.                           
023000     MOVE WS-CAMPO(6) TO CUST-ADDRESS.                            
023100                                                                  
023200     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                 
023300     IF WS-REG-INVALIDO                                           
023400        GO TO 0300-GRAVA.                                         
023500                                                                  
023600     PERFORM 0600-VERIFICA-DUPLIC-LOTE THRU 0600-EXIT.            
023700     IF WS-E-DUPLIC-LOTE                                          
023800        MOVE 'N' TO WS-VALID-FLAG                                 
023900        MOVE 'Duplicate ID within batch' TO WS-ERROR-MSG          
024000        GO TO 0300-GRAVA.                                         
024100                                                                  
024200     PERFORM 0650-VERIFICA-DUPLIC-ARQ THRU 0650-EXIT.             
024300     IF WS-E-DUPLIC-ARQ                                           
024400        MOVE 'N' TO WS-VALID-FLAG                                 
024500        MOVE 'Duplicate ID: already exists in file'               
024600            TO WS-ERROR-MSG                                       
024700        GO TO 0300-GRAVA.                                         
024800                                                                  
024900     ADD 1 TO WS-LOTE-QTDE.                                       
025000     MOVE CUST-ID TO WS-LOTE-ID-ITEM(WS-LOTE-QTDE).               
025100     MOVE CUST-REC TO REG-CUSTOUT.                                
025200     WRITE REG-CUSTOUT.                                           
025300                                                                  
025400 0300-GRAVA.                                                      
025500     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                     
025600     IF WS-REG-VALIDO                                             
025700        ADD 1 TO WS-VALID-COUNT                                   
025800     ELSE                                                         
025900        ADD 1 TO WS-REJECT-COUNT.                                 
026000 0300-EXIT.                                                       
026100     EXIT.                                                        
026200                                                                  
026300*---------------------------------------------------------------- 
026400 0380-QUEBRA-CAMPOS.                                              
026500     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)            
026600                   WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6).           
026700     MOVE ZERO TO WS-QTDE-CAMPOS.                                 
026800     UNSTRING WS-LINHA-IN DELIMITED BY ','                        
026900         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                 
027000              WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6)                 
027100         TALLYING IN WS-QTDE-CAMPOS.                              
027200     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                     
027300         VARYING WS-SUB FROM 1 BY 1                               
027400         UNTIL WS-SUB > WS-QTDE-CAMPOS.                           
027500 0380-EXIT.                                                       
027600     EXIT.                                                        
027700                                                                  
027800 0385-RETIRA-ASPAS.                                               
027900     IF WS-CAMPO(WS-SUB) (1:1) = '"'                              
028000        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                
028100            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                       
028200        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                    
028300 0385-EXIT.                                                       
028400     EXIT.                                                        
028500                                                                  
028600*---------------------------------------------------------------- 
028700 0500-VALIDA-REGISTRO.                                            
028800     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                      
028900     IF WS-REG-INVALIDO                                           
029000        GO TO 0500-EXIT.                                          
029100     PERFORM 0410-REGRA-NAO-VAZIO THRU 0410-EXIT.                 
029200     IF WS-REG-INVALIDO                                           
029300        GO TO 0500-EXIT.                                          
029400     PERFORM 0430-REGRA-EMAIL THRU 0430-EXIT.                     
029500     IF WS-REG-INVALIDO                                           
029600        GO TO 0500-EXIT.                                          
029700     PERFORM 0440-REGRA-FONE THRU 0440-EXIT.                      
029800 0500-EXIT.                                                       
029900     EXIT.                                                        
030000                                                                  
030100 0410-REGRA-NAO-VAZIO.                                            
030200     MOVE 'S' TO WS-VALID-FLAG.                                   
030300     IF CUST-FIRST-NAME = SPACE                                   
030400        MOVE 'N' TO WS-VALID-FLAG                                 
030500        MOVE 'First name cannot be empty.' TO WS-ERROR-MSG        
030600        GO TO 0410-EXIT.                                          
030700     IF CUST-LAST-NAME = SPACE                                    
030800        MOVE 'N' TO WS-VALID-FLAG                                 
030900        MOVE 'Last name cannot be empty.' TO WS-ERROR-MSG         
031000        GO TO 0410-EXIT.                                          
031100     IF CUST-EMAIL = SPACE                                        
031200        MOVE 'N' TO WS-VALID-FLAG                                 
031300        MOVE 'Email cannot be empty.' TO WS-ERROR-MSG             
031400        GO TO 0410-EXIT.                                          
031500     IF CUST-PHONE-NO = SPACE                                     
031600        MOVE 'N' TO WS-VALID-FLAG                                 
031700        MOVE 'Phone no cannot be empty.' TO WS-ERROR-MSG          
031800        GO TO 0410-EXIT.                                          
031900     IF CUST-ADDRESS = SPACE                                      
032000        MOVE 'N' TO WS-VALID-FLAG                                 
032100        MOVE 'Address cannot be empty.' TO WS-ERROR-MSG.          
032200 0410-EXIT.                                                       
032300     EXIT.                                                        
032400                                                                  
032500 0420-REGRA-UUID.                                                 
032600     MOVE 'S' TO WS-VALID-FLAG.                                   
032700     IF CUST-ID(9:1) NOT = '-' OR CUST-ID(14:1) NOT = '-'         
032800        OR CUST-ID(19:1) NOT = '-' OR CUST-ID(24:1) NOT = '-'     
032900        MOVE 'N' TO WS-VALID-FLAG                                 
033000        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG               
033100        GO TO 0420-EXIT.                                          
033200     IF CUST-ID(1:8) IS NOT HEXADEC                               
033300        OR CUST-ID(10:4) IS NOT HEXADEC                           
033400        OR CUST-ID(15:4) IS NOT HEXADEC                           
033500        OR CUST-ID(20:4) IS NOT HEXADEC                           
033600        OR CUST-ID(25:12) IS NOT HEXADEC                          
033700        MOVE 'N' TO WS-VALID-FLAG                                 
033800        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.              
033900 0420-EXIT.                                                       
034000     EXIT.                                                        
034100                                                                  
034200 0430-REGRA-EMAIL.                                                
034300     MOVE 'S' TO WS-VALID-FLAG.                                   
034400     MOVE SPACE TO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO.               
034500     MOVE ZERO TO WS-CONTADOR-ARROBA.                             
034600     INSPECT CUST-EMAIL TALLYING WS-CONTADOR-ARROBA FOR ALL '@'.  
034700     IF WS-CONTADOR-ARROBA NOT = 1                                
034800        MOVE 'N' TO WS-VALID-FLAG                                 
034900        MOVE 'Invalid email format (e.g., user@domain.com).'      
035000            TO WS-ERROR-MSG                                       
035100        GO TO 0430-EXIT.                                          
035200     UNSTRING CUST-EMAIL DELIMITED BY '@'                         
035300         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO.                    
035400     IF WS-EMAIL-LOCAL = SPACE OR WS-EMAIL-DOMINIO = SPACE        
035500        MOVE 'N' TO WS-VALID-FLAG                                 
035600        MOVE 'Invalid email format (e.g., user@domain.com).'      
035700            TO WS-ERROR-MSG                                       
035800        GO TO 0430-EXIT.                                          
035900     MOVE 1 TO WS-SUB2.                                           
036000     PERFORM 0432-CHECA-LOCAL THRU 0432-EXIT                      
036100         VARYING WS-SUB2 FROM 1 BY 1                              
036200         UNTIL WS-SUB2 > 40 OR WS-REG-INVALIDO                    
036300            OR WS-EMAIL-LOCAL(WS-SUB2:1) = SPACE.                 
036400     IF WS-REG-INVALIDO                                           
036500        GO TO 0430-EXIT.                                          
036600     MOVE 1 TO WS-SUB2.                                           
036700     PERFORM 0434-CHECA-DOMINIO THRU 0434-EXIT                    
036800         VARYING WS-SUB2 FROM 1 BY 1                              
036900         UNTIL WS-SUB2 > 40 OR WS-REG-INVALIDO                    
037000            OR WS-EMAIL-DOMINIO(WS-SUB2:1) = SPACE.               
037100 0430-EXIT.                                                       
037200     EXIT.                                                        
037300                                                                  
037400 0432-CHECA-LOCAL.                                                
037500     IF WS-EMAIL-LOCAL(WS-SUB2:1) IS NOT ALFANUM                  
037600        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '+'                   
037700        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '_'                   
037800        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '.'                   
037900        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '-'                   
038000        MOVE 'N' TO WS-VALID-FLAG                                 
038100        MOVE 'Invalid email format (e.g., user@domain.com).'      
038200            TO WS-ERROR-MSG.                                      
038300 0432-EXIT.                                                       
038400     EXIT.                                                        
038500                                                                  
038600 0434-CHECA-DOMINIO.                                              
038700     IF WS-EMAIL-DOMINIO(WS-SUB2:1) IS NOT ALFANUM                
038800        AND WS-EMAIL-DOMINIO(WS-SUB2:1) NOT = '.'                 
038900        AND WS-EMAIL-DOMINIO(WS-SUB2:1) NOT = '-'                 
039000        MOVE 'N' TO WS-VALID-FLAG                                 
039100        MOVE 'Invalid email format (e.g., user@domain.com).'      
039200            TO WS-ERROR-MSG.                                      
039300 0434-EXIT.                                                       
039400     EXIT.                                                        
039500                                                                  
039600 0440-REGRA-FONE.                                                 
039700     MOVE 'S' TO WS-VALID-FLAG.                                   
039800     MOVE ZERO TO WS-QTDE-DIGITOS.                                
039900     MOVE 1 TO WS-SUB2.                                           
040000     PERFORM 0441-CONTA-DIGITO THRU 0441-EXIT                     
040100         VARYING WS-SUB2 FROM 1 BY 1                              
040200         UNTIL WS-SUB2 > 15 OR WS-REG-INVALIDO                    
040300            OR CUST-PHONE-NO(WS-SUB2:1) = SPACE.                  
040400     IF WS-REG-INVALIDO                                           
040500        GO TO 0440-EXIT.                                          
040600     IF WS-QTDE-DIGITOS < 7                                       
040700        MOVE 'N' TO WS-VALID-FLAG                                 
040800        MOVE 'Phone number must be 7-15 digits.' TO WS-ERROR-MSG. 
040900 0440-EXIT.                                                       
041000     EXIT.                                                        
041100                                                                  
041200 0441-CONTA-DIGITO.                                               
041300     IF CUST-PHONE-NO(WS-SUB2:1) IS NOT NUMERIC                   
041400        MOVE 'N' TO WS-VALID-FLAG                                 
041500        MOVE 'Phone number must be 7-15 digits.' TO WS-ERROR-MSG  
041600     ELSE                                                         
041700        ADD 1 TO WS-QTDE-DIGITOS.                                 
041800 0441-EXIT.                                                       
041900     EXIT.                                                        
042000                                                                  
042100*---------------------------------------------------------------- 
042200*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE CANDIDATOS JA     
042300*    GRAVADOS NESTE LOTE (DUPLICIDADE DENTRO DO PROPRIO LOTE).    
042400*---------------------------------------------------------------- 
042500 0600-VERIFICA-DUPLIC-LOTE.                                       
042600     MOVE 'N' TO WS-DUPLIC-LOTE.                                  
042700     MOVE 1 TO WS-SUB.                                            
042800     PERFORM 0610-COMPARA-LOTE THRU 0610-EXIT                     
042900         VARYING WS-SUB FROM 1 BY 1                               
043000         UNTIL WS-SUB > WS-LOTE-QTDE OR WS-E-DUPLIC-LOTE.         
043100 0600-EXIT.                                                       
043200     EXIT.                                                        
043300                                                                  
043400 0610-COMPARA-LOTE.                                               
043500     IF WS-LOTE-ID-ITEM(WS-SUB) = CUST-ID                         
043600        MOVE 'S' TO WS-DUPLIC-LOTE.                               
043700 0610-EXIT.                                                       
043800     EXIT.                                                        
043900                                                                  
044000*---------------------------------------------------------------- 
044100*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE REGISTROS JA      
044200*    EXISTENTES NO CADASTRO (DUPLICIDADE CONTRA O ARQUIVO).       
044300*---------------------------------------------------------------- 
044400 0650-VERIFICA-DUPLIC-ARQ.                                        
044500     MOVE 'N' TO WS-DUPLIC-ARQ.                                   
044600     MOVE 1 TO WS-SUB.                                            
044700     PERFORM 0660-COMPARA-ARQ THRU 0660-EXIT                      
044800         VARYING WS-SUB FROM 1 BY 1                               
044900         UNTIL WS-SUB > WS-CUST-TAB-QTDE OR WS-E-DUPLIC-ARQ.      
045000 0650-EXIT.                                                       
045100     EXIT.                                                        
045200                                                                  
045300 0660-COMPARA-ARQ.                                                
045400     IF WS-CUST-ID-ITEM(WS-SUB) = CUST-ID                         
045500        MOVE 'S' TO WS-DUPLIC-ARQ.                                
045600 0660-EXIT.                                                       
045700     EXIT.                                                        
045800                                                                  
045900*---------------------------------------------------------------- 
046000 0700-EMITE-LINHA.                                                
046100     IF CONTLIN > 14                                              
046200        ADD 1 TO CONTPAG                                          
046300        MOVE CONTPAG TO CAB1-PAGINA                               
046400        MOVE 'CUSTOMERS-WRITE' TO CAB1-NOME-LOTE                  
046500        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                  
046600        MOVE 6 TO CONTLIN.                                        
046700     MOVE CUST-ID TO DET1-ID.                                     
046800     IF WS-REG-VALIDO                                             
046900        MOVE 'ACCEPTED' TO DET1-SITUACAO                          
047000        MOVE SPACE TO DET1-MOTIVO                                 
047100     ELSE                                                         
047200        MOVE 'REJECTED' TO DET1-SITUACAO                          
047300        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                         
047400     WRITE REG-RELAT FROM DET1-REL AFTER 1.                       
047500     ADD 1 TO CONTLIN.                                            
047600 0700-EXIT.                                                       
047700     EXIT.                                                        
047800                                                                  
047900*---------------------------------------------------------------- 
048000 0900-TOTAIS.                                                     
048100     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                     
048200     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                    
048300     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                   
048400     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                       
048500     IF WS-VALID-COUNT = ZERO                                     
048600        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                   
048700        WRITE REG-RELAT AFTER 2.                                  
048800 0900-EXIT.                                                       
048900     EXIT.                                                        
049000                                                                  
049100*---------------------------------------------------------------- 
049200 9999-ENCERRA.                                                    
049300     CLOSE CUSTCAN.                                               
049400     CLOSE CUSTOLD.                                               
049500     CLOSE CUSTOUT.                                               
049600     CLOSE RELAT.                                                 
049700 9999-EXIT.                                                       
049800     EXIT.                                                        
