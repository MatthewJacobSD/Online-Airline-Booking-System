000100*================================================================         
000200*    S I S T E M A   D E   R E S E R V A S   A E R E A S                  
000300*    COPYBOOK       : CPBATCH                                             
000400*    FINALIDADE     : AREAS DE TRABALHO COMUNS AOS PROGRAMAS DE           
000500*                     VALIDACAO (VAL*) E GRAVACAO (GRV*) - FLAG           
000600*                     DE VALIDACAO, CONTADORES DE LOTE, AREA DE           
000700*                     DATA/HORA DE PROCESSAMENTO E LAYOUT DO              
000800*                     RELATORIO DE VALIDACAO                              
000900*    ANALISTA       : J. KOIKE                                            
001000*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001100*    DATA           : 09/04/2001                                          
001200*    VRS         DATA           DESCRICAO                                 
001300*    1.0         09/04/2001     IMPLANTACAO - LAYOUT ORIGINAL     V1.0    
001400*    1.1         19/09/1998     AJUSTE Y2K - DATA DE PROCESSO     V1.1    
001500*                               PASSA A GUARDAR SECULO COMPLETO           
001600*    1.2         14/06/2002     TKT-2890 - LIMITE DE 1 ANO PARA   V1.2    
001700*                               DATA DE RESERVA (WS-LIMITE-DATA)          
001800*    1.3         05/02/2004     TKT-4471 - PADRONIZOU MENSAGEM    V1.3    
001900*                               DE ERRO EM 60 POSICOES                    
002000*================================================================         
002100*                                                                         
002200*    WS-VALID-FLAG  - 'S' REGISTRO VALIDO, 'N' REGISTRO REJEITADO.        
002300*    WS-ERROR-MSG   - TEXTO DO MOTIVO DA REJEICAO, PARA O                 
002400*                     RELATORIO DE VALIDACAO.                             
002500*    WS-READ-COUNT, WS-VALID-COUNT, WS-REJECT-COUNT - CONTADORES          
002600*                     DE LOTE, ZERADOS NO INICIO DE CADA RUN.             
002700*                                                                         
002800*----------------------------------------------------------------         
002900 01  WS-VAL-RESULT.                                                       
003000     05  WS-VALID-FLAG                 PIC X(01).                         
003100         88  WS-REG-VALIDO                      VALUE 'S'.                
003200         88  WS-REG-INVALIDO                     VALUE 'N'.               
003300     05  WS-ERROR-MSG                  PIC X(60).                         
003400     05  FILLER                        PIC X(09).                         
003500*                                                                         
003600*----------------------------------------------------------------         
003700 01  WS-BATCH-TOTALS.                                                     
003800     05  WS-READ-COUNT                 PIC 9(05)  COMP.                   
003900     05  WS-VALID-COUNT                PIC 9(05)  COMP.                   
004000     05  WS-REJECT-COUNT               PIC 9(05)  COMP.                   
004100     05  FILLER                        PIC X(10).                         
004200*                                                                         
004300*----------------------------------------------------------------         
004400*    AREA DE DATA/HORA DE PROCESSO - CARREGADA UMA UNICA VEZ NO           
004500*    INICIO DO RUN (0100-ABRIR-ARQS) VIA ACCEPT FROM DATE/TIME,           
004600*    E USADA PELAS REGRAS 0450/0460 SEM NOVA CHAMADA AO SISTEMA.          
004700*----------------------------------------------------------------         
004800 01  WS-DATA-PROCESSO.                                                    
004900     05  WS-DATA-HOJE                  PIC 9(08).                         
005000     05  WS-LIMITE-DATA                PIC 9(08).                         
005100     05  WS-HORA-AGORA                 PIC 9(06)  COMP.                   
005200     05  FILLER                        PIC X(06).                         
005300*                                                                         
005400*----------------------------------------------------------------         
005500*    VISAO QUEBRADA DA DATA DE HOJE - USADA PARA MONTAR                   
005600*    WS-LIMITE-DATA (HOJE + 1 ANO) SEM FUNCTION INTRINSECA,               
005700*    SO COM ARITMETICA SOBRE O ANO.  O REDEFINES E FEITO NO               
005800*    GRUPO TODO (NAO NO CAMPO WS-DATA-HOJE ISOLADO) PORQUE O              
005900*    COMPILADOR NAO ACEITA 01 REDEFININDO UM ITEM DE NIVEL 05.            
006000*----------------------------------------------------------------         
006100 01  WS-DATA-HOJE-QUEBRADA REDEFINES WS-DATA-PROCESSO.                    
006200     05  WS-HOJE-AAAA                  PIC 9(04).                         
006300     05  WS-HOJE-MM                    PIC 9(02).                         
006400     05  WS-HOJE-DD                    PIC 9(02).                         
006500     05  FILLER                        PIC X(20).                         
006600*                                                                         
006700 01  WS-LIMITE-DATA-QUEBRADA REDEFINES WS-DATA-PROCESSO.                  
006800     05  FILLER                        PIC X(08).                         
006900     05  WS-LIMITE-AAAA                PIC 9(04).                         
007000     05  WS-LIMITE-MM                  PIC 9(02).                         
007100     05  WS-LIMITE-DD                  PIC 9(02).                         
007200     05  FILLER                        PIC X(12).                         
007300*                                                                         
007400*----------------------------------------------------------------         
007500*    CONTADORES E SUBSCRITOS AUXILIARES DAS TABELAS DE                    
007600*    CROSS-REFERENCE (CARGA UNICA DE CUSTOMERS E FLIGHTS EM               
007700*    MEMORIA PARA O VALBOOK-COB / GRVBOOK-COB).                           
007800*----------------------------------------------------------------         
007900 01  WS-XREF-CONTROLE.                                                    
008000     05  WS-CUST-TAB-QTDE              PIC 9(05)  COMP.                   
008100     05  WS-FLGT-TAB-QTDE               PIC 9(05) COMP.                   
008200     05  WS-ROUT-TAB-QTDE               PIC 9(05) COMP.                   
008300     05  WS-XREF-SUB                   PIC 9(05)  COMP.                   
008400     05  WS-XREF-ACHOU                 PIC X(01).                         
008500         88  WS-XREF-ENCONTROU                  VALUE 'S'.                
008600         88  WS-XREF-NAO-ENCONTROU              VALUE 'N'.                
008700     05  FILLER                        PIC X(08).                         
008800*                                                                         
008900 01  WS-CUST-ID-TAB.                                                      
009000     05  WS-CUST-ID-ITEM  OCCURS 500 TIMES                                
009100                                       PIC X(36).                         
009200     05  FILLER                        PIC X(04).                         
009300*                                                                         
009400 01  WS-FLGT-ID-TAB.                                                      
009500     05  WS-FLGT-ID-ITEM  OCCURS 500 TIMES                                
009600                                       PIC X(36).                         
009700     05  FILLER                        PIC X(04).                         
009800*                                                                         
009900 01  WS-ROUT-ID-TAB.                                                      
010000     05  WS-ROUT-ID-ITEM  OCCURS 500 TIMES                                
010100                                       PIC X(36).                         
010200     05  FILLER                        PIC X(04).                         
010300*                                                                         
010400*----------------------------------------------------------------         
010500*    LAYOUT DO RELATORIO DE VALIDACAO - CABECALHO, LINHA DE               
010600*    DETALHE (UMA POR REGISTRO LIDO) E LINHA DE TOTAIS, NO                
010700*    MOLDE DO CABE1/DET1 USADO NOS RELATORIOS DE RESERVA E VOO.           
010800*----------------------------------------------------------------         
010900 01  CAB1-REL.                                                            
011000     05  FILLER                        PIC X(01)  VALUE SPACE.            
011100     05  CAB1-NOME-LOTE                PIC X(20).                         
011200     05  FILLER                        PIC X(10)  VALUE SPACE.            
011300     05  FILLER                        PIC X(18)                          
011400                             VALUE 'VALIDATION REPORT'.                   
011500     05  FILLER                        PIC X(10)  VALUE SPACE.            
011600     05  FILLER                        PIC X(04)  VALUE 'PAG.'.           
011700     05  CAB1-PAGINA                   PIC ZZ9.                           
011800     05  FILLER                        PIC X(14)  VALUE SPACE.            
011900*                                                                         
012000 01  DET1-REL.                                                            
012100     05  DET1-ID                       PIC X(36).                         
012200     05  FILLER                        PIC X(02)  VALUE SPACE.            
012300     05  DET1-SITUACAO                 PIC X(08).                         
012400     05  FILLER                        PIC X(02)  VALUE SPACE.            
012500     05  DET1-MOTIVO                   PIC X(60).                         
012600     05  FILLER                        PIC X(12)  VALUE SPACE.            
012700*                                                                         
012800 01  TOT1-REL.                                                            
012900     05  FILLER                        PIC X(08)  VALUE                   
013000                             'TOTALS:'.                                   
013100     05  FILLER                        PIC X(05)  VALUE                   
013200                             'READ'.                                      
013300     05  TOT1-READ-COUNT               PIC ZZZZ9.                         
013400     05  FILLER                        PIC X(03)  VALUE SPACE.            
013500     05  FILLER                        PIC X(06)  VALUE                   
013600                             'VALID'.                                     
013700     05  TOT1-VALID-COUNT              PIC ZZZZ9.                         
013800     05  FILLER                        PIC X(03)  VALUE SPACE.            
013900     05  FILLER                        PIC X(09)  VALUE                   
014000                             'REJECTED'.                                  
014100     05  TOT1-REJECT-COUNT             PIC ZZZZ9.                         
014200     05  FILLER                        PIC X(60)  VALUE SPACE.            
