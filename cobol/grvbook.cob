000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GRVBOOK-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  12/05/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : GRVBOOK-COB                                             
001100*    FINALIDADE : LE O LOTE DE RESERVAS CANDIDATAS (BOOKCAN),             
001200*                 VALIDA CADA REGISTRO (DATA DA RESERVA E                 
001300*                 REFERENCIA CRUZADA A PASSAGEIRO/VOO), DESCARTA          
001400*                 REPETICOES DE IDENTIFICADOR DENTRO DO PROPRIO           
001500*                 LOTE E CONTRA O CADASTRO JA EXISTENTE, E                
001600*                 REGRAVA O ARQUIVO DE RESERVAS COM OS NOVOS              
001700*                 REGISTROS ACRESCENTADOS.                                
001800*    ANALISTA       : J. KOIKE                                            
001900*    PROGRAMADOR(A) : ENZO / JAMILE                                       
002000*----------------------------------------------------------------         
002100*    VRS   DATA          PROGR  DESCRICAO                                 
002200*    1.0   12/05/1991    EAM    IMPLANTACAO - GRAVACAO DO         V1.0    
002300*                               CADASTRO DE RESERVAS COM CHECAGEM         
002400*                               DE CODIGO REPETIDO.                       
002500*    1.1   19/09/1998    EAM    AJUSTE Y2K NA QUEBRA DE DATA.     V1.1    
002600*    1.2   14/06/2000    EAM    CAMPOS PASSAM A REPRESENTAR       V1.2    
002700*                               RESERVAS - DATA, PASSAGEIRO E             
002800*                               VOO LIGADOS POR IDENTIFICADOR.            
002900*    1.3   22/03/2001    EAM    REFATORACAO GERAL - LAYOUT PARA   V1.3    
003000*                               CPBOOK, CONTROLE DE LOTE PARA             
003100*                               CPBATCH.                                  
003200*    1.4   11/05/2003    JAM    TKT-3390 - PASSAGEIRO E VOO       V1.4    
003300*                               PODEM VIR EM BRANCO NA GRAVACAO           
003400*                               (CADASTRO LEGADO).                        
003500*    1.5   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.5    
003600*                               MENSAGENS DE DIAGNOSTICO.                 
003700*================================================================         
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
004400     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004500     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT BOOKCAN ASSIGN TO DISK                                        
005000                 ORGANIZATION LINE SEQUENTIAL                             
005100                 FILE STATUS STATUS-BOOKCAN.                              
005200                                                                          
005300     SELECT BOOKOLD ASSIGN TO DISK                                        
005400                 ORGANIZATION LINE SEQUENTIAL                             
005500                 FILE STATUS STATUS-BOOKOLD.                              
005600                                                                          
005700     SELECT BOOKOUT ASSIGN TO DISK                                        
005800                 ORGANIZATION LINE SEQUENTIAL                             
005900                 FILE STATUS STATUS-BOOKOUT.                              
006000                                                                          
006100     SELECT CUSTREF ASSIGN TO DISK                                        
006200                 ORGANIZATION LINE SEQUENTIAL                             
006300                 FILE STATUS STATUS-CUSTREF.                              
006400                                                                          
006500     SELECT FLGTREF ASSIGN TO DISK                                        
006600                 ORGANIZATION LINE SEQUENTIAL                             
006700                 FILE STATUS STATUS-FLGTREF.                              
006800                                                                          
006900     SELECT RELAT   ASSIGN TO PRINTER.                                    
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400 FD  BOOKCAN                                                              
007500     LABEL RECORD STANDARD                                                
007600     VALUE OF FILE-ID 'BOOKCAN.TXT'.                                      
007700 01  REG-BOOKCAN                       PIC X(200).                        
007800                                                                          
007900 FD  BOOKOLD                                                              
008000     LABEL RECORD STANDARD                                                
008100     VALUE OF FILE-ID 'BOOKINGS.TXT'.                                     
008200 01  REG-BOOKOLD                       PIC X(200).                        
008300                                                                          
008400 FD  BOOKOUT                                                              
008500     LABEL RECORD STANDARD                                                
008600     VALUE OF FILE-ID 'BOOKOUT.TXT'.                                      
008700 01  REG-BOOKOUT                       PIC X(200).                        
008800                                                                          
008900 FD  CUSTREF                                                              
009000     LABEL RECORD STANDARD                                                
009100     VALUE OF FILE-ID 'CUSTOMERS.TXT'.                                    
009200 01  REG-CUSTREF                       PIC X(200).                        
009300                                                                          
009400 FD  FLGTREF                                                              
009500     LABEL RECORD STANDARD                                                
009600     VALUE OF FILE-ID 'FLIGHTS.TXT'.                                      
009700 01  REG-FLGTREF                       PIC X(200).                        
009800                                                                          
009900 FD  RELAT                                                                
010000     LABEL RECORD OMITTED.                                                
010100 01  REG-RELAT                         PIC X(132).                        
010200                                                                          
010300 WORKING-STORAGE SECTION.                                                 
010400 COPY CPBOOK.                                                             
010500 COPY CPBATCH.                                                            
010600                                                                          
010700 77  STATUS-BOOKCAN                    PIC X(02) VALUE SPACE.             
010800 77  STATUS-BOOKOLD                    PIC X(02) VALUE SPACE.             
010900 77  STATUS-BOOKOUT                    PIC X(02) VALUE SPACE.             
011000 77  STATUS-CUSTREF                    PIC X(02) VALUE SPACE.             
011100 77  STATUS-FLGTREF                    PIC X(02) VALUE SPACE.             
011200 77  STATUS-RELAT                      PIC X(02) VALUE SPACE.             
011300 77  CONTLIN                           PIC 9(02) COMP VALUE 99.           
011400 77  CONTPAG                           PIC 9(05) COMP VALUE ZERO.         
011500 77  WS-MODO-DEBUG-LIGADO              PIC X(01) VALUE 'N'.               
011600 77  WS-MODO-DEBUG-DESLIGADO           PIC X(01) VALUE 'N'.               
011700                                                                          
011800 77  WS-LINHA-IN                       PIC X(200).                        
011900 01  WS-CAMPOS-TAB.                                                       
012000     05  WS-CAMPO OCCURS 4 TIMES       PIC X(60).                         
012100     05  FILLER                        PIC X(04).                         
012200 77  WS-QTDE-CAMPOS                    PIC 9(02) COMP.                    
012300 77  WS-SUB                            PIC 9(02) COMP.                    
012400 77  WS-CAMPO-TMP                      PIC X(60).                         
012500 77  WS-ASPAS-LIXO                     PIC X(60).                         
012600                                                                          
012700 77  WS-FIM-ARQ                        PIC X(01) VALUE 'N'.               
012800     88  WS-ACABOU                             VALUE 'S'.                 
012900 77  WS-EXISTE-ANTERIOR                PIC X(01) VALUE 'S'.               
013000     88  WS-TEM-CADASTRO-ANTERIOR              VALUE 'S'.                 
013100                                                                          
013200*----------------------------------------------------------------         
013300*    TABELA LOCAL DE IDENTIFICADORES DE RESERVA JA GRAVADOS -             
013400*    NAO FICA NA CPBATCH PORQUE NENHUM OUTRO PROGRAMA PRECISA             
013500*    DE REFERENCIA CRUZADA CONTRA O ARQUIVO DE RESERVAS.                  
013600*----------------------------------------------------------------         
013700 01  WS-BOOK-ID-TAB.                                                      
013800     05  WS-BOOK-ID-ITEM  OCCURS 500 TIMES                                
013900                                       PIC X(36).                         
014000     05  FILLER                        PIC X(04).                         
014100 77  WS-BOOK-TAB-QTDE                  PIC 9(05) COMP VALUE ZERO.         
014200                                                                          
014300 01  WS-LOTE-ID-TAB.                                                      
014400     05  WS-LOTE-ID-ITEM  OCCURS 500 TIMES                                
014500                                       PIC X(36).                         
014600     05  FILLER                        PIC X(04).                         
014700 77  WS-LOTE-QTDE                      PIC 9(05) COMP VALUE ZERO.         
014800 77  WS-DUPLIC-LOTE                    PIC X(01).                         
014900     88  WS-E-DUPLIC-LOTE                      VALUE 'S'.                 
015000 77  WS-DUPLIC-ARQ                     PIC X(01).                         
015100     88  WS-E-DUPLIC-ARQ                       VALUE 'S'.                 
015200                                                                          
015300 77  WS-DATA-ANO-NUM                   PIC 9(04) COMP.                    
015400 77  WS-DATA-MES-NUM                   PIC 9(02) COMP.                    
015500 77  WS-DATA-DIA-NUM                   PIC 9(02) COMP.                    
015600 77  WS-DATA-RESTO-4                   PIC 9(02) COMP.                    
015700 77  WS-DATA-RESTO-100                  PIC 9(02) COMP.                   
015800 77  WS-DATA-RESTO-400                  PIC 9(03) COMP.                   
015900 77  WS-DATA-BISSEXTO                  PIC X(01).                         
016000     88  WS-DATA-E-BISSEXTO                    VALUE 'S'.                 
016100 77  WS-DATA-MAX-DIA                   PIC 9(02) COMP.                    
016200 77  WS-DATA-NUM                       PIC 9(08) COMP.                    
016300                                                                          
016400 01  WS-DIAS-POR-MES-TAB.                                                 
016500     05  WS-DIAS-POR-MES OCCURS 12 TIMES PIC 9(02) COMP                   
016600         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.                  
016700     05  FILLER                        PIC X(04).                         
016800                                                                          
016900 77  WS-HOJE-6                         PIC 9(06) COMP.                    
017000                                                                          
017100 01  WS-CABECALHO-ESPERADO             PIC X(35) VALUE                    
017200     'BOOK-ID,BOOK-DATE,CUST-ID,FLIGHT-ID'.                               
017300                                                                          
017400 PROCEDURE DIVISION.                                                      
017500                                                                          
017600 0000-PRINCIPAL.                                                          
017700     PERFORM 0100-ABRIR-ARQS        THRU 0100-EXIT.                       
017800     PERFORM 0120-CARREGA-CUST-XREF THRU 0120-EXIT.                       
017900     PERFORM 0130-CARREGA-FLGT-XREF THRU 0130-EXIT.                       
018000     PERFORM 0150-COPIA-EXISTENTES  THRU 0150-EXIT.                       
018100     PERFORM 0250-PULA-CABECALHO    THRU 0250-EXIT.                       
018200     PERFORM 0300-LER-CANDIDATO THRU 0300-EXIT                            
018300         UNTIL WS-ACABOU.                                                 
018400     PERFORM 0900-TOTAIS            THRU 0900-EXIT.                       
018500     PERFORM 9999-ENCERRA           THRU 9999-EXIT.                       
018600     STOP RUN.                                                            
018700                                                                          
018800*----------------------------------------------------------------         
018900 0100-ABRIR-ARQS.                                                         
019000     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
019100     MOVE ZERO TO CONTPAG WS-BOOK-TAB-QTDE WS-LOTE-QTDE.                  
019200     MOVE ZERO TO WS-CUST-TAB-QTDE WS-FLGT-TAB-QTDE.                      
019300     MOVE 99 TO CONTLIN.                                                  
019400     OPEN INPUT BOOKCAN.                                                  
019500     IF STATUS-BOOKCAN NOT = '00'                                         
019600        DISPLAY 'BOOKCAN.TXT INEXISTENTE OU INACESSIVEL - '               
019700                'ABORTADO'                                                
019800        STOP RUN.                                                         
019900     OPEN OUTPUT BOOKOUT.                                                 
020000     MOVE WS-CABECALHO-ESPERADO TO REG-BOOKOUT.                           
020100     WRITE REG-BOOKOUT.                                                   
020200     OPEN INPUT BOOKOLD.                                                  
020300     IF STATUS-BOOKOLD NOT = '00'                                         
020400        MOVE 'N' TO WS-EXISTE-ANTERIOR                                    
020500     ELSE                                                                 
020600        MOVE 'S' TO WS-EXISTE-ANTERIOR.                                   
020700     OPEN OUTPUT RELAT.                                                   
020800                                                                          
020900*    DATA DE PROCESSO - LIDA UMA UNICA VEZ (PARA-GRAFO 0450               
021000*    USA WS-DATA-HOJE/WS-LIMITE-DATA SEM ACCEPT REPETIDO).                
021100*    SECULO FIXADO EM '20' DESDE O AJUSTE Y2K DA CPBATCH.                 
021200     ACCEPT WS-HOJE-6 FROM DATE.                                          
021300     COMPUTE WS-DATA-HOJE = 20000000 + WS-HOJE-6.                         
021400     MOVE WS-HOJE-AAAA TO WS-LIMITE-AAAA.                                 
021500     MOVE WS-HOJE-MM   TO WS-LIMITE-MM.                                   
021600     MOVE WS-HOJE-DD   TO WS-LIMITE-DD.                                   
021700     ADD 1 TO WS-LIMITE-AAAA.                                             
021800     IF WS-LIMITE-MM = 02 AND WS-LIMITE-DD = 29                           
021900        MOVE 28 TO WS-LIMITE-DD.                                          
022000 0100-EXIT.                                                               
022100     EXIT.                                                                
022200                                                                          
022300*----------------------------------------------------------------         
022400*    CARGA DA TABELA DE PASSAGEIROS (CUST-ID) EM MEMORIA, PARA            
022500*    A CONFERENCIA DE REFERENCIA CRUZADA DO PARAGRAFO 0550.               
022600*----------------------------------------------------------------         
022700 0120-CARREGA-CUST-XREF.                                                  
022800     OPEN INPUT CUSTREF.                                                  
022900     IF STATUS-CUSTREF NOT = '00'                                         
023000        GO TO 0120-EXIT.                                                  
023100     READ CUSTREF INTO WS-LINHA-IN.                                       
023200     IF STATUS-CUSTREF NOT = '00'                                         
023300        GO TO 0120-FECHA.                                                 
023400 0120-LOOP.                                                               
023500     READ CUSTREF INTO WS-LINHA-IN.                                       
023600     IF STATUS-CUSTREF = '10'                                             
023700        GO TO 0120-FECHA.                                                 
023800     IF STATUS-CUSTREF NOT = '00'                                         
023900        DISPLAY 'PROBLEMA NA LEITURA DE CUSTOMERS.TXT '                   
024000                STATUS-CUSTREF                                            
024100        GO TO 0120-FECHA.                                                 
024200     IF WS-LINHA-IN = SPACE                                               
024300        GO TO 0120-LOOP.                                                  
024400     ADD 1 TO WS-CUST-TAB-QTDE.                                           
024500     MOVE WS-LINHA-IN(1:36) TO WS-CUST-ID-ITEM(WS-CUST-TAB-QTDE).         
024600     GO TO 0120-LOOP.                                                     
024700 0120-FECHA.                                                              
024800     CLOSE CUSTREF.                                                       
024900 0120-EXIT.                                                               
025000     EXIT.                                                                
025100                                                                          
025200*----------------------------------------------------------------         
025300*    CARGA DA TABELA DE VOOS (FLIGHT-ID) EM MEMORIA, PARA A               
025400*    CONFERENCIA DE REFERENCIA CRUZADA DO PARAGRAFO 0560.                 
025500*----------------------------------------------------------------         
025600 0130-CARREGA-FLGT-XREF.                                                  
025700     OPEN INPUT FLGTREF.                                                  
025800     IF STATUS-FLGTREF NOT = '00'                                         
025900        GO TO 0130-EXIT.                                                  
026000     READ FLGTREF INTO WS-LINHA-IN.                                       
026100     IF STATUS-FLGTREF NOT = '00'                                         
026200        GO TO 0130-FECHA.                                                 
026300 0130-LOOP.                                                               
026400     READ FLGTREF INTO WS-LINHA-IN.                                       
026500     IF STATUS-FLGTREF = '10'                                             
026600        GO TO 0130-FECHA.                                                 
026700     IF STATUS-FLGTREF NOT = '00'                                         
026800        DISPLAY 'PROBLEMA NA LEITURA DE FLIGHTS.TXT '                     
026900                STATUS-FLGTREF                                            
027000        GO TO 0130-FECHA.                                                 
027100     IF WS-LINHA-IN = SPACE                                               
027200        GO TO 0130-LOOP.                                                  
027300     ADD 1 TO WS-FLGT-TAB-QTDE.                                           
027400     MOVE WS-LINHA-IN(1:36) TO WS-FLGT-ID-ITEM(WS-FLGT-TAB-QTDE).         
027500     GO TO 0130-LOOP.                                                     
027600 0130-FECHA.                                                              
027700     CLOSE FLGTREF.                                                       
027800 0130-EXIT.                                                               
027900     EXIT.                                                                
028000                                                                          
028100*----------------------------------------------------------------         
028200 0150-COPIA-EXISTENTES.                                                   
028300     IF NOT WS-TEM-CADASTRO-ANTERIOR                                      
028400        GO TO 0150-EXIT.                                                  
028500     READ BOOKOLD INTO WS-LINHA-IN.                                       
028600     IF STATUS-BOOKOLD NOT = '00'                                         
028700        GO TO 0150-EXIT.                                                  
028800 0150-LOOP.                                                               
028900     READ BOOKOLD INTO WS-LINHA-IN.                                       
029000     IF STATUS-BOOKOLD = '10'                                             
029100        GO TO 0150-EXIT.                                                  
029200     IF STATUS-BOOKOLD NOT = '00'                                         
029300        DISPLAY 'PROBLEMA NA LEITURA DE BOOKINGS.TXT '                    
029400                STATUS-BOOKOLD                                            
029500        GO TO 0150-EXIT.                                                  
029600     IF WS-LINHA-IN = SPACE                                               
029700        GO TO 0150-LOOP.                                                  
029800     ADD 1 TO WS-BOOK-TAB-QTDE.                                           
029900     MOVE WS-LINHA-IN(1:36) TO WS-BOOK-ID-ITEM(WS-BOOK-TAB-QTDE).         
030000     MOVE WS-LINHA-IN TO REG-BOOKOUT.                                     
030100     WRITE REG-BOOKOUT.                                                   
030200     GO TO 0150-LOOP.                                                     
030300 0150-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600*----------------------------------------------------------------         
030700 0250-PULA-CABECALHO.                                                     
030800     READ BOOKCAN INTO WS-LINHA-IN.                                       
030900     IF STATUS-BOOKCAN NOT = '00'                                         
031000        MOVE 'S' TO WS-FIM-ARQ.                                           
031100 0250-EXIT.                                                               
031200     EXIT.                                                                
031300                                                                          
031400*----------------------------------------------------------------         
031500 0300-LER-CANDIDATO.                                                      
031600     READ BOOKCAN INTO WS-LINHA-IN.                                       
031700     IF STATUS-BOOKCAN = '10'                                             
031800        MOVE 'S' TO WS-FIM-ARQ                                            
031900        GO TO 0300-EXIT.                                                  
032000     IF STATUS-BOOKCAN NOT = '00'                                         
032100        DISPLAY 'PROBLEMA NA LEITURA DE BOOKCAN.TXT '                     
032200                STATUS-BOOKCAN                                            
032300        MOVE 'S' TO WS-FIM-ARQ                                            
032400        GO TO 0300-EXIT.                                                  
032500     IF WS-LINHA-IN = SPACE                                               
032600        GO TO 0300-EXIT.                                                  
032700                                                                          
032800     ADD 1 TO WS-READ-COUNT.                                              
032900     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
033000                                                                          
033100     IF WS-QTDE-CAMPOS NOT = 4                                            
033200        MOVE 'N' TO WS-VALID-FLAG                                         
033300        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
033400        GO TO 0300-GRAVA.                                                 
033500                                                                          
033600     MOVE WS-CAMPO(1) TO BOOK-ID.                                         
033700     MOVE WS-CAMPO(2) TO BOOK-DATE.                                       
033800     MOVE WS-CAMPO(3) TO BOOK-CUST-ID.                                    
033900     MOVE WS-CAMPO(4) TO BOOK-FLIGHT-ID.                                  
034000                                                                          
034100     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                         
034200     IF WS-REG-INVALIDO                                                   
034300        GO TO 0300-GRAVA.                                                 
034400                                                                          
034500     PERFORM 0600-VERIFICA-DUPLIC-LOTE THRU 0600-EXIT.                    
034600     IF WS-E-DUPLIC-LOTE                                                  
034700        MOVE 'N' TO WS-VALID-FLAG                                         
034800        MOVE 'Duplicate ID within batch' TO WS-ERROR-MSG                  
034900        GO TO 0300-GRAVA.                                                 
035000                                                                          
035100     PERFORM 0650-VERIFICA-DUPLIC-ARQ THRU 0650-EXIT.                     
035200     IF WS-E-DUPLIC-ARQ                                                   
035300        MOVE 'N' TO WS-VALID-FLAG                                         
035400        MOVE 'Duplicate ID: already exists in file'                       
035500            TO WS-ERROR-MSG                                               
035600        GO TO 0300-GRAVA.                                                 
035700                                                                          
035800     ADD 1 TO WS-LOTE-QTDE.                                               
035900     MOVE BOOK-ID TO WS-LOTE-ID-ITEM(WS-LOTE-QTDE).                       
036000     MOVE BOOK-REC TO REG-BOOKOUT.                                        
036100     WRITE REG-BOOKOUT.                                                   
036200                                                                          
036300 0300-GRAVA.                                                              
036400     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
036500     IF WS-REG-VALIDO                                                     
036600        ADD 1 TO WS-VALID-COUNT                                           
036700     ELSE                                                                 
036800        ADD 1 TO WS-REJECT-COUNT.                                         
036900 0300-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200*----------------------------------------------------------------         
037300 0380-QUEBRA-CAMPOS.                                                      
037400     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                    
037500                   WS-CAMPO(4).                                           
037600     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
037700     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
037800         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3) WS-CAMPO(4)             
037900         TALLYING IN WS-QTDE-CAMPOS.                                      
038000     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
038100         VARYING WS-SUB FROM 1 BY 1                                       
038200         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
038300 0380-EXIT.                                                               
038400     EXIT.                                                                
038500                                                                          
038600 0385-RETIRA-ASPAS.                                                       
038700     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
038800        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
038900            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
039000        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
039100 0385-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*----------------------------------------------------------------         
039500 0500-VALIDA-REGISTRO.                                                    
039600     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
039700     IF WS-REG-INVALIDO                                                   
039800        GO TO 0500-EXIT.                                                  
039900                                                                          
040000     PERFORM 0450-REGRA-DATA THRU 0450-EXIT.                              
040100     IF WS-REG-INVALIDO                                                   
040200        GO TO 0500-EXIT.                                                  
040300                                                                          
040400     IF BOOK-CUST-ID NOT = SPACE                                          
040500        PERFORM 0550-VERIFICA-XREF-CUST THRU 0550-EXIT.                   
040600     IF WS-REG-INVALIDO                                                   
040700        GO TO 0500-EXIT.                                                  
040800                                                                          
040900     IF BOOK-FLIGHT-ID NOT = SPACE                                        
041000        PERFORM 0560-VERIFICA-XREF-FLGT THRU 0560-EXIT.                   
041100 0500-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400*----------------------------------------------------------------         
041500 0420-REGRA-UUID.                                                         
041600     MOVE 'S' TO WS-VALID-FLAG.                                           
041700     IF BOOK-ID(9:1) NOT = '-' OR BOOK-ID(14:1) NOT = '-'                 
041800        OR BOOK-ID(19:1) NOT = '-' OR BOOK-ID(24:1) NOT = '-'             
041900        MOVE 'N' TO WS-VALID-FLAG                                         
042000        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
042100        GO TO 0420-EXIT.                                                  
042200     IF BOOK-ID(1:8) IS NOT HEXADEC                                       
042300        OR BOOK-ID(10:4) IS NOT HEXADEC                                   
042400        OR BOOK-ID(15:4) IS NOT HEXADEC                                   
042500        OR BOOK-ID(20:4) IS NOT HEXADEC                                   
042600        OR BOOK-ID(25:12) IS NOT HEXADEC                                  
042700        MOVE 'N' TO WS-VALID-FLAG                                         
042800        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
042900 0420-EXIT.                                                               
043000     EXIT.                                                                
043100                                                                          
043200*----------------------------------------------------------------         
043300*    DATA DA RESERVA - AAAA-MM-DD, DATA REAL DE CALENDARIO,               
043400*    DEVE CAIR ENTRE HOJE E HOJE + 1 ANO.                                 
043500*----------------------------------------------------------------         
043600 0450-REGRA-DATA.                                                         
043700     MOVE 'S' TO WS-VALID-FLAG.                                           
043800     IF BOOK-DATA-HIFEN1 NOT = '-' OR BOOK-DATA-HIFEN2 NOT = '-'          
043900        GO TO 0450-INVALIDO.                                              
044000     IF BOOK-DATA-AAAA IS NOT NUMERIC                                     
044100        OR BOOK-DATA-MM IS NOT NUMERIC                                    
044200        OR BOOK-DATA-DD IS NOT NUMERIC                                    
044300        GO TO 0450-INVALIDO.                                              
044400                                                                          
044500     MOVE BOOK-DATA-AAAA TO WS-DATA-ANO-NUM.                              
044600     MOVE BOOK-DATA-MM   TO WS-DATA-MES-NUM.                              
044700     MOVE BOOK-DATA-DD   TO WS-DATA-DIA-NUM.                              
044800                                                                          
044900     IF WS-DATA-MES-NUM < 1 OR WS-DATA-MES-NUM > 12                       
045000        GO TO 0450-INVALIDO.                                              
045100                                                                          
045200     DIVIDE WS-DATA-ANO-NUM BY 4   GIVING WS-DATA-RESTO-4                 
045300         REMAINDER WS-DATA-RESTO-4.                                       
045400     DIVIDE WS-DATA-ANO-NUM BY 100 GIVING WS-DATA-RESTO-100               
045500         REMAINDER WS-DATA-RESTO-100.                                     
045600     DIVIDE WS-DATA-ANO-NUM BY 400 GIVING WS-DATA-RESTO-400               
045700         REMAINDER WS-DATA-RESTO-400.                                     
045800     IF WS-DATA-RESTO-4 = ZERO AND                                        
045900        (WS-DATA-RESTO-100 NOT = ZERO OR WS-DATA-RESTO-400 = ZERO)        
046000        MOVE 'S' TO WS-DATA-BISSEXTO                                      
046100     ELSE                                                                 
046200        MOVE 'N' TO WS-DATA-BISSEXTO.                                     
046300                                                                          
046400     MOVE WS-DIAS-POR-MES(WS-DATA-MES-NUM) TO WS-DATA-MAX-DIA.            
046500     IF WS-DATA-MES-NUM = 2 AND WS-DATA-E-BISSEXTO                        
046600        MOVE 29 TO WS-DATA-MAX-DIA.                                       
046700     IF WS-DATA-DIA-NUM < 1 OR WS-DATA-DIA-NUM > WS-DATA-MAX-DIA          
046800        GO TO 0450-INVALIDO.                                              
046900                                                                          
047000     COMPUTE WS-DATA-NUM =                                                
047100         WS-DATA-ANO-NUM * 10000 + WS-DATA-MES-NUM * 100                  
047200         + WS-DATA-DIA-NUM.                                               
047300     IF WS-DATA-NUM < WS-DATA-HOJE                                        
047400        MOVE 'N' TO WS-VALID-FLAG                                         
047500        MOVE 'BOOK-DATE must be today or in the future.'                  
047600            TO WS-ERROR-MSG                                               
047700        GO TO 0450-EXIT.                                                  
047800     IF WS-DATA-NUM > WS-LIMITE-DATA                                      
047900        MOVE 'N' TO WS-VALID-FLAG                                         
048000        MOVE 'BOOK-DATE cannot be more than one year in '                 
048100             'the future.' TO WS-ERROR-MSG                                
048200        GO TO 0450-EXIT.                                                  
048300     GO TO 0450-EXIT.                                                     
048400                                                                          
048500 0450-INVALIDO.                                                           
048600     MOVE 'N' TO WS-VALID-FLAG.                                           
048700     MOVE 'Invalid BOOK-DATE format. Use yyyy-MM-dd'                      
048800         TO WS-ERROR-MSG.                                                 
048900 0450-EXIT.                                                               
049000     EXIT.                                                                
049100                                                                          
049200*----------------------------------------------------------------         
049300*    REFERENCIA CRUZADA - PASSAGEIRO (CUST-ID) DEVE EXISTIR               
049400*    NA TABELA CARREGADA DE CUSTOMERS.TXT (PARAGRAFO 0120).               
049500*----------------------------------------------------------------         
049600 0550-VERIFICA-XREF-CUST.                                                 
049700     MOVE 'S' TO WS-VALID-FLAG.                                           
049800     MOVE 'N' TO WS-XREF-ACHOU.                                           
049900     PERFORM 0551-COMPARA-CUST THRU 0551-EXIT                             
050000         VARYING WS-XREF-SUB FROM 1 BY 1                                  
050100         UNTIL WS-XREF-SUB > WS-CUST-TAB-QTDE                             
050200            OR WS-XREF-ENCONTROU.                                         
050300     IF WS-XREF-NAO-ENCONTROU                                             
050400        MOVE 'N' TO WS-VALID-FLAG                                         
050500        STRING 'Not found in customers: ' DELIMITED BY SIZE               
050600               BOOK-CUST-ID DELIMITED BY SIZE                             
050700               INTO WS-ERROR-MSG.                                         
050800 0550-EXIT.                                                               
050900     EXIT.                                                                
051000                                                                          
051100 0551-COMPARA-CUST.                                                       
051200     IF WS-CUST-ID-ITEM(WS-XREF-SUB) = BOOK-CUST-ID                       
051300        MOVE 'S' TO WS-XREF-ACHOU.                                        
051400 0551-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
051700*----------------------------------------------------------------         
051800*    REFERENCIA CRUZADA - VOO (FLIGHT-ID) DEVE EXISTIR NA                 
051900*    TABELA CARREGADA DE FLIGHTS.TXT (PARAGRAFO 0130).                    
052000*----------------------------------------------------------------         
052100 0560-VERIFICA-XREF-FLGT.                                                 
052200     MOVE 'S' TO WS-VALID-FLAG.                                           
052300     MOVE 'N' TO WS-XREF-ACHOU.                                           
052400     PERFORM 0561-COMPARA-FLGT THRU 0561-EXIT                             
052500         VARYING WS-XREF-SUB FROM 1 BY 1                                  
052600         UNTIL WS-XREF-SUB > WS-FLGT-TAB-QTDE                             
052700            OR WS-XREF-ENCONTROU.                                         
052800     IF WS-XREF-NAO-ENCONTROU                                             
052900        MOVE 'N' TO WS-VALID-FLAG                                         
053000        STRING 'Not found in flights: ' DELIMITED BY SIZE                 
053100               BOOK-FLIGHT-ID DELIMITED BY SIZE                           
053200               INTO WS-ERROR-MSG.                                         
053300 0560-EXIT.                                                               
053400     EXIT.                                                                
053500                                                                          
053600 0561-COMPARA-FLGT.                                                       
053700     IF WS-FLGT-ID-ITEM(WS-XREF-SUB) = BOOK-FLIGHT-ID                     
053800        MOVE 'S' TO WS-XREF-ACHOU.                                        
053900 0561-EXIT.                                                               
054000     EXIT.                                                                
054100                                                                          
054200*----------------------------------------------------------------         
054300*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE CANDIDATOS JA             
054400*    GRAVADOS NESTE LOTE.                                                 
054500*----------------------------------------------------------------         
054600 0600-VERIFICA-DUPLIC-LOTE.                                               
054700     MOVE 'N' TO WS-DUPLIC-LOTE.                                          
054800     MOVE 1 TO WS-SUB.                                                    
054900     PERFORM 0610-COMPARA-LOTE THRU 0610-EXIT                             
055000         VARYING WS-SUB FROM 1 BY 1                                       
055100         UNTIL WS-SUB > WS-LOTE-QTDE OR WS-E-DUPLIC-LOTE.                 
055200 0600-EXIT.                                                               
055300     EXIT.                                                                
055400                                                                          
055500 0610-COMPARA-LOTE.                                                       
055600     IF WS-LOTE-ID-ITEM(WS-SUB) = BOOK-ID                                 
055700        MOVE 'S' TO WS-DUPLIC-LOTE.                                       
055800 0610-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100*----------------------------------------------------------------         
056200*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE RESERVAS JA               
056300*    EXISTENTES NO CADASTRO.                                              
056400*----------------------------------------------------------------         
056500 0650-VERIFICA-DUPLIC-ARQ.                                                
056600     MOVE 'N' TO WS-DUPLIC-ARQ.                                           
056700     MOVE 1 TO WS-SUB.                                                    
056800     PERFORM 0660-COMPARA-ARQ THRU 0660-EXIT                              
056900         VARYING WS-SUB FROM 1 BY 1                                       
057000         UNTIL WS-SUB > WS-BOOK-TAB-QTDE OR WS-E-DUPLIC-ARQ.              
057100 0650-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 0660-COMPARA-ARQ.                                                        
057500     IF WS-BOOK-ID-ITEM(WS-SUB) = BOOK-ID                                 
057600        MOVE 'S' TO WS-DUPLIC-ARQ.                                        
057700 0660-EXIT.                                                               
057800     EXIT.                                                                
057900                                                                          
058000*----------------------------------------------------------------         
058100 0700-EMITE-LINHA.                                                        
058200     IF CONTLIN > 14                                                      
058300        ADD 1 TO CONTPAG                                                  
058400        MOVE CONTPAG TO CAB1-PAGINA                                       
058500        MOVE 'BOOKINGS-WRITE' TO CAB1-NOME-LOTE                           
058600        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
058700        MOVE 6 TO CONTLIN.                                                
058800     MOVE BOOK-ID TO DET1-ID.                                             
058900     IF WS-REG-VALIDO                                                     
059000        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
059100        MOVE SPACE TO DET1-MOTIVO                                         
059200     ELSE                                                                 
059300        MOVE 'REJECTED' TO DET1-SITUACAO                                  
059400        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
059500     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
059600     ADD 1 TO CONTLIN.                                                    
059700 0700-EXIT.                                                               
059800     EXIT.                                                                
059900                                                                          
060000*----------------------------------------------------------------         
060100 0900-TOTAIS.                                                             
060200     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
060300     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
060400     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
060500     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
060600     IF WS-VALID-COUNT = ZERO                                             
060700        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
060800        WRITE REG-RELAT AFTER 2.                                          
060900 0900-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200*----------------------------------------------------------------         
061300 9999-ENCERRA.                                                            
061400     CLOSE BOOKCAN.                                                       
061500     CLOSE BOOKOLD.                                                       
061600     CLOSE BOOKOUT.                                                       
061700     CLOSE RELAT.                                                         
061800 9999-EXIT.                                                               
061900     EXIT.                                                                
