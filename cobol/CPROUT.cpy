000100*================================================================ 
000200*    S I S T E M A   D E   R E S E R V A S   A E R E A S          
000300*    COPYBOOK       : CPROUT                                      
000400*    FINALIDADE     : LAYOUT DO REGISTRO DE ROTA (ROUTE)          
000500*                     ARQUIVO ROUTES                              
000600*    ANALISTA       : J. KOIKE                                    
000700*    PROGRAMADOR(A) : ENZO / JAMILE                               
000800*    DATA           : 02/04/2001                                  
000900*    VRS         DATA           DESCRICAO                         
001000*    1.0         02/04/2001     IMPLANTACAO - LAYOUT ORIGINAL     V1.0    
001100*    1.1         05/02/2004     TKT-4471 - VISAO QUEBRADA DO      V1.1    
001200*                               NOME DA ROTA P/ VALIDACAO         
001300*================================================================ 
001400*                                                                 
001500*    ROUT-ID    - IDENTIFICADOR UNICO DA ROTA, UUID TEXTO.        
001600*    ROUT-NAME  - DESIGNADOR DA ROTA, FORMATO XXX-YYY (DOIS       
001700*                 CODIGOS DE AEROPORTO DE 3 LETRAS UNIDOS POR     
001800*                 HIFEN). VALIDADO PELA REGRA DE NOME DE ROTA.    
001900*                                                                 
002000*---------------------------------------------------------------- 
002100 01  ROUT-REC.                                                    
002200     05  ROUT-ID                       PIC X(36).                 
002300     05  ROUT-NAME                     PIC X(07).                 
002400     05  FILLER                        PIC X(17).                 
002500*                                                                 
002600*---------------------------------------------------------------- 
002700*    VISAO QUEBRADA DO NOME - ISOLA OS DOIS CODIGOS DE 3 LETRAS   
002800*    E O HIFEN CENTRAL PARA A REGRA 0490-REGRA-NOME-ROTA.         
002900*---------------------------------------------------------------- 
003000 01  ROUT-REC-QUEBRADO REDEFINES ROUT-REC.                        
003100     05  FILLER                        PIC X(36).                 
003200     05  ROUT-NOME-QUEBRADO.                                      
003300         10  ROUT-APT-ORIGEM           PIC X(03).                 
003400         10  ROUT-HIFEN                PIC X(01).                 
003500         10  ROUT-APT-DESTINO          PIC X(03).                 
003600     05  FILLER                        PIC X(17).                 
003700*                                                                 
003800*---------------------------------------------------------------- 
003900*    VISAO DE REFERENCIA - USADA PELA CARGA DA TABELA DE          
004000*    CROSS-REFERENCE QUANDO SO O ROUT-ID INTERESSA.               
004100*---------------------------------------------------------------- 
004200 01  ROUT-REC-XREF REDEFINES ROUT-REC.                            
004300     05  ROUT-XREF-ID                  PIC X(36).                 
004400     05  FILLER                        PIC X(24).                 
