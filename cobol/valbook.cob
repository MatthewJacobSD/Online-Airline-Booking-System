000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    VALBOOK-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  05/05/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : VALBOOK-COB                                             
001100*    FINALIDADE : LE O ARQUIVO DE RESERVAS (BOOKINGS), CONFERE            
001200*                 O CABECALHO, VALIDA CADA REGISTRO CONTRA A              
001300*                 REGRA DE DATA DA RESERVA E CONTRA AS TABELAS            
001400*                 DE REFERENCIA CRUZADA DE PASSAGEIROS (CUST-ID)          
001500*                 E DE VOOS (FLIGHT-ID), E EMITE O RELATORIO              
001600*                 DE VALIDACAO COM OS TOTAIS DO LOTE.                     
001700*    ANALISTA       : J. KOIKE                                            
001800*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001900*----------------------------------------------------------------         
002000*    VRS   DATA          PROGR  DESCRICAO                                 
002100*    1.0   05/05/1991    EAM    IMPLANTACAO - CONFERENCIA DE      V1.0    
002200*                               RESERVAS (DATA/PASSAGEIRO/VOO).           
002300*    1.1   19/09/1998    EAM    AJUSTE Y2K NA QUEBRA DE DATA.     V1.1    
002400*    1.2   14/06/2000    EAM    CAMPOS PASSAM A REPRESENTAR       V1.2    
002500*                               RESERVAS - DATA, PASSAGEIRO E             
002600*                               VOO LIGADOS POR IDENTIFICADOR.            
002700*    1.3   22/03/2001    EAM    REFATORACAO GERAL - LAYOUT PARA   V1.3    
002800*                               CPBOOK, CONTROLE DE LOTE PARA             
002900*                               CPBATCH.                                  
003000*    1.4   11/05/2003    JAM    TKT-3390 - PASSAGEIRO E VOO       V1.4    
003100*                               PODEM VIR EM BRANCO (CADASTRO             
003200*                               LEGADO) - CONFERE REFERENCIA              
003300*                               CRUZADA SO QUANDO PREENCHIDOS.            
003400*    1.5   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.5    
003500*                               MENSAGENS DE DIAGNOSTICO.                 
003600*================================================================         
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
004300     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004400     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT BOOKIN  ASSIGN TO DISK                                        
004900                 ORGANIZATION LINE SEQUENTIAL                             
005000                 FILE STATUS STATUS-BOOKIN.                               
005100                                                                          
005200     SELECT CUSTREF ASSIGN TO DISK                                        
005300                 ORGANIZATION LINE SEQUENTIAL                             
005400                 FILE STATUS STATUS-CUSTREF.                              
005500                                                                          
005600     SELECT FLGTREF ASSIGN TO DISK                                        
005700                 ORGANIZATION LINE SEQUENTIAL                             
005800                 FILE STATUS STATUS-FLGTREF.                              
005900                                                                          
006000     SELECT RELAT   ASSIGN TO PRINTER.                                    
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  BOOKIN                                                               
006600     LABEL RECORD STANDARD                                                
006700     VALUE OF FILE-ID 'BOOKINGS.TXT'.                                     
006800 01  REG-BOOKIN                        PIC X(200).                        
006900                                                                          
007000 FD  CUSTREF                                                              
007100     LABEL RECORD STANDARD                                                
007200     VALUE OF FILE-ID 'CUSTOMERS.TXT'.                                    
007300 01  REG-CUSTREF                       PIC X(200).                        
007400                                                                          
007500 FD  FLGTREF                                                              
007600     LABEL RECORD STANDARD                                                
007700     VALUE OF FILE-ID 'FLIGHTS.TXT'.                                      
007800 01  REG-FLGTREF                       PIC X(200).                        
007900                                                                          
008000 FD  RELAT                                                                
008100     LABEL RECORD OMITTED.                                                
008200 01  REG-RELAT                         PIC X(132).                        
008300                                                                          
008400 WORKING-STORAGE SECTION.                                                 
008500 COPY CPBOOK.                                                             
008600 COPY CPBATCH.                                                            
008700                                                                          
008800 77  STATUS-BOOKIN                     PIC X(02) VALUE SPACE.             
008900 77  STATUS-CUSTREF                    PIC X(02) VALUE SPACE.             
009000 77  STATUS-FLGTREF                    PIC X(02) VALUE SPACE.             
009100 77  STATUS-RELAT                      PIC X(02) VALUE SPACE.             
009200 77  CONTLIN                           PIC 9(02) COMP VALUE 99.           
009300 77  CONTPAG                           PIC 9(05) COMP VALUE ZERO.         
009400 77  WS-MODO-DEBUG-LIGADO              PIC X(01) VALUE 'N'.               
009500 77  WS-MODO-DEBUG-DESLIGADO           PIC X(01) VALUE 'N'.               
009600                                                                          
009700 77  WS-LINHA-IN                       PIC X(200).                        
009800 01  WS-CAMPOS-TAB.                                                       
009900     05  WS-CAMPO OCCURS 4 TIMES       PIC X(60).                         
010000     05  FILLER                        PIC X(04).                         
010100 77  WS-QTDE-CAMPOS                    PIC 9(02) COMP.                    
010200 77  WS-SUB                            PIC 9(02) COMP.                    
010300 77  WS-CAMPO-TMP                      PIC X(60).                         
010400 77  WS-ASPAS-LIXO                     PIC X(60).                         
010500                                                                          
010600 77  WS-FIM-ARQ                        PIC X(01) VALUE 'N'.               
010700     88  WS-ACABOU                             VALUE 'S'.                 
010800 77  WS-FIM-REF                        PIC X(01) VALUE 'N'.               
010900     88  WS-ACABOU-REF                         VALUE 'S'.                 
011000 77  WS-CABEC-FLAG                     PIC X(01) VALUE 'N'.               
011100     88  WS-CABEC-OK                           VALUE 'S'.                 
011200                                                                          
011300 77  WS-DATA-ANO-NUM                   PIC 9(04) COMP.                    
011400 77  WS-DATA-MES-NUM                   PIC 9(02) COMP.                    
011500 77  WS-DATA-DIA-NUM                   PIC 9(02) COMP.                    
011600 77  WS-DATA-RESTO-4                   PIC 9(02) COMP.                    
011700 77  WS-DATA-RESTO-100                  PIC 9(02) COMP.                   
011800 77  WS-DATA-RESTO-400                  PIC 9(03) COMP.                   
011900 77  WS-DATA-BISSEXTO                  PIC X(01).                         
012000     88  WS-DATA-E-BISSEXTO                    VALUE 'S'.                 
012100 77  WS-DATA-MAX-DIA                   PIC 9(02) COMP.                    
012200 77  WS-DATA-NUM                       PIC 9(08) COMP.                    
012300                                                                          
012400 01  WS-DIAS-POR-MES-TAB.                                                 
012500     05  WS-DIAS-POR-MES OCCURS 12 TIMES PIC 9(02) COMP                   
012600         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.                  
012700     05  FILLER                        PIC X(04).                         
012800                                                                          
012900 77  WS-HOJE-6                         PIC 9(06) COMP.                    
013000                                                                          
013100 01  WS-CABECALHO-ESPERADO             PIC X(35) VALUE                    
013200     'BOOK-ID,BOOK-DATE,CUST-ID,FLIGHT-ID'.                               
013300                                                                          
013400 PROCEDURE DIVISION.                                                      
013500                                                                          
013600 0000-PRINCIPAL.                                                          
013700     PERFORM 0100-ABRIR-ARQS          THRU 0100-EXIT.                     
013800     PERFORM 0120-CARREGA-CUST-XREF   THRU 0120-EXIT.                     
013900     PERFORM 0130-CARREGA-FLGT-XREF   THRU 0130-EXIT.                     
014000     PERFORM 0150-VERIFICA-CABECALHO  THRU 0150-EXIT.                     
014100     IF WS-CABEC-OK                                                       
014200        PERFORM 0300-LER-PROXIMO THRU 0300-EXIT                           
014300            UNTIL WS-ACABOU.                                              
014400     PERFORM 0900-TOTAIS              THRU 0900-EXIT.                     
014500     PERFORM 9999-ENCERRA             THRU 9999-EXIT.                     
014600     STOP RUN.                                                            
014700                                                                          
014800*----------------------------------------------------------------         
014900 0100-ABRIR-ARQS.                                                         
015000     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
015100     MOVE ZERO TO CONTPAG WS-CUST-TAB-QTDE WS-FLGT-TAB-QTDE.              
015200     MOVE 99 TO CONTLIN.                                                  
015300     OPEN INPUT BOOKIN.                                                   
015400     IF STATUS-BOOKIN NOT = '00'                                          
015500        DISPLAY 'BOOKINGS.TXT INEXISTENTE OU INACESSIVEL - '              
015600                'ABORTADO'                                                
015700        STOP RUN.                                                         
015800     OPEN OUTPUT RELAT.                                                   
015900                                                                          
016000*    DATA DE PROCESSO - LIDA UMA UNICA VEZ (PARA-GRAFO 0450               
016100*    USA WS-DATA-HOJE/WS-LIMITE-DATA SEM ACCEPT REPETIDO).                
016200*    SECULO FIXADO EM '20' DESDE O AJUSTE Y2K DA CPBATCH.                 
016300     ACCEPT WS-HOJE-6 FROM DATE.                                          
016400     COMPUTE WS-DATA-HOJE = 20000000 + WS-HOJE-6.                         
016500     MOVE WS-HOJE-AAAA TO WS-LIMITE-AAAA.                                 
016600     MOVE WS-HOJE-MM   TO WS-LIMITE-MM.                                   
016700     MOVE WS-HOJE-DD   TO WS-LIMITE-DD.                                   
016800     ADD 1 TO WS-LIMITE-AAAA.                                             
016900     IF WS-LIMITE-MM = 02 AND WS-LIMITE-DD = 29                           
017000        MOVE 28 TO WS-LIMITE-DD.                                          
017100 0100-EXIT.                                                               
017200     EXIT.                                                                
017300                                                                          
017400*----------------------------------------------------------------         
017500*    CARGA DA TABELA DE PASSAGEIROS (CUST-ID) EM MEMORIA, PARA            
017600*    A CONFERENCIA DE REFERENCIA CRUZADA DO PARAGRAFO 0550.               
017700*    ARQUIVO CUSTOMERS.TXT NAO EXISTIR NAO ABORTA O LOTE - A              
017800*    TABELA FICA VAZIA E TODA RESERVA COM PASSAGEIRO PREENCHIDO           
017900*    SERA REJEITADA POR REFERENCIA NAO ENCONTRADA.                        
018000*----------------------------------------------------------------         
018100 0120-CARREGA-CUST-XREF.                                                  
018200     OPEN INPUT CUSTREF.                                                  
018300     IF STATUS-CUSTREF NOT = '00'                                         
018400        GO TO 0120-EXIT.                                                  
018500     READ CUSTREF INTO WS-LINHA-IN.                                       
018600     IF STATUS-CUSTREF NOT = '00'                                         
018700        GO TO 0120-FECHA.                                                 
018800 0120-LOOP.                                                               
018900     READ CUSTREF INTO WS-LINHA-IN.                                       
019000     IF STATUS-CUSTREF = '10'                                             
019100        GO TO 0120-FECHA.                                                 
019200     IF STATUS-CUSTREF NOT = '00'                                         
019300        DISPLAY 'PROBLEMA NA LEITURA DE CUSTOMERS.TXT '                   
019400                STATUS-CUSTREF                                            
019500        GO TO 0120-FECHA.                                                 
019600     IF WS-LINHA-IN = SPACE                                               
019700        GO TO 0120-LOOP.                                                  
019800     ADD 1 TO WS-CUST-TAB-QTDE.                                           
019900     MOVE WS-LINHA-IN(1:36) TO WS-CUST-ID-ITEM(WS-CUST-TAB-QTDE).         
020000     GO TO 0120-LOOP.                                                     
020100 0120-FECHA.                                                              
020200     CLOSE CUSTREF.                                                       
020300 0120-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600*----------------------------------------------------------------         
020700*    CARGA DA TABELA DE VOOS (FLIGHT-ID) EM MEMORIA, PARA A               
020800*    CONFERENCIA DE REFERENCIA CRUZADA DO PARAGRAFO 0560.                 
020900*----------------------------------------------------------------         
021000 0130-CARREGA-FLGT-XREF.                                                  
021100     OPEN INPUT FLGTREF.                                                  
021200     IF STATUS-FLGTREF NOT = '00'                                         
021300        GO TO 0130-EXIT.                                                  
021400     READ FLGTREF INTO WS-LINHA-IN.                                       
021500     IF STATUS-FLGTREF NOT = '00'                                         
021600        GO TO 0130-FECHA.                                                 
021700 0130-LOOP.                                                               
021800     READ FLGTREF INTO WS-LINHA-IN.                                       
021900     IF STATUS-FLGTREF = '10'                                             
022000        GO TO 0130-FECHA.                                                 
022100     IF STATUS-FLGTREF NOT = '00'                                         
022200        DISPLAY 'PROBLEMA NA LEITURA DE FLIGHTS.TXT '                     
022300                STATUS-FLGTREF                                            
022400        GO TO 0130-FECHA.                                                 
022500     IF WS-LINHA-IN = SPACE                                               
022600        GO TO 0130-LOOP.                                                  
022700     ADD 1 TO WS-FLGT-TAB-QTDE.                                           
022800     MOVE WS-LINHA-IN(1:36) TO WS-FLGT-ID-ITEM(WS-FLGT-TAB-QTDE).         
022900     GO TO 0130-LOOP.                                                     
023000 0130-FECHA.                                                              
023100     CLOSE FLGTREF.                                                       
023200 0130-EXIT.                                                               
023300     EXIT.                                                                
023400                                                                          
023500*----------------------------------------------------------------         
023600 0150-VERIFICA-CABECALHO.                                                 
023700     MOVE 'N' TO WS-CABEC-FLAG.                                           
023800     READ BOOKIN INTO WS-LINHA-IN.                                        
023900     IF STATUS-BOOKIN NOT = '00'                                          
024000        GO TO 0150-EXIT.                                                  
024100     IF WS-LINHA-IN(1:35) = WS-CABECALHO-ESPERADO                         
024200        MOVE 'S' TO WS-CABEC-FLAG                                         
024300     ELSE                                                                 
024400        DISPLAY 'CABECALHO DE BOOKINGS.TXT NAO CONFERE - '                
024500                'LOTE ABORTADO'.                                          
024600 0150-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900*----------------------------------------------------------------         
025000 0300-LER-PROXIMO.                                                        
025100     READ BOOKIN INTO WS-LINHA-IN.                                        
025200     IF STATUS-BOOKIN = '10'                                              
025300        MOVE 'S' TO WS-FIM-ARQ                                            
025400        GO TO 0300-EXIT.                                                  
025500     IF STATUS-BOOKIN NOT = '00'                                          
025600        DISPLAY 'PROBLEMA NA LEITURA DE BOOKINGS.TXT '                    
025700                STATUS-BOOKIN                                             
025800        MOVE 'S' TO WS-FIM-ARQ                                            
025900        GO TO 0300-EXIT.                                                  
026000     IF WS-LINHA-IN = SPACE                                               
026100        GO TO 0300-EXIT.                                                  
026200                                                                          
026300     ADD 1 TO WS-READ-COUNT.                                              
026400     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
026500                                                                          
026600     IF WS-QTDE-CAMPOS NOT = 4                                            
026700        MOVE 'N' TO WS-VALID-FLAG                                         
026800        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
026900        GO TO 0300-GRAVA.                                                 
027000                                                                          
027100     MOVE WS-CAMPO(1) TO BOOK-ID.                                         
027200     MOVE WS-CAMPO(2) TO BOOK-DATE.                                       
027300     MOVE WS-CAMPO(3) TO BOOK-CUST-ID.                                    
027400     MOVE WS-CAMPO(4) TO BOOK-FLIGHT-ID.                                  
027500                                                                          
027600     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                         
027700                                                                          
027800 0300-GRAVA.                                                              
027900     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
028000     IF WS-REG-VALIDO                                                     
028100        ADD 1 TO WS-VALID-COUNT                                           
028200     ELSE                                                                 
028300        ADD 1 TO WS-REJECT-COUNT.                                         
028400 0300-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700*----------------------------------------------------------------         
028800 0380-QUEBRA-CAMPOS.                                                      
028900     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                    
029000                   WS-CAMPO(4).                                           
029100     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
029200     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
029300         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3) WS-CAMPO(4)             
029400         TALLYING IN WS-QTDE-CAMPOS.                                      
029500     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
029600         VARYING WS-SUB FROM 1 BY 1                                       
029700         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
029800 0380-EXIT.                                                               
029900     EXIT.                                                                
030000                                                                          
030100 0385-RETIRA-ASPAS.                                                       
030200     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
030300        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
030400            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
030500        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
030600 0385-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900*----------------------------------------------------------------         
031000*    VALIDADOR DE REGISTRO COMPLETO DA RESERVA - ORDEM FIXA:              
031100*    UUID DO ID, DATA DA RESERVA, REFERENCIA AO PASSAGEIRO E              
031200*    AO VOO (SO QUANDO PREENCHIDOS). A PRIMEIRA QUE FALHAR                
031300*    DECIDE O MOTIVO DA REJEICAO.                                         
031400*----------------------------------------------------------------         
031500 0500-VALIDA-REGISTRO.                                                    
031600     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
031700     IF WS-REG-INVALIDO                                                   
031800        GO TO 0500-EXIT.                                                  
031900                                                                          
032000     PERFORM 0450-REGRA-DATA THRU 0450-EXIT.                              
032100     IF WS-REG-INVALIDO                                                   
032200        GO TO 0500-EXIT.                                                  
032300                                                                          
032400     IF BOOK-CUST-ID NOT = SPACE                                          
032500        PERFORM 0550-VERIFICA-XREF-CUST THRU 0550-EXIT.                   
032600     IF WS-REG-INVALIDO                                                   
032700        GO TO 0500-EXIT.                                                  
032800                                                                          
032900     IF BOOK-FLIGHT-ID NOT = SPACE                                        
033000        PERFORM 0560-VERIFICA-XREF-FLGT THRU 0560-EXIT.                   
033100 0500-EXIT.                                                               
033200     EXIT.                                                                
033300                                                                          
033400*----------------------------------------------------------------         
033500*    0400-VALIDA-CAMPOS - USADA SOMENTE PELO CARREGAMENTO DE UM           
033600*    CAMPO ISOLADO (CAMPO EM BRANCO FICA SEM VALIDACAO NESTE              
033700*    NIVEL). PERMANECE AQUI PARA USO DO GRVBOOK-COB.                      
033800*----------------------------------------------------------------         
033900 0400-VALIDA-CAMPOS.                                                      
034000     IF BOOK-ID NOT = SPACE                                               
034100        PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                           
034200     IF WS-REG-INVALIDO                                                   
034300        GO TO 0400-EXIT.                                                  
034400     IF BOOK-DATE NOT = SPACE                                             
034500        PERFORM 0450-REGRA-DATA THRU 0450-EXIT.                           
034600 0400-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900*----------------------------------------------------------------         
035000 0420-REGRA-UUID.                                                         
035100     MOVE 'S' TO WS-VALID-FLAG.                                           
035200     IF BOOK-ID(9:1) NOT = '-' OR BOOK-ID(14:1) NOT = '-'                 
035300        OR BOOK-ID(19:1) NOT = '-' OR BOOK-ID(24:1) NOT = '-'             
035400        MOVE 'N' TO WS-VALID-FLAG                                         
035500        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
035600        GO TO 0420-EXIT.                                                  
035700     IF BOOK-ID(1:8) IS NOT HEXADEC                                       
035800        OR BOOK-ID(10:4) IS NOT HEXADEC                                   
035900        OR BOOK-ID(15:4) IS NOT HEXADEC                                   
036000        OR BOOK-ID(20:4) IS NOT HEXADEC                                   
036100        OR BOOK-ID(25:12) IS NOT HEXADEC                                  
036200        MOVE 'N' TO WS-VALID-FLAG                                         
036300        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
036400 0420-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700*----------------------------------------------------------------         
036800*    DATA DA RESERVA - AAAA-MM-DD, DATA REAL DE CALENDARIO,               
036900*    DEVE CAIR ENTRE HOJE E HOJE + 1 ANO.                                 
037000*----------------------------------------------------------------         
037100 0450-REGRA-DATA.                                                         
037200     MOVE 'S' TO WS-VALID-FLAG.                                           
037300     IF BOOK-DATA-HIFEN1 NOT = '-' OR BOOK-DATA-HIFEN2 NOT = '-'          
037400        GO TO 0450-INVALIDO.                                              
037500     IF BOOK-DATA-AAAA IS NOT NUMERIC                                     
037600        OR BOOK-DATA-MM IS NOT NUMERIC                                    
037700        OR BOOK-DATA-DD IS NOT NUMERIC                                    
037800        GO TO 0450-INVALIDO.                                              
037900                                                                          
038000     MOVE BOOK-DATA-AAAA TO WS-DATA-ANO-NUM.                              
038100     MOVE BOOK-DATA-MM   TO WS-DATA-MES-NUM.                              
038200     MOVE BOOK-DATA-DD   TO WS-DATA-DIA-NUM.                              
038300                                                                          
038400     IF WS-DATA-MES-NUM < 1 OR WS-DATA-MES-NUM > 12                       
038500        GO TO 0450-INVALIDO.                                              
038600                                                                          
038700     DIVIDE WS-DATA-ANO-NUM BY 4   GIVING WS-DATA-RESTO-4                 
038800         REMAINDER WS-DATA-RESTO-4.                                       
038900     DIVIDE WS-DATA-ANO-NUM BY 100 GIVING WS-DATA-RESTO-100               
039000         REMAINDER WS-DATA-RESTO-100.                                     
039100     DIVIDE WS-DATA-ANO-NUM BY 400 GIVING WS-DATA-RESTO-400               
039200         REMAINDER WS-DATA-RESTO-400.                                     
039300     IF WS-DATA-RESTO-4 = ZERO AND                                        
039400        (WS-DATA-RESTO-100 NOT = ZERO OR WS-DATA-RESTO-400 = ZERO)        
039500        MOVE 'S' TO WS-DATA-BISSEXTO                                      
039600     ELSE                                                                 
039700        MOVE 'N' TO WS-DATA-BISSEXTO.                                     
039800                                                                          
039900     MOVE WS-DIAS-POR-MES(WS-DATA-MES-NUM) TO WS-DATA-MAX-DIA.            
040000     IF WS-DATA-MES-NUM = 2 AND WS-DATA-E-BISSEXTO                        
040100        MOVE 29 TO WS-DATA-MAX-DIA.                                       
040200     IF WS-DATA-DIA-NUM < 1 OR WS-DATA-DIA-NUM > WS-DATA-MAX-DIA          
040300        GO TO 0450-INVALIDO.                                              
040400                                                                          
040500     COMPUTE WS-DATA-NUM =                                                
040600         WS-DATA-ANO-NUM * 10000 + WS-DATA-MES-NUM * 100                  
040700         + WS-DATA-DIA-NUM.                                               
040800     IF WS-DATA-NUM < WS-DATA-HOJE                                        
040900        MOVE 'N' TO WS-VALID-FLAG                                         
041000        MOVE 'BOOK-DATE must be today or in the future.'                  
041100            TO WS-ERROR-MSG                                               
041200        GO TO 0450-EXIT.                                                  
041300     IF WS-DATA-NUM > WS-LIMITE-DATA                                      
041400        MOVE 'N' TO WS-VALID-FLAG                                         
041500        MOVE 'BOOK-DATE cannot be more than one year in '                 
041600             'the future.' TO WS-ERROR-MSG                                
041700        GO TO 0450-EXIT.                                                  
041800     GO TO 0450-EXIT.                                                     
041900                                                                          
042000 0450-INVALIDO.                                                           
042100     MOVE 'N' TO WS-VALID-FLAG.                                           
042200     MOVE 'Invalid BOOK-DATE format. Use yyyy-MM-dd'                      
042300         TO WS-ERROR-MSG.                                                 
042400 0450-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700*----------------------------------------------------------------         
042800*    REFERENCIA CRUZADA - PASSAGEIRO (CUST-ID) DEVE EXISTIR               
042900*    NA TABELA CARREGADA DE CUSTOMERS.TXT (PARAGRAFO 0120).               
043000*----------------------------------------------------------------         
043100 0550-VERIFICA-XREF-CUST.                                                 
043200     MOVE 'S' TO WS-VALID-FLAG.                                           
043300     MOVE 'N' TO WS-XREF-ACHOU.                                           
043400     PERFORM 0551-COMPARA-CUST THRU 0551-EXIT                             
043500         VARYING WS-XREF-SUB FROM 1 BY 1                                  
043600         UNTIL WS-XREF-SUB > WS-CUST-TAB-QTDE                             
043700            OR WS-XREF-ENCONTROU.                                         
043800     IF WS-XREF-NAO-ENCONTROU                                             
043900        MOVE 'N' TO WS-VALID-FLAG                                         
044000        STRING 'Not found in customers: ' DELIMITED BY SIZE               
044100               BOOK-CUST-ID DELIMITED BY SIZE                             
044200               INTO WS-ERROR-MSG.                                         
044300 0550-EXIT.                                                               
044400     EXIT.                                                                
044500                                                                          
044600 0551-COMPARA-CUST.                                                       
044700     IF WS-CUST-ID-ITEM(WS-XREF-SUB) = BOOK-CUST-ID                       
044800        MOVE 'S' TO WS-XREF-ACHOU.                                        
044900 0551-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200*----------------------------------------------------------------         
045300*    REFERENCIA CRUZADA - VOO (FLIGHT-ID) DEVE EXISTIR NA                 
045400*    TABELA CARREGADA DE FLIGHTS.TXT (PARAGRAFO 0130).                    
045500*----------------------------------------------------------------         
045600 0560-VERIFICA-XREF-FLGT.                                                 
045700     MOVE 'S' TO WS-VALID-FLAG.                                           
045800     MOVE 'N' TO WS-XREF-ACHOU.                                           
045900     PERFORM 0561-COMPARA-FLGT THRU 0561-EXIT                             
046000         VARYING WS-XREF-SUB FROM 1 BY 1                                  
046100         UNTIL WS-XREF-SUB > WS-FLGT-TAB-QTDE                             
046200            OR WS-XREF-ENCONTROU.                                         
046300     IF WS-XREF-NAO-ENCONTROU                                             
046400        MOVE 'N' TO WS-VALID-FLAG                                         
046500        STRING 'Not found in flights: ' DELIMITED BY SIZE                 
046600               BOOK-FLIGHT-ID DELIMITED BY SIZE                           
046700               INTO WS-ERROR-MSG.                                         
046800 0560-EXIT.                                                               
046900     EXIT.                                                                
047000                                                                          
047100 0561-COMPARA-FLGT.                                                       
047200     IF WS-FLGT-ID-ITEM(WS-XREF-SUB) = BOOK-FLIGHT-ID                     
047300        MOVE 'S' TO WS-XREF-ACHOU.                                        
047400 0561-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700*----------------------------------------------------------------         
047800 0700-EMITE-LINHA.                                                        
047900     IF CONTLIN > 14                                                      
048000        ADD 1 TO CONTPAG                                                  
048100        MOVE CONTPAG TO CAB1-PAGINA                                       
048200        MOVE 'BOOKINGS' TO CAB1-NOME-LOTE                                 
048300        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
048400        MOVE 6 TO CONTLIN.                                                
048500     MOVE BOOK-ID TO DET1-ID.                                             
048600     IF WS-REG-VALIDO                                                     
048700        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
048800        MOVE SPACE TO DET1-MOTIVO                                         
048900     ELSE                                                                 
049000        MOVE 'REJECTED' TO DET1-SITUACAO                                  
049100        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
049200     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
049300     ADD 1 TO CONTLIN.                                                    
049400 0700-EXIT.                                                               
049500     EXIT.                                                                
049600                                                                          
049700*----------------------------------------------------------------         
049800 0900-TOTAIS.                                                             
049900     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
050000     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
050100     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
050200     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
050300     IF WS-VALID-COUNT = ZERO                                             
050400        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
050500        WRITE REG-RELAT AFTER 2.                                          
050600 0900-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900*----------------------------------------------------------------         
051000 9999-ENCERRA.                                                            
051100     CLOSE BOOKIN.                                                        
051200     CLOSE RELAT.                                                         
051300 9999-EXIT.                                                               
051400     EXIT.                                                                
