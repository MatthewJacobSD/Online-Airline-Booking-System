000100*================================================================ 
000200*    S I S T E M A   D E   R E S E R V A S   A E R E A S          
000300*    COPYBOOK       : CPBOOK                                      
000400*    FINALIDADE     : LAYOUT DO REGISTRO DE RESERVA (BOOKING)     
000500*                     ARQUIVO BOOKINGS - LIGA UM PASSAGEIRO       
000600*                     (CUSTOMERS) A UM VOO (FLIGHTS)              
000700*    ANALISTA       : J. KOIKE                                    
000800*    PROGRAMADOR(A) : ENZO / JAMILE                               
000900*    DATA           : 22/03/2001                                  
001000*    VRS         DATA           DESCRICAO                         
001100*    1.0         22/03/2001     IMPLANTACAO - LAYOUT ORIGINAL     V1.0    
001200*    1.1         19/09/1998     AJUSTE Y2K NA QUEBRA DE DATA      V1.1    
001300*    1.2         11/05/2003     TKT-3390 - PERMITIU FK EM BRANCO  V1.2    
001400*                               (CADASTRO LEGADO SEM PASSAGEIRO   
001500*                               OU VOO AMARRADO)                  
001600*================================================================ 
001700*                                                                 
001800*    BOOK-ID       - IDENTIFICADOR UNICO DA RESERVA, UUID TEXTO.  
001900*    BOOK-DATE     - DATA DA RESERVA, AAAA-MM-DD. DEVE CAIR ENTRE 
002000*                    HOJE E HOJE + 1 ANO (VER 0450-REGRA-DATA).   
002100*    BOOK-CUST-ID  - REFERENCIA A CUST-ID EM CPCUST (ARQUIVO      
002200*                    CUSTOMERS). PODE VIR EM BRANCO (DADO LEGADO).
002300*    BOOK-FLIGHT-ID- REFERENCIA A FLGT-ID EM CPFLGT (ARQUIVO      
002400*                    FLIGHTS). PODE VIR EM BRANCO (DADO LEGADO).  
002500*                                                                 
002600*---------------------------------------------------------------- 
002700 01  BOOK-REC.                                                    
002800     05  BOOK-ID                       PIC X(36).                 
002900     05  BOOK-DATE                     PIC X(10).                 
003000     05  BOOK-CUST-ID                  PIC X(36).                 
003100     05  BOOK-FLIGHT-ID                PIC X(36).                 
003200     05  FILLER                        PIC X(32).                 
003300*                                                                 
003400*---------------------------------------------------------------- 
003500*    VISAO QUEBRADA DA DATA - USADA POR 0450-REGRA-DATA PARA      
003600*    ISOLAR ANO/MES/DIA E OS DOIS HIFENS SEM RECORRER A           
003700*    UNSTRING (EVITA ABRIR/FECHAR DELIMITADOR A CADA CAMPO).      
003800*---------------------------------------------------------------- 
003900 01  BOOK-REC-DATA REDEFINES BOOK-REC.                            
004000     05  FILLER                        PIC X(36).                 
004100     05  BOOK-DATA-QUEBRADA.                                      
004200         10  BOOK-DATA-AAAA            PIC X(04).                 
004300         10  BOOK-DATA-HIFEN1          PIC X(01).                 
004400         10  BOOK-DATA-MM              PIC X(02).                 
004500         10  BOOK-DATA-HIFEN2          PIC X(01).                 
004600         10  BOOK-DATA-DD              PIC X(02).                 
004700     05  FILLER                        PIC X(104).                
004800*                                                                 
004900*---------------------------------------------------------------- 
005000*    VISAO DE REFERENCIAS CRUZADAS - DEIXA CUST-ID E FLIGHT-ID    
005100*    ADJACENTES PARA A ROTINA DE CROSS-REFERENCE (0550/0560).     
005200*---------------------------------------------------------------- 
005300 01  BOOK-REC-XREF REDEFINES BOOK-REC.                            
005400     05  BOOK-XREF-ID                  PIC X(36).                 
005500     05  FILLER                        PIC X(10).                 
005600     05  BOOK-XREF-CUST-ID             PIC X(36).                 
005700     05  BOOK-XREF-FLGT-ID             PIC X(36).                 
005800     05  FILLER                        PIC X(32).                 
