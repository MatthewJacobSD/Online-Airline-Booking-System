000100*================================================================ 
000200*    S I S T E M A   D E   R E S E R V A S   A E R E A S          
000300*    COPYBOOK       : CPFLGT                                      
000400*    FINALIDADE     : LAYOUT DO REGISTRO DE VOO (FLIGHT)          
000500*                     ARQUIVO FLIGHTS                             
000600*    ANALISTA       : J. KOIKE                                    
000700*    PROGRAMADOR(A) : ENZO / JAMILE                               
000800*    DATA           : 28/03/2001                                  
000900*    VRS         DATA           DESCRICAO                         
001000*    1.0         28/03/2001     IMPLANTACAO - LAYOUT ORIGINAL     V1.0    
001100*    1.1         19/09/1998     AJUSTE Y2K NAS QUEBRAS DE HORARIO V1.1    
001200*    1.2         30/01/2002     TKT-2217 - VISAO DE AEROPORTOS    V1.2    
001300*                               PARA REGRA "PARTIDA <> CHEGADA"   
001400*================================================================ 
001500*                                                                 
001600*    FLGT-ID      - IDENTIFICADOR UNICO DO VOO, UUID TEXTO.       
001700*    FLGT-NO      - PREFIXO DO VOO, 2 A 6 ALFANUMERICOS           
001800*                   (EX.: AA123).                                 
001900*    FLGT-DEP-APT - AEROPORTO DE PARTIDA, 3 LETRAS MAIUSCULAS.    
002000*    FLGT-ARR-APT - AEROPORTO DE CHEGADA, 3 LETRAS MAIUSCULAS,    
002100*                   DEVE SER DIFERENTE DE FLGT-DEP-APT.           
002200*    FLGT-DEP-TIME- DATA/HORA DE PARTIDA, AAAA-MM-DD HH:MM.       
002300*    FLGT-ARR-TIME- DATA/HORA DE CHEGADA, AAAA-MM-DD HH:MM,       
002400*                   DEVE SER ESTRITAMENTE POSTERIOR A PARTIDA.    
002500*                                                                 
002600*---------------------------------------------------------------- 
002700 01  FLGT-REC.                                                    
002800     05  FLGT-ID                       PIC X(36).                 
002900     05  FLGT-NO                       PIC X(06).                 
003000     05  FLGT-DEP-APT                  PIC X(03).                 
003100     05  FLGT-ARR-APT                  PIC X(03).                 
003200     05  FLGT-DEP-TIME                 PIC X(16).                 
003300     05  FLGT-ARR-TIME                 PIC X(16).                 
003400     05  FILLER                        PIC X(40).                 
003500*                                                                 
003600*---------------------------------------------------------------- 
003700*    VISAO DE HORARIOS QUEBRADOS - ISOLA ANO/MES/DIA/HORA/MINUTO  
003800*    E OS SEPARADORES DOS DOIS CAMPOS DE DATA/HORA PARA A         
003900*    REGRA 0460-REGRA-DATAHORA (SEM UNSTRING).                    
004000*---------------------------------------------------------------- 
004100 01  FLGT-REC-HORARIOS REDEFINES FLGT-REC.                        
004200     05  FILLER                        PIC X(48).                 
004300     05  FLGT-DEP-QUEBRADO.                                       
004400         10  FLGT-DEP-AAAA             PIC X(04).                 
004500         10  FLGT-DEP-HIFEN1           PIC X(01).                 
004600         10  FLGT-DEP-MM               PIC X(02).                 
004700         10  FLGT-DEP-HIFEN2           PIC X(01).                 
004800         10  FLGT-DEP-DD               PIC X(02).                 
004900         10  FLGT-DEP-ESPACO           PIC X(01).                 
005000         10  FLGT-DEP-HH               PIC X(02).                 
005100         10  FLGT-DEP-DOISPTS          PIC X(01).                 
005200         10  FLGT-DEP-MI               PIC X(02).                 
005300     05  FLGT-ARR-QUEBRADO.                                       
005400         10  FLGT-ARR-AAAA             PIC X(04).                 
005500         10  FLGT-ARR-HIFEN1           PIC X(01).                 
005600         10  FLGT-ARR-MM               PIC X(02).                 
005700         10  FLGT-ARR-HIFEN2           PIC X(01).                 
005800         10  FLGT-ARR-DD               PIC X(02).                 
005900         10  FLGT-ARR-ESPACO           PIC X(01).                 
006000         10  FLGT-ARR-HH               PIC X(02).                 
006100         10  FLGT-ARR-DOISPTS          PIC X(01).                 
006200         10  FLGT-ARR-MI               PIC X(02).                 
006300     05  FILLER                        PIC X(40).                 
006400*                                                                 
006500*---------------------------------------------------------------- 
006600*    VISAO DE AEROPORTOS - DEIXA PARTIDA E CHEGADA COMO UMA       
006700*    TABELA DE 2 POSICOES PARA A ROTINA 0480-REGRA-AEROPORTO      
006800*    VALIDAR AMBOS COM O MESMO PARAGRAFO, POR SUBSCRITO.          
006900*---------------------------------------------------------------- 
007000 01  FLGT-REC-AEROPORTOS REDEFINES FLGT-REC.                      
007100     05  FILLER                        PIC X(42).                 
007200     05  FLGT-AEROPORTO-OBR OCCURS 2 TIMES                        
007300                                       PIC X(03).                 
007400     05  FILLER                        PIC X(72).                 
