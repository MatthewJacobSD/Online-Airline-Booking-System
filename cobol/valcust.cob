000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    VALCUST-COB.                                      
000300 AUTHOR.        J. KOIKE.                                         
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                       
000500 DATE-WRITTEN.  12/03/1990.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.   
000800*================================================================ 
000900*    SISTEMA DE RESERVAS AEREAS                                   
001000*    PROGRAMA   : VALCUST-COB                                     
001100*    FINALIDADE : LE O ARQUIVO DE PASSAGEIROS (CUSTOMERS),        
001200*                 CONFERE O CABECALHO, APLICA AS REGRAS DE        
001300*                 VALIDACAO DE CAMPO E DE REGISTRO E EMITE O      
001400*                 RELATORIO DE VALIDACAO COM OS TOTAIS DO LOTE.   
001500*    ANALISTA       : J. KOIKE                                    
001600*    PROGRAMADOR(A) : ENZO / JAMILE                               
001700*---------------------------------------------------------------- 
001800*    VRS   DATA          PROGR  DESCRICAO                         
001900*    1.0   12/03/1990    EAM    IMPLANTACAO - LEITURA DO          V1.0    
002000*                               CADASTRO DE PASSAGEIROS E         
002100*                               CONFERENCIA DE CAMPOS OBRIGA-     
002200*                               TORIOS (NOME, SOBRENOME,          
002300*                               ENDERECO).                        
002400*    1.1   03/08/1991    EAM    INCLUIDA REGRA DE FORMATO DE      V1.1    
002500*                               E-MAIL (SCEMAIL).                 
002600*    1.2   22/01/1992    JAM    INCLUIDA REGRA DE TELEFONE -      V1.2    
002700*                               SOMENTE DIGITOS, 7 A 15 POSI-     
002800*                               COES.                             
002900*    1.3   14/07/1993    EAM    REGRA DE IDENTIFICADOR PASSA A    V1.3    
003000*                               EXIGIR FORMATO UUID (8-4-4-4-12)  
003100*                               EM SUBSTITUICAO A MATRICULA       
003200*                               NUMERICA ANTIGA.                  
003300*    1.4   19/09/1998    JAM    AJUSTE Y2K - ACCEPT DA DATA DO    V1.4    
003400*                               SISTEMA PASSA DE AAMMDD PARA      
003500*                               AAAAMMDD (WS-DATA-HOJE 8 POS).    
003600*    1.5   14/03/2001    EAM    REFATORACAO GERAL - LAYOUT DO     V1.5    
003700*                               REGISTRO MOVIDO PARA O COPYBOOK   
003800*                               CPCUST, AREAS DE CONTROLE DE      
003900*                               LOTE MOVIDAS PARA CPBATCH.        
004000*    1.6   02/08/2001    EAM    CAMPO ENDERECO AMPLIADO (VER      V1.6    
004100*                               CPCUST 1.1).                      
004200*    1.7   05/02/2004    JAM    TKT-4471 - MENSAGENS DE ERRO      V1.7    
004300*                               PADRONIZADAS EM INGLES PARA       
004400*                               INTEGRACAO COM O NOVO PAINEL      
004500*                               DE OPERACAO.                      
004600*================================================================ 
004700                                                                  
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM                                           
005200     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"    
005300     CLASS ALFAMAI   IS "A" THRU "Z"                              
005400     CLASS ALFANUM   IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"    
005500     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                     
005600     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                
005700                                                                  
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000     SELECT CUSTIN  ASSIGN TO DISK                                
006100                 ORGANIZATION LINE SEQUENTIAL                     
006200                 FILE STATUS STATUS-CUSTIN.                       
006300                                                                  
006400     SELECT RELAT   ASSIGN TO PRINTER.                            
006500                                                                  
006600 DATA DIVISION.                                                   
006700 FILE SECTION.                                                    
006800                                                                  
006900 FD  CUSTIN                                                       
007000     LABEL RECORD STANDARD                                        
007100     VALUE OF FILE-ID 'CUSTOMERS.TXT'.                            
007200 01  REG-CUSTIN                       PIC X(200).                 
007300                                                                  
007400 FD  RELAT                                                        
007500     LABEL RECORD OMITTED.                                        
007600 01  REG-RELAT                        PIC X(132).                 
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900 COPY CPCUST.                                                     
008000 COPY CPBATCH.                                                    
008100                                                                  
008200 77  STATUS-CUSTIN                    PIC X(02) VALUE SPACE.      
008300 77  STATUS-RELAT                     PIC X(02) VALUE SPACE.      
008400 77  CONTLIN                          PIC 9(02) COMP VALUE 99.    
008500 77  CONTPAG                          PIC 9(05) COMP VALUE ZERO.  
008600 77  WS-MODO-DEBUG-LIGADO             PIC X(01) VALUE 'N'.        
008700 77  WS-MODO-DEBUG-DESLIGADO          PIC X(01) VALUE 'N'.        
008800                                                                  
008900 77  WS-LINHA-IN                      PIC X(200).                 
009000 01  WS-CAMPOS-TAB.                                               
009100     05  WS-CAMPO OCCURS 6 TIMES      PIC X(60).                  
009200     05  FILLER                        PIC X(04).                 
009300 77  WS-QTDE-CAMPOS                   PIC 9(02) COMP.             
009400 77  WS-SUB                           PIC 9(02) COMP.             
009500 77  WS-SUB2                          PIC 9(02) COMP.             
009600 77  WS-CAMPO-TMP                     PIC X(60).                  
009700 77  WS-ASPAS-LIXO                    PIC X(60).                  
009800                                                                  
009900 77  WS-FIM-ARQ                       PIC X(01) VALUE 'N'.        
010000     88  WS-ACABOU                            VALUE 'S'.          
010100 77  WS-CABEC-FLAG                    PIC X(01) VALUE 'S'.        
010200     88  WS-CABEC-OK                          VALUE 'S'.          
010300                                                                  
010400 77  WS-EMAIL-LOCAL                   PIC X(40).                  
010500 77  WS-EMAIL-DOMINIO                 PIC X(40).                  
010600 77  WS-CONTADOR-ARROBA               PIC 9(02) COMP.             
010700 77  WS-QTDE-DIGITOS                  PIC 9(02) COMP.             
010800                                                                  
010900 01  WS-CABECALHO-ESPERADO            PIC X(52) VALUE             
011000     'CUST-ID,FIRST-NAME,LAST-NAME,EMAIL,PHONE-NO,ADDRESS'.       
011100                                                                  
011200 PROCEDURE DIVISION.                                              
011300                                                                  
011400 0000-PRINCIPAL.                                                  
011500     PERFORM 0100-ABRIR-ARQS      THRU 0100-EXIT.                 
011600     PERFORM 0150-VERIFICA-CABECALHO THRU 0150-EXIT.              
011700     IF WS-CABEC-OK                                               
011800        PERFORM 0300-LER-PROXIMO THRU 0300-EXIT                   
011900            UNTIL WS-ACABOU.                                      
012000     PERFORM 0900-TOTAIS          THRU 0900-EXIT.                 
012100     PERFORM 9999-ENCERRA         THRU 9999-EXIT.                 
012200     STOP RUN.                                                    
012300                                                                  
012400*---------------------------------------------------------------- 
012500 0100-ABRIR-ARQS.                                                 
012600     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.   
012700     MOVE ZERO TO CONTPAG.                                        
012800     MOVE 99 TO CONTLIN.                                          
012900     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.                      
013000     MOVE WS-HOJE-MM TO WS-LIMITE-MM.                             
013100     MOVE WS-HOJE-DD TO WS-LIMITE-DD.                             
013200     ADD 1 TO WS-HOJE-AAAA GIVING WS-LIMITE-AAAA.                 
013300     OPEN INPUT CUSTIN.                                           
013400     IF STATUS-CUSTIN NOT = '00'                                  
013500        DISPLAY 'CUSTOMERS.TXT INEXISTENTE OU INACESSIVEL - '     
013600                'ABORTADO'                                        
013700        STOP RUN.                                                 
013800     OPEN OUTPUT RELAT.                                           
013900 0100-EXIT.                                                       
014000     EXIT.                                                        
014100                                                                  
014200*---------------------------------------------------------------- 
014300 0150-VERIFICA-CABECALHO.                                         
014400     READ CUSTIN INTO WS-LINHA-IN.                                
014500     IF STATUS-CUSTIN = '10'                                      
014600        MOVE 'N' TO WS-CABEC-FLAG                                 
014700        GO TO 0150-EXIT.                                          
014800     IF WS-LINHA-IN(1:52) NOT = WS-CABECALHO-ESPERADO             
014900        MOVE 'N' TO WS-CABEC-FLAG                                 
015000        MOVE 'Header mismatch on customers file' TO WS-ERROR-MSG  
015100        MOVE WS-ERROR-MSG TO REG-RELAT                            
015200        WRITE REG-RELAT AFTER 1                                   
015300        GO TO 0150-EXIT.                                          
015400     MOVE 'S' TO WS-CABEC-FLAG.                                   
015500 0150-EXIT.                                                       
015600     EXIT.                                                        
015700                                                                  
015800*---------------------------------------------------------------- 
015900 0300-LER-PROXIMO.                                                
016000     READ CUSTIN INTO WS-LINHA-IN.                                
016100     IF STATUS-CUSTIN = '10'                                      
016200        MOVE 'S' TO WS-FIM-ARQ                                    
016300        GO TO 0300-EXIT.                                          
016400     IF STATUS-CUSTIN NOT = '00'                                  
016500        DISPLAY 'PROBLEMA NA LEITURA DE CUSTOMERS.TXT '           
016600                STATUS-CUSTIN                                     
016700        MOVE 'S' TO WS-FIM-ARQ                                    
016800        GO TO 0300-EXIT.                                          
016900     IF WS-LINHA-IN = SPACE                                       
017000        GO TO 0300-EXIT.                                          
017100                                                                  
017200     ADD 1 TO WS-READ-COUNT.                                      
017300     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                   
017400                                                                  
017500     IF WS-QTDE-CAMPOS NOT = 6                                    
017600        MOVE 'N' TO WS-VALID-FLAG                                 
017700        MOVE 'Mismatched field count' TO WS-ERROR-MSG             
017800        GO TO 0300-GRAVA.                                         
017900                                                                  
018000     MOVE WS-CAMPO(1) TO CUST-ID.                                 
018100     MOVE WS-CAMPO(2) TO CUST-FIRST-NAME.                         
018200     MOVE WS-CAMPO(3) TO CUST-LAST-NAME.                          
018300     MOVE WS-CAMPO(4) TO CUST-EMAIL.                              
018400     MOVE WS-CAMPO(5) TO CUST-PHONE-NO.                           
018500     MOVE WS-CAMPO(6) TO CUST-ADDRESS.                            
018600                                                                  
018700     PERFORM 0400-VALIDA-CAMPOS THRU 0400-EXIT.                   
018800     IF WS-REG-VALIDO                                             
018900        PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.              
019000                                                                  
019100 0300-GRAVA.                                                      
019200     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                     
019300     IF WS-REG-VALIDO                                             
019400        ADD 1 TO WS-VALID-COUNT                                   
019500     ELSE                                                         
019600        ADD 1 TO WS-REJECT-COUNT.                                 
019700 0300-EXIT.                                                       
019800     EXIT.                                                        
019900                                                                  
020000*---------------------------------------------------------------- 
020100*    QUEBRA A LINHA LIDA EM 6 CAMPOS DELIMITADOS POR VIRGULA E    
020200*    RETIRA AS ASPAS DE PROTECAO DE CADA CAMPO, QUANDO PRESENTES. 
020300*---------------------------------------------------------------- 
020400 0380-QUEBRA-CAMPOS.                                              
020500     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)            
020600                   WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6).           
020700     MOVE ZERO TO WS-QTDE-CAMPOS.                                 
020800     UNSTRING WS-LINHA-IN DELIMITED BY ','                        
020900         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                 
021000              WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6)                 
021100         TALLYING IN WS-QTDE-CAMPOS.                              
021200     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                     
021300         VARYING WS-SUB FROM 1 BY 1                               
021400         UNTIL WS-SUB > WS-QTDE-CAMPOS.                           
021500 0380-EXIT.                                                       
021600     EXIT.                                                        
021700                                                                  
021800 0385-RETIRA-ASPAS.                                               
021900     IF WS-CAMPO(WS-SUB) (1:1) = '"'                              
022000        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                
022100            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                       
022200        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                    
022300 0385-EXIT.                                                       
022400     EXIT.                                                        
022500                                                                  
022600*---------------------------------------------------------------- 
022700*    REGRAS DE CAMPO APLICADAS NA CARGA - CAMPO EM BRANCO NAO     
022800*    E VALIDADO AQUI (SERA PEGO PELA REGRA DE NAO-VAZIO NO        
022900*    VALIDADOR DE REGISTRO, PARAGRAFO 0500).                      
023000*---------------------------------------------------------------- 
023100 0400-VALIDA-CAMPOS.                                              
023200     MOVE 'S' TO WS-VALID-FLAG.                                   
023300     MOVE SPACE TO WS-ERROR-MSG.                                  
023400     IF CUST-ID NOT = SPACE                                       
023500        PERFORM 0420-REGRA-UUID THRU 0420-EXIT                    
023600        IF WS-REG-INVALIDO                                        
023700           GO TO 0400-EXIT.                                       
023800     IF CUST-EMAIL NOT = SPACE                                    
023900        PERFORM 0430-REGRA-EMAIL THRU 0430-EXIT                   
024000        IF WS-REG-INVALIDO                                        
024100           GO TO 0400-EXIT.                                       
024200     IF CUST-PHONE-NO NOT = SPACE                                 
024300        PERFORM 0440-REGRA-FONE THRU 0440-EXIT.                   
024400 0400-EXIT.                                                       
024500     EXIT.                                                        
024600                                                                  
024700*---------------------------------------------------------------- 
024800*    VALIDADOR DE REGISTRO DE PASSAGEIRO - ORDEM DAS REGRAS       
024900*    IMPORTA: UUID, DEPOIS OS CINCO CAMPOS NAO-VAZIOS NA ORDEM    
025000*    DO LAYOUT, DEPOIS FORMATO DE E-MAIL, DEPOIS FORMATO DE       
025100*    TELEFONE.                                                    
025200*---------------------------------------------------------------- 
025300 0500-VALIDA-REGISTRO.                                            
025400     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                      
025500     IF WS-REG-INVALIDO                                           
025600        GO TO 0500-EXIT.                                          
025700     PERFORM 0410-REGRA-NAO-VAZIO THRU 0410-EXIT.                 
025800     IF WS-REG-INVALIDO                                           
025900        GO TO 0500-EXIT.                                          
026000     PERFORM 0430-REGRA-EMAIL THRU 0430-EXIT.                     
026100     IF WS-REG-INVALIDO                                           
026200        GO TO 0500-EXIT.                                          
026300     PERFORM 0440-REGRA-FONE THRU 0440-EXIT.                      
026400 0500-EXIT.                                                       
026500     EXIT.                                                        
026600                                                                  
026700 0410-REGRA-NAO-VAZIO.                                            
026800     MOVE 'S' TO WS-VALID-FLAG.                                   
026900     IF CUST-FIRST-NAME = SPACE                                   
027000        MOVE 'N' TO WS-VALID-FLAG                                 
027100        MOVE 'First name cannot be empty.' TO WS-ERROR-MSG        
027200        GO TO 0410-EXIT.                                          
027300     IF CUST-LAST-NAME = SPACE                                    
027400        MOVE 'N' TO WS-VALID-FLAG                                 
027500        MOVE 'Last name cannot be empty.' TO WS-ERROR-MSG         
027600        GO TO 0410-EXIT.                                          
027700     IF CUST-EMAIL = SPACE                                        
027800        MOVE 'N' TO WS-VALID-FLAG                                 
027900        MOVE 'Email cannot be empty.' TO WS-ERROR-MSG             
028000        GO TO 0410-EXIT.                                          
028100     IF CUST-PHONE-NO = SPACE                                     
028200        MOVE 'N' TO WS-VALID-FLAG                                 
028300        MOVE 'Phone no cannot be empty.' TO WS-ERROR-MSG          
028400        GO TO 0410-EXIT.                                          
028500     IF CUST-ADDRESS = SPACE                                      
028600        MOVE 'N' TO WS-VALID-FLAG                                 
028700        MOVE 'Address cannot be empty.' TO WS-ERROR-MSG.          
028800 0410-EXIT.                                                       
028900     EXIT.                                                        
029000                                                                  
029100*---------------------------------------------------------------- 
029200*    REGRA DE UUID - 36 POSICOES EM GRUPOS 8-4-4-4-12, HIFENS     
029300*    FIXOS NAS POSICOES 9,14,19,24, DIGITOS HEXA NAS DEMAIS.      
029400*---------------------------------------------------------------- 
029500 0420-REGRA-UUID.                                                 
029600     MOVE 'S' TO WS-VALID-FLAG.                                   
029700     IF CUST-ID(9:1) NOT = '-' OR CUST-ID(14:1) NOT = '-'         
029800        OR CUST-ID(19:1) NOT = '-' OR CUST-ID(24:1) NOT = '-'     
029900        MOVE 'N' TO WS-VALID-FLAG                                 
030000        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG               
030100        GO TO 0420-EXIT.                                          
030200     IF CUST-ID(1:8) IS NOT HEXADEC                               
030300        OR CUST-ID(10:4) IS NOT HEXADEC                           
030400        OR CUST-ID(15:4) IS NOT HEXADEC                           
030500        OR CUST-ID(20:4) IS NOT HEXADEC                           
030600        OR CUST-ID(25:12) IS NOT HEXADEC                          
030700        MOVE 'N' TO WS-VALID-FLAG                                 
030800        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.              
030900 0420-EXIT.                                                       
031000     EXIT.                                                        
031100                                                                  
031200*---------------------------------------------------------------- 
031300*    REGRA DE E-MAIL - UMA UNICA ARROBA, PARTE LOCAL EM           
031400*    [A-Za-z0-9+_.-], PARTE DE DOMINIO EM [A-Za-z0-9.-].          
031500*---------------------------------------------------------------- 
031600 0430-REGRA-EMAIL.                                                
031700     MOVE 'S' TO WS-VALID-FLAG.                                   
031800     MOVE SPACE TO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO.               
031900     MOVE ZERO TO WS-CONTADOR-ARROBA.                             
032000     INSPECT CUST-EMAIL TALLYING WS-CONTADOR-ARROBA FOR ALL '@'.  
032100     IF WS-CONTADOR-ARROBA NOT = 1                                
032200        MOVE 'N' TO WS-VALID-FLAG                                 
032300        MOVE 'Invalid email format (e.g., user@domain.com).'      
032400            TO WS-ERROR-MSG                                       
032500        GO TO 0430-EXIT.                                          
032600     UNSTRING CUST-EMAIL DELIMITED BY '@'                         
032700         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO.                    
032800     IF WS-EMAIL-LOCAL = SPACE OR WS-EMAIL-DOMINIO = SPACE        
032900        MOVE 'N' TO WS-VALID-FLAG                                 
033000        MOVE 'Invalid email format (e.g., user@domain.com).'      
033100            TO WS-ERROR-MSG                                       
033200        GO TO 0430-EXIT.                                          
033300     MOVE 1 TO WS-SUB2.                                           
033400     PERFORM 0432-CHECA-LOCAL THRU 0432-EXIT                      
033500         VARYING WS-SUB2 FROM 1 BY 1                              
033600         UNTIL WS-SUB2 > 40 OR WS-REG-INVALIDO                    
033700            OR WS-EMAIL-LOCAL(WS-SUB2:1) = SPACE.                 
033800     IF WS-REG-INVALIDO                                           
033900        GO TO 0430-EXIT.                                          
034000     MOVE 1 TO WS-SUB2.                                           
034100     PERFORM 0434-CHECA-DOMINIO THRU 0434-EXIT                    
034200         VARYING WS-SUB2 FROM 1 BY 1                              
034300         UNTIL WS-SUB2 > 40 OR WS-REG-INVALIDO                    
034400            OR WS-EMAIL-DOMINIO(WS-SUB2:1) = SPACE.               
034500 0430-EXIT.                                                       
034600     EXIT.                                                        
034700                                                                  
034800 0432-CHECA-LOCAL.                                                
034900     IF WS-EMAIL-LOCAL(WS-SUB2:1) IS NOT ALFANUM                  
035000        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '+'                   
035100        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '_'                   
035200        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '.'                   
035300        AND WS-EMAIL-LOCAL(WS-SUB2:1) NOT = '-'                   
035400        MOVE 'N' TO WS-VALID-FLAG                                 
035500        MOVE 'Invalid email format (e.g., user@domain.com).'      
035600            TO WS-ERROR-MSG.                                      
035700 0432-EXIT.                                                       
035800     EXIT.                                                        
035900                                                                  
036000 0434-CHECA-DOMINIO.                                              
036100     IF WS-EMAIL-DOMINIO(WS-SUB2:1) IS NOT ALFANUM                
036200        AND WS-EMAIL-DOMINIO(WS-SUB2:1) NOT = '.'                 
036300        AND WS-EMAIL-DOMINIO(WS-SUB2:1) NOT = '-'                 
036400        MOVE 'N' TO WS-VALID-FLAG                                 
036500        MOVE 'Invalid email format (e.g., user@domain.com).'      
036600            TO WS-ERROR-MSG.                                      
036700 0434-EXIT.                                                       
036800     EXIT.                                                        
036900                                                                  
037000*---------------------------------------------------------------- 
037100*    REGRA DE TELEFONE - 7 A 15 DIGITOS, SOMENTE NUMEROS.         
037200*---------------------------------------------------------------- 
037300 0440-REGRA-FONE.                                                 
037400     MOVE 'S' TO WS-VALID-FLAG.                                   
037500     MOVE ZERO TO WS-QTDE-DIGITOS.                                
037600     MOVE 1 TO WS-SUB2.                                           
037700     PERFORM 0441-CONTA-DIGITO THRU 0441-EXIT                     
037800         VARYING WS-SUB2 FROM 1 BY 1                              
037900         UNTIL WS-SUB2 > 15 OR WS-REG-INVALIDO                    
038000            OR CUST-PHONE-NO(WS-SUB2:1) = SPACE.                  
038100     IF WS-REG-INVALIDO                                           
038200        GO TO 0440-EXIT.                                          
038300     IF WS-QTDE-DIGITOS < 7                                       
038400        MOVE 'N' TO WS-VALID-FLAG                                 
038500        MOVE 'Phone number must be 7-15 digits.' TO WS-ERROR-MSG. 
038600 0440-EXIT.                                                       
038700     EXIT.                                                        
038800                                                                  
038900 0441-CONTA-DIGITO.                                               
039000     IF CUST-PHONE-NO(WS-SUB2:1) IS NOT NUMERIC                   
039100        MOVE 'N' TO WS-VALID-FLAG                                 
039200        MOVE 'Phone number must be 7-15 digits.' TO WS-ERROR-MSG  
039300     ELSE                                                         
039400        ADD 1 TO WS-QTDE-DIGITOS.                                 
039500 0441-EXIT.                                                       
039600     EXIT.                                                        
039700                                                                  
039800*---------------------------------------------------------------- 
039900*    IMPRESSAO DA LINHA DE DETALHE DO RELATORIO DE VALIDACAO.     
040000*---------------------------------------------------------------- 
040100 0700-EMITE-LINHA.                                                
040200     IF CONTLIN > 14                                              
040300        ADD 1 TO CONTPAG                                          
040400        MOVE CONTPAG TO CAB1-PAGINA                               
040500        MOVE 'CUSTOMERS' TO CAB1-NOME-LOTE                        
040600        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                  
040700        MOVE 6 TO CONTLIN.                                        
040800     MOVE CUST-ID TO DET1-ID.                                     
040900     IF WS-REG-VALIDO                                             
041000        MOVE 'ACCEPTED' TO DET1-SITUACAO                          
041100        MOVE SPACE TO DET1-MOTIVO                                 
041200     ELSE                                                         
041300        MOVE 'REJECTED' TO DET1-SITUACAO                          
041400        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                         
041500     WRITE REG-RELAT FROM DET1-REL AFTER 1.                       
041600     ADD 1 TO CONTLIN.                                            
041700 0700-EXIT.                                                       
041800     EXIT.                                                        
041900                                                                  
042000*---------------------------------------------------------------- 
042100 0900-TOTAIS.                                                     
042200     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                     
042300     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                    
042400     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                   
042500     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                       
042600     IF WS-VALID-COUNT = ZERO                                     
042700        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                   
042800        WRITE REG-RELAT AFTER 2.                                  
042900 0900-EXIT.                                                       
043000     EXIT.                                                        
043100                                                                  
043200*---------------------------------------------------------------- 
043300 9999-ENCERRA.                                                    
043400     CLOSE CUSTIN.                                                
043500     CLOSE RELAT.                                                 
043600 9999-EXIT.                                                       
043700     EXIT.                                                        
