000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    VALROUT-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  18/04/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : VALROUT-COB                                             
001100*    FINALIDADE : LE O ARQUIVO DE ROTAS (ROUTES), CONFERE O               
001200*                 CABECALHO, VALIDA IDENTIFICADOR E DESIGNADOR            
001300*                 DE ROTA E EMITE O RELATORIO DE VALIDACAO.               
001400*    ANALISTA       : J. KOIKE                                            
001500*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001600*----------------------------------------------------------------         
001700*    VRS   DATA          PROGR  DESCRICAO                                 
001800*    1.0   18/04/1990    EAM    IMPLANTACAO - LEITURA DO          V1.0    
001900*                               CADASTRO DE ROTAS (CODIGO +               
002000*                               DESCRICAO).                               
002100*    1.1   14/07/1993    EAM    CODIGO NUMERICO SUBSTITUIDO POR   V1.1    
002200*                               IDENTIFICADOR UUID.                       
002300*    1.2   30/01/2002    JAM    TKT-2217 - PASSA A VALIDAR O      V1.2    
002400*                               NOME DA ROTA NO FORMATO                   
002500*                               XXX-YYY (DOIS AEROPORTOS).                
002600*    1.3   02/04/2001    EAM    REFATORACAO GERAL - LAYOUT DO     V1.3    
002700*                               REGISTRO MOVIDO PARA CPROUT,              
002800*                               CONTROLE DE LOTE PARA CPBATCH.            
002900*    1.4   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.4    
003000*                               MENSAGENS DE DIAGNOSTICO.                 
003100*================================================================         
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
003800     CLASS ALFAMAI   IS "A" THRU "Z"                                      
003900     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004000     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ROUTIN  ASSIGN TO DISK                                        
004500                 ORGANIZATION LINE SEQUENTIAL                             
004600                 FILE STATUS STATUS-ROUTIN.                               
004700                                                                          
004800     SELECT RELAT   ASSIGN TO PRINTER.                                    
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 FD  ROUTIN                                                               
005400     LABEL RECORD STANDARD                                                
005500     VALUE OF FILE-ID 'ROUTES.TXT'.                                       
005600 01  REG-ROUTIN                       PIC X(200).                         
005700                                                                          
005800 FD  RELAT                                                                
005900     LABEL RECORD OMITTED.                                                
006000 01  REG-RELAT                        PIC X(132).                         
006100                                                                          
006200 WORKING-STORAGE SECTION.                                                 
006300 COPY CPROUT.                                                             
006400 COPY CPBATCH.                                                            
006500                                                                          
006600 77  STATUS-ROUTIN                    PIC X(02) VALUE SPACE.              
006700 77  STATUS-RELAT                     PIC X(02) VALUE SPACE.              
006800 77  CONTLIN                          PIC 9(02) COMP VALUE 99.            
006900 77  CONTPAG                          PIC 9(05) COMP VALUE ZERO.          
007000 77  WS-MODO-DEBUG-LIGADO             PIC X(01) VALUE 'N'.                
007100 77  WS-MODO-DEBUG-DESLIGADO          PIC X(01) VALUE 'N'.                
007200                                                                          
007300 77  WS-LINHA-IN                      PIC X(200).                         
007400 01  WS-CAMPOS-TAB.                                                       
007500     05  WS-CAMPO OCCURS 2 TIMES      PIC X(60).                          
007600     05  FILLER                        PIC X(04).                         
007700 77  WS-QTDE-CAMPOS                   PIC 9(02) COMP.                     
007800 77  WS-SUB                           PIC 9(02) COMP.                     
007900 77  WS-CAMPO-TMP                     PIC X(60).                          
008000 77  WS-ASPAS-LIXO                    PIC X(60).                          
008100                                                                          
008200 77  WS-FIM-ARQ                       PIC X(01) VALUE 'N'.                
008300     88  WS-ACABOU                            VALUE 'S'.                  
008400 77  WS-CABEC-FLAG                    PIC X(01) VALUE 'S'.                
008500     88  WS-CABEC-OK                          VALUE 'S'.                  
008600                                                                          
008700 01  WS-CABECALHO-ESPERADO            PIC X(19) VALUE                     
008800     'ROUTE-ID,ROUTE-NAME'.                                               
008900                                                                          
009000 PROCEDURE DIVISION.                                                      
009100                                                                          
009200 0000-PRINCIPAL.                                                          
009300     PERFORM 0100-ABRIR-ARQS         THRU 0100-EXIT.                      
009400     PERFORM 0150-VERIFICA-CABECALHO THRU 0150-EXIT.                      
009500     IF WS-CABEC-OK                                                       
009600        PERFORM 0300-LER-PROXIMO THRU 0300-EXIT                           
009700            UNTIL WS-ACABOU.                                              
009800     PERFORM 0900-TOTAIS             THRU 0900-EXIT.                      
009900     PERFORM 9999-ENCERRA            THRU 9999-EXIT.                      
010000     STOP RUN.                                                            
010100                                                                          
010200*----------------------------------------------------------------         
010300 0100-ABRIR-ARQS.                                                         
010400     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
010500     MOVE ZERO TO CONTPAG.                                                
010600     MOVE 99 TO CONTLIN.                                                  
010700     OPEN INPUT ROUTIN.                                                   
010800     IF STATUS-ROUTIN NOT = '00'                                          
010900        DISPLAY 'ROUTES.TXT INEXISTENTE OU INACESSIVEL - '                
011000                'ABORTADO'                                                
011100        STOP RUN.                                                         
011200     OPEN OUTPUT RELAT.                                                   
011300 0100-EXIT.                                                               
011400     EXIT.                                                                
011500                                                                          
011600*----------------------------------------------------------------         
011700 0150-VERIFICA-CABECALHO.                                                 
011800     READ ROUTIN INTO WS-LINHA-IN.                                        
011900     IF STATUS-ROUTIN = '10'                                              
012000        MOVE 'N' TO WS-CABEC-FLAG                                         
012100        GO TO 0150-EXIT.                                                  
012200     IF WS-LINHA-IN(1:19) NOT = WS-CABECALHO-ESPERADO                     
012300        MOVE 'N' TO WS-CABEC-FLAG                                         
012400        MOVE 'Header mismatch on routes file' TO WS-ERROR-MSG             
012500        MOVE WS-ERROR-MSG TO REG-RELAT                                    
012600        WRITE REG-RELAT AFTER 1                                           
012700        GO TO 0150-EXIT.                                                  
012800     MOVE 'S' TO WS-CABEC-FLAG.                                           
012900 0150-EXIT.                                                               
013000     EXIT.                                                                
013100                                                                          
013200*----------------------------------------------------------------         
013300 0300-LER-PROXIMO.                                                        
013400     READ ROUTIN INTO WS-LINHA-IN.                                        
013500     IF STATUS-ROUTIN = '10'                                              
013600        MOVE 'S' TO WS-FIM-ARQ                                            
013700        GO TO 0300-EXIT.                                                  
013800     IF STATUS-ROUTIN NOT = '00'                                          
013900        DISPLAY 'PROBLEMA NA LEITURA DE ROUTES.TXT '                      
014000                STATUS-ROUTIN                                             
014100        MOVE 'S' TO WS-FIM-ARQ                                            
014200        GO TO 0300-EXIT.                                                  
014300     IF WS-LINHA-IN = SPACE                                               
014400        GO TO 0300-EXIT.                                                  
014500                                                                          
014600     ADD 1 TO WS-READ-COUNT.                                              
014700     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
014800                                                                          
014900     IF WS-QTDE-CAMPOS NOT = 2                                            
015000        MOVE 'N' TO WS-VALID-FLAG                                         
015100        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
015200        GO TO 0300-GRAVA.                                                 
015300                                                                          
015400     MOVE WS-CAMPO(1) TO ROUT-ID.                                         
015500     MOVE WS-CAMPO(2) TO ROUT-NAME.                                       
015600                                                                          
015700     PERFORM 0400-VALIDA-CAMPOS THRU 0400-EXIT.                           
015800     IF WS-REG-VALIDO                                                     
015900        PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                      
016000                                                                          
016100 0300-GRAVA.                                                              
016200     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
016300     IF WS-REG-VALIDO                                                     
016400        ADD 1 TO WS-VALID-COUNT                                           
016500     ELSE                                                                 
016600        ADD 1 TO WS-REJECT-COUNT.                                         
016700 0300-EXIT.                                                               
016800     EXIT.                                                                
016900                                                                          
017000*----------------------------------------------------------------         
017100 0380-QUEBRA-CAMPOS.                                                      
017200     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2).                               
017300     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
017400     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
017500         INTO WS-CAMPO(1) WS-CAMPO(2)                                     
017600         TALLYING IN WS-QTDE-CAMPOS.                                      
017700     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
017800         VARYING WS-SUB FROM 1 BY 1                                       
017900         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
018000 0380-EXIT.                                                               
018100     EXIT.                                                                
018200                                                                          
018300 0385-RETIRA-ASPAS.                                                       
018400     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
018500        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
018600            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
018700        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
018800 0385-EXIT.                                                               
018900     EXIT.                                                                
019000                                                                          
019100*----------------------------------------------------------------         
019200 0400-VALIDA-CAMPOS.                                                      
019300     MOVE 'S' TO WS-VALID-FLAG.                                           
019400     MOVE SPACE TO WS-ERROR-MSG.                                          
019500     IF ROUT-ID NOT = SPACE                                               
019600        PERFORM 0420-REGRA-UUID THRU 0420-EXIT                            
019700        IF WS-REG-INVALIDO                                                
019800           GO TO 0400-EXIT.                                               
019900     IF ROUT-NAME NOT = SPACE                                             
020000        PERFORM 0490-REGRA-NOME-ROTA THRU 0490-EXIT.                      
020100 0400-EXIT.                                                               
020200     EXIT.                                                                
020300                                                                          
020400*----------------------------------------------------------------         
020500*    VALIDADOR DE REGISTRO DE ROTA - IDENTIFICADOR DEVE EXISTIR,          
020600*    PASSAR PELA REGRA DE UUID, E O NOME NAO PODE SER VAZIO E             
020700*    DEVE PASSAR PELA REGRA DE FORMATO XXX-YYY.                           
020800*----------------------------------------------------------------         
020900 0500-VALIDA-REGISTRO.                                                    
021000     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
021100     IF WS-REG-INVALIDO                                                   
021200        GO TO 0500-EXIT.                                                  
021300     IF ROUT-NAME = SPACE                                                 
021400        MOVE 'N' TO WS-VALID-FLAG                                         
021500        MOVE 'Route name cannot be empty.' TO WS-ERROR-MSG                
021600        GO TO 0500-EXIT.                                                  
021700     PERFORM 0490-REGRA-NOME-ROTA THRU 0490-EXIT.                         
021800 0500-EXIT.                                                               
021900     EXIT.                                                                
022000                                                                          
022100 0420-REGRA-UUID.                                                         
022200     MOVE 'S' TO WS-VALID-FLAG.                                           
022300     IF ROUT-ID(9:1) NOT = '-' OR ROUT-ID(14:1) NOT = '-'                 
022400        OR ROUT-ID(19:1) NOT = '-' OR ROUT-ID(24:1) NOT = '-'             
022500        MOVE 'N' TO WS-VALID-FLAG                                         
022600        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
022700        GO TO 0420-EXIT.                                                  
022800     IF ROUT-ID(1:8) IS NOT HEXADEC                                       
022900        OR ROUT-ID(10:4) IS NOT HEXADEC                                   
023000        OR ROUT-ID(15:4) IS NOT HEXADEC                                   
023100        OR ROUT-ID(20:4) IS NOT HEXADEC                                   
023200        OR ROUT-ID(25:12) IS NOT HEXADEC                                  
023300        MOVE 'N' TO WS-VALID-FLAG                                         
023400        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
023500 0420-EXIT.                                                               
023600     EXIT.                                                                
023700                                                                          
023800*----------------------------------------------------------------         
023900*    REGRA DE NOME DE ROTA - XXX-YYY, DOIS CODIGOS DE 3 LETRAS            
024000*    MAIUSCULAS UNIDOS POR HIFEN.                                         
024100*----------------------------------------------------------------         
024200 0490-REGRA-NOME-ROTA.                                                    
024300     MOVE 'S' TO WS-VALID-FLAG.                                           
024400     IF ROUT-HIFEN NOT = '-'                                              
024500        MOVE 'N' TO WS-VALID-FLAG                                         
024600        MOVE 'Route name must be in format XXX-YYY (e.g., '               
024700             'JFK-LAX).' TO WS-ERROR-MSG                                  
024800        GO TO 0490-EXIT.                                                  
024900     IF ROUT-APT-ORIGEM IS NOT ALFAMAI                                    
025000        OR ROUT-APT-DESTINO IS NOT ALFAMAI                                
025100        MOVE 'N' TO WS-VALID-FLAG                                         
025200        MOVE 'Route name must be in format XXX-YYY (e.g., '               
025300             'JFK-LAX).' TO WS-ERROR-MSG.                                 
025400 0490-EXIT.                                                               
025500     EXIT.                                                                
025600                                                                          
025700*----------------------------------------------------------------         
025800 0700-EMITE-LINHA.                                                        
025900     IF CONTLIN > 14                                                      
026000        ADD 1 TO CONTPAG                                                  
026100        MOVE CONTPAG TO CAB1-PAGINA                                       
026200        MOVE 'ROUTES' TO CAB1-NOME-LOTE                                   
026300        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
026400        MOVE 6 TO CONTLIN.                                                
026500     MOVE ROUT-ID TO DET1-ID.                                             
026600     IF WS-REG-VALIDO                                                     
026700        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
026800        MOVE SPACE TO DET1-MOTIVO                                         
026900     ELSE                                                                 
027000        MOVE 'REJECTED' TO DET1-SITUACAO                                  
027100        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
027200     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
027300     ADD 1 TO CONTLIN.                                                    
027400 0700-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700*----------------------------------------------------------------         
027800 0900-TOTAIS.                                                             
027900     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
028000     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
028100     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
028200     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
028300     IF WS-VALID-COUNT = ZERO                                             
028400        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
028500        WRITE REG-RELAT AFTER 2.                                          
028600 0900-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900*----------------------------------------------------------------         
029000 9999-ENCERRA.                                                            
029100     CLOSE ROUTIN.                                                        
029200     CLOSE RELAT.                                                         
029300 9999-EXIT.                                                               
029400     EXIT.                                                                
