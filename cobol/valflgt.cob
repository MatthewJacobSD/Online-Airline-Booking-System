000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    VALFLGT-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  10/03/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : VALFLGT-COB                                             
001100*    FINALIDADE : LE O ARQUIVO DE VOOS (FLIGHTS), CONFERE O               
001200*                 CABECALHO, VALIDA CADA REGISTRO CONTRA AS               
001300*                 REGRAS DE NUMERO DE VOO, AEROPORTOS E                   
001400*                 HORARIOS DE PARTIDA/CHEGADA, E EMITE O                  
001500*                 RELATORIO DE VALIDACAO COM OS TOTAIS DO LOTE.           
001600*    ANALISTA       : J. KOIKE                                            
001700*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001800*----------------------------------------------------------------         
001900*    VRS   DATA          PROGR  DESCRICAO                                 
002000*    1.0   10/03/1991    EAM    IMPLANTACAO - CONFERENCIA DE      V1.0    
002100*                               VOOS (AEROPORTOS E HORARIOS DE            
002200*                               PARTIDA/CHEGADA).                         
002300*    1.1   22/11/1994    EAM    CAMPOS PASSAM A REPRESENTAR       V1.1    
002400*                               VOOS - NUMERO, AEROPORTOS E               
002500*                               HORARIOS DE PARTIDA/CHEGADA.              
002600*    1.2   19/09/1998    EAM    AJUSTE Y2K NAS QUEBRAS DE         V1.2    
002700*                               HORARIO (SECULO COMPLETO).                
002800*    1.3   28/03/2001    EAM    REFATORACAO GERAL - LAYOUT PARA   V1.3    
002900*                               CPFLGT, CONTROLE DE LOTE PARA             
003000*                               CPBATCH.                                  
003100*    1.4   30/01/2002    JAM    TKT-2217 - REGRA DE AEROPORTO DE  V1.4    
003200*                               PARTIDA DIFERENTE DO DE CHEGADA.          
003300*    1.5   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.5    
003400*                               MENSAGENS DE DIAGNOSTICO.                 
003500*================================================================         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
004200     CLASS ALFAMAI   IS "A" THRU "Z"                                      
004300     CLASS ALFANUM   IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"            
004400     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004500     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT FLIGHTIN ASSIGN TO DISK                                       
005000                 ORGANIZATION LINE SEQUENTIAL                             
005100                 FILE STATUS STATUS-FLGTIN.                               
005200                                                                          
005300     SELECT RELAT    ASSIGN TO PRINTER.                                   
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700                                                                          
005800 FD  FLIGHTIN                                                             
005900     LABEL RECORD STANDARD                                                
006000     VALUE OF FILE-ID 'FLIGHTS.TXT'.                                      
006100 01  REG-FLIGHTIN                      PIC X(200).                        
006200                                                                          
006300 FD  RELAT                                                                
006400     LABEL RECORD OMITTED.                                                
006500 01  REG-RELAT                         PIC X(132).                        
006600                                                                          
006700 WORKING-STORAGE SECTION.                                                 
006800 COPY CPFLGT.                                                             
006900 COPY CPBATCH.                                                            
007000                                                                          
007100 77  STATUS-FLGTIN                     PIC X(02) VALUE SPACE.             
007200 77  STATUS-RELAT                      PIC X(02) VALUE SPACE.             
007300 77  CONTLIN                           PIC 9(02) COMP VALUE 99.           
007400 77  CONTPAG                           PIC 9(05) COMP VALUE ZERO.         
007500 77  WS-MODO-DEBUG-LIGADO              PIC X(01) VALUE 'N'.               
007600 77  WS-MODO-DEBUG-DESLIGADO           PIC X(01) VALUE 'N'.               
007700                                                                          
007800 77  WS-LINHA-IN                       PIC X(200).                        
007900 01  WS-CAMPOS-TAB.                                                       
008000     05  WS-CAMPO OCCURS 6 TIMES       PIC X(60).                         
008100     05  FILLER                        PIC X(04).                         
008200 77  WS-QTDE-CAMPOS                    PIC 9(02) COMP.                    
008300 77  WS-SUB                            PIC 9(02) COMP.                    
008400 77  WS-CAMPO-TMP                      PIC X(60).                         
008500 77  WS-ASPAS-LIXO                     PIC X(60).                         
008600                                                                          
008700 77  WS-FIM-ARQ                        PIC X(01) VALUE 'N'.               
008800     88  WS-ACABOU                             VALUE 'S'.                 
008900 77  WS-CABEC-FLAG                     PIC X(01) VALUE 'N'.               
009000     88  WS-CABEC-OK                           VALUE 'S'.                 
009100                                                                          
009200*----------------------------------------------------------------         
009300*    AREA DE TRABALHO COMUM PARA A REGRA 0460 - RECEBE UMA                
009400*    COPIA DA QUEBRA DE PARTIDA OU DE CHEGADA (MESMO LAYOUT DE            
009500*    16 POSICOES) PARA VALIDAR DATA/HORA SEM DUPLICAR A LOGICA.           
009600*----------------------------------------------------------------         
009700 01  WS-DATAHORA-QUEBRADA.                                                
009800     05  WS-DH-AAAA                    PIC X(04).                         
009900     05  WS-DH-HIFEN1                   PIC X(01).                        
010000     05  WS-DH-MM                      PIC X(02).                         
010100     05  WS-DH-HIFEN2                   PIC X(01).                        
010200     05  WS-DH-DD                      PIC X(02).                         
010300     05  WS-DH-ESPACO                   PIC X(01).                        
010400     05  WS-DH-HH                      PIC X(02).                         
010500     05  WS-DH-DOISPTS                  PIC X(01).                        
010600     05  WS-DH-MI                      PIC X(02).                         
010700     05  FILLER                        PIC X(04).                         
010800 77  WS-DH-CAMPO-NOME                  PIC X(10).                         
010900                                                                          
011000 77  WS-DH-ANO-NUM                     PIC 9(04) COMP.                    
011100 77  WS-DH-MES-NUM                     PIC 9(02) COMP.                    
011200 77  WS-DH-DIA-NUM                     PIC 9(02) COMP.                    
011300 77  WS-DH-HORA-NUM                    PIC 9(02) COMP.                    
011400 77  WS-DH-MIN-NUM                     PIC 9(02) COMP.                    
011500 77  WS-DH-RESTO-4                     PIC 9(02) COMP.                    
011600 77  WS-DH-RESTO-100                   PIC 9(02) COMP.                    
011700 77  WS-DH-RESTO-400                   PIC 9(03) COMP.                    
011800 77  WS-DH-BISSEXTO                    PIC X(01).                         
011900     88  WS-DH-E-BISSEXTO                      VALUE 'S'.                 
012000 77  WS-DH-MAX-DIA                     PIC 9(02) COMP.                    
012100 77  WS-DH-DATA-NUM                    PIC 9(08) COMP.                    
012200                                                                          
012300 01  WS-DIAS-POR-MES-TAB.                                                 
012400     05  WS-DIAS-POR-MES OCCURS 12 TIMES PIC 9(02) COMP                   
012500         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.                  
012600     05  FILLER                        PIC X(04).                         
012700                                                                          
012800 77  WS-QTDE-CARACTER                  PIC 9(02) COMP.                    
012900 77  WS-POS-SCAN                       PIC 9(02) COMP.                    
013000 77  WS-SCAN-INVALIDO                  PIC X(01).                         
013100     88  WS-E-SCAN-INVALIDO                    VALUE 'S'.                 
013200                                                                          
013300 77  WS-HOJE-6                         PIC 9(06) COMP.                    
013400                                                                          
013500 01  WS-CABECALHO-ESPERADO             PIC X(61) VALUE                    
013600 'FLIGHT-ID,FLIGHT-NO,DEP-AIRPORT,ARR-AIRPORT,DEP-TIME,ARR-TIME'.         
013700                                                                          
013800 PROCEDURE DIVISION.                                                      
013900                                                                          
014000 0000-PRINCIPAL.                                                          
014100     PERFORM 0100-ABRIR-ARQS        THRU 0100-EXIT.                       
014200     PERFORM 0150-VERIFICA-CABECALHO THRU 0150-EXIT.                      
014300     IF WS-CABEC-OK                                                       
014400        PERFORM 0300-LER-PROXIMO THRU 0300-EXIT                           
014500            UNTIL WS-ACABOU.                                              
014600     PERFORM 0900-TOTAIS            THRU 0900-EXIT.                       
014700     PERFORM 9999-ENCERRA           THRU 9999-EXIT.                       
014800     STOP RUN.                                                            
014900                                                                          
015000*----------------------------------------------------------------         
015100 0100-ABRIR-ARQS.                                                         
015200     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
015300     MOVE ZERO TO CONTPAG.                                                
015400     MOVE 99 TO CONTLIN.                                                  
015500     OPEN INPUT FLIGHTIN.                                                 
015600     IF STATUS-FLGTIN NOT = '00'                                          
015700        DISPLAY 'FLIGHTS.TXT INEXISTENTE OU INACESSIVEL - '               
015800                'ABORTADO'                                                
015900        STOP RUN.                                                         
016000     OPEN OUTPUT RELAT.                                                   
016100                                                                          
016200*    DATA DE PROCESSO - LIDA UMA UNICA VEZ (PARA-GRAFO 0460               
016300*    USA WS-DATA-HOJE/WS-LIMITE-DATA SEM ACCEPT REPETIDO).                
016400*    SECULO FIXADO EM '20' DESDE O AJUSTE Y2K DA CPBATCH.                 
016500     ACCEPT WS-HOJE-6 FROM DATE.                                          
016600     COMPUTE WS-DATA-HOJE = 20000000 + WS-HOJE-6.                         
016700     MOVE WS-HOJE-AAAA TO WS-LIMITE-AAAA.                                 
016800     MOVE WS-HOJE-MM   TO WS-LIMITE-MM.                                   
016900     MOVE WS-HOJE-DD   TO WS-LIMITE-DD.                                   
017000     ADD 1 TO WS-LIMITE-AAAA.                                             
017100     IF WS-LIMITE-MM = 02 AND WS-LIMITE-DD = 29                           
017200        MOVE 28 TO WS-LIMITE-DD.                                          
017300 0100-EXIT.                                                               
017400     EXIT.                                                                
017500                                                                          
017600*----------------------------------------------------------------         
017700 0150-VERIFICA-CABECALHO.                                                 
017800     MOVE 'N' TO WS-CABEC-FLAG.                                           
017900     READ FLIGHTIN INTO WS-LINHA-IN.                                      
018000     IF STATUS-FLGTIN NOT = '00'                                          
018100        GO TO 0150-EXIT.                                                  
018200     IF WS-LINHA-IN(1:61) = WS-CABECALHO-ESPERADO                         
018300        MOVE 'S' TO WS-CABEC-FLAG                                         
018400     ELSE                                                                 
018500        DISPLAY 'CABECALHO DE FLIGHTS.TXT NAO CONFERE - '                 
018600                'LOTE ABORTADO'.                                          
018700 0150-EXIT.                                                               
018800     EXIT.                                                                
018900                                                                          
019000*----------------------------------------------------------------         
019100 0300-LER-PROXIMO.                                                        
019200     READ FLIGHTIN INTO WS-LINHA-IN.                                      
019300     IF STATUS-FLGTIN = '10'                                              
019400        MOVE 'S' TO WS-FIM-ARQ                                            
019500        GO TO 0300-EXIT.                                                  
019600     IF STATUS-FLGTIN NOT = '00'                                          
019700        DISPLAY 'PROBLEMA NA LEITURA DE FLIGHTS.TXT '                     
019800                STATUS-FLGTIN                                             
019900        MOVE 'S' TO WS-FIM-ARQ                                            
020000        GO TO 0300-EXIT.                                                  
020100     IF WS-LINHA-IN = SPACE                                               
020200        GO TO 0300-EXIT.                                                  
020300                                                                          
020400     ADD 1 TO WS-READ-COUNT.                                              
020500     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
020600                                                                          
020700     IF WS-QTDE-CAMPOS NOT = 6                                            
020800        MOVE 'N' TO WS-VALID-FLAG                                         
020900        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
021000        GO TO 0300-GRAVA.                                                 
021100                                                                          
021200     MOVE WS-CAMPO(1) TO FLGT-ID.                                         
021300     MOVE WS-CAMPO(2) TO FLGT-NO.                                         
021400     MOVE WS-CAMPO(3) TO FLGT-DEP-APT.                                    
021500     MOVE WS-CAMPO(4) TO FLGT-ARR-APT.                                    
021600     MOVE WS-CAMPO(5) TO FLGT-DEP-TIME.                                   
021700     MOVE WS-CAMPO(6) TO FLGT-ARR-TIME.                                   
021800                                                                          
021900     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                         
022000                                                                          
022100 0300-GRAVA.                                                              
022200     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
022300     IF WS-REG-VALIDO                                                     
022400        ADD 1 TO WS-VALID-COUNT                                           
022500     ELSE                                                                 
022600        ADD 1 TO WS-REJECT-COUNT.                                         
022700 0300-EXIT.                                                               
022800     EXIT.                                                                
022900                                                                          
023000*----------------------------------------------------------------         
023100 0380-QUEBRA-CAMPOS.                                                      
023200     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                    
023300                   WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6).                   
023400     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
023500     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
023600         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                         
023700              WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6)                         
023800         TALLYING IN WS-QTDE-CAMPOS.                                      
023900     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
024000         VARYING WS-SUB FROM 1 BY 1                                       
024100         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
024200 0380-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
024500 0385-RETIRA-ASPAS.                                                       
024600     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
024700        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
024800            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
024900        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
025000 0385-EXIT.                                                               
025100     EXIT.                                                                
025200                                                                          
025300*----------------------------------------------------------------         
025400*    REGISTRADOR DE REGRA DE REGISTRO (SEMPRE RODA, SEM OLHAR             
025500*    SE O CAMPO VEIO EM BRANCO NA CARGA) - ORDEM DA REGRA 1 A 6           
025600*    DO CADASTRO DE VOOS, A PRIMEIRA QUE FALHAR DECIDE.                   
025700*----------------------------------------------------------------         
025800 0500-VALIDA-REGISTRO.                                                    
025900     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
026000     IF WS-REG-INVALIDO                                                   
026100        GO TO 0500-EXIT.                                                  
026200                                                                          
026300     PERFORM 0470-REGRA-VOO THRU 0470-EXIT.                               
026400     IF WS-REG-INVALIDO                                                   
026500        GO TO 0500-EXIT.                                                  
026600                                                                          
026700     MOVE 1 TO WS-SUB.                                                    
026800     PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                         
026900     IF WS-REG-INVALIDO                                                   
027000        GO TO 0500-EXIT.                                                  
027100     MOVE 2 TO WS-SUB.                                                    
027200     PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                         
027300     IF WS-REG-INVALIDO                                                   
027400        GO TO 0500-EXIT.                                                  
027500                                                                          
027600     PERFORM 0475-REGRA-AEROPORTOS-IGUAIS THRU 0475-EXIT.                 
027700     IF WS-REG-INVALIDO                                                   
027800        GO TO 0500-EXIT.                                                  
027900                                                                          
028000     MOVE 'DEP-TIME' TO WS-DH-CAMPO-NOME.                                 
028100     MOVE FLGT-DEP-QUEBRADO TO WS-DATAHORA-QUEBRADA.                      
028200     PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                          
028300     IF WS-REG-INVALIDO                                                   
028400        GO TO 0500-EXIT.                                                  
028500                                                                          
028600     MOVE 'ARR-TIME' TO WS-DH-CAMPO-NOME.                                 
028700     MOVE FLGT-ARR-QUEBRADO TO WS-DATAHORA-QUEBRADA.                      
028800     PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                          
028900     IF WS-REG-INVALIDO                                                   
029000        GO TO 0500-EXIT.                                                  
029100                                                                          
029200     PERFORM 0485-REGRA-ORDEM-HORARIOS THRU 0485-EXIT.                    
029300 0500-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600*----------------------------------------------------------------         
029700*    0400-VALIDA-CAMPOS - USADA SOMENTE PELO CARREGAMENTO DE UM           
029800*    CAMPO ISOLADO (CAMPO EM BRANCO FICA SEM VALIDACAO NESTE              
029900*    NIVEL). PERMANECE AQUI PARA USO DO GRVFLGT-COB.                      
030000*----------------------------------------------------------------         
030100 0400-VALIDA-CAMPOS.                                                      
030200     IF FLGT-ID NOT = SPACE                                               
030300        PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                           
030400     IF WS-REG-INVALIDO                                                   
030500        GO TO 0400-EXIT.                                                  
030600     IF FLGT-NO NOT = SPACE                                               
030700        PERFORM 0470-REGRA-VOO THRU 0470-EXIT.                            
030800     IF WS-REG-INVALIDO                                                   
030900        GO TO 0400-EXIT.                                                  
031000     IF FLGT-DEP-APT NOT = SPACE                                          
031100        MOVE 1 TO WS-SUB                                                  
031200        PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                      
031300     IF WS-REG-INVALIDO                                                   
031400        GO TO 0400-EXIT.                                                  
031500     IF FLGT-ARR-APT NOT = SPACE                                          
031600        MOVE 2 TO WS-SUB                                                  
031700        PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                      
031800     IF WS-REG-INVALIDO                                                   
031900        GO TO 0400-EXIT.                                                  
032000     IF FLGT-DEP-TIME NOT = SPACE                                         
032100        MOVE 'DEP-TIME' TO WS-DH-CAMPO-NOME                               
032200        MOVE FLGT-DEP-QUEBRADO TO WS-DATAHORA-QUEBRADA                    
032300        PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                       
032400     IF WS-REG-INVALIDO                                                   
032500        GO TO 0400-EXIT.                                                  
032600     IF FLGT-ARR-TIME NOT = SPACE                                         
032700        MOVE 'ARR-TIME' TO WS-DH-CAMPO-NOME                               
032800        MOVE FLGT-ARR-QUEBRADO TO WS-DATAHORA-QUEBRADA                    
032900        PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                       
033000 0400-EXIT.                                                               
033100     EXIT.                                                                
033200                                                                          
033300*----------------------------------------------------------------         
033400 0420-REGRA-UUID.                                                         
033500     MOVE 'S' TO WS-VALID-FLAG.                                           
033600     IF FLGT-ID(9:1) NOT = '-' OR FLGT-ID(14:1) NOT = '-'                 
033700        OR FLGT-ID(19:1) NOT = '-' OR FLGT-ID(24:1) NOT = '-'             
033800        MOVE 'N' TO WS-VALID-FLAG                                         
033900        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
034000        GO TO 0420-EXIT.                                                  
034100     IF FLGT-ID(1:8) IS NOT HEXADEC                                       
034200        OR FLGT-ID(10:4) IS NOT HEXADEC                                   
034300        OR FLGT-ID(15:4) IS NOT HEXADEC                                   
034400        OR FLGT-ID(20:4) IS NOT HEXADEC                                   
034500        OR FLGT-ID(25:12) IS NOT HEXADEC                                  
034600        MOVE 'N' TO WS-VALID-FLAG                                         
034700        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
034800 0420-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*----------------------------------------------------------------         
035200*    NUMERO DO VOO - DE 2 A 6 CARACTERES ALFANUMERICOS,                   
035300*    CONTADOS A PARTIR DA PRIMEIRA POSICAO ATE O PRIMEIRO                 
035400*    ESPACO OU O FIM DO CAMPO.                                            
035500*----------------------------------------------------------------         
035600 0470-REGRA-VOO.                                                          
035700     MOVE 'S' TO WS-VALID-FLAG.                                           
035800     MOVE ZERO TO WS-QTDE-CARACTER.                                       
035900     MOVE 'N' TO WS-SCAN-INVALIDO.                                        
036000     PERFORM 0471-CONTA-CARACTER THRU 0471-EXIT                           
036100         VARYING WS-POS-SCAN FROM 1 BY 1                                  
036200         UNTIL WS-POS-SCAN > 6                                            
036300            OR FLGT-NO(WS-POS-SCAN:1) = SPACE                             
036400            OR WS-E-SCAN-INVALIDO.                                        
036500     IF WS-E-SCAN-INVALIDO                                                
036600        OR WS-QTDE-CARACTER < 2 OR WS-QTDE-CARACTER > 6                   
036700        MOVE 'N' TO WS-VALID-FLAG                                         
036800        MOVE 'Flight number must be 2-6 alphanumeric '                    
036900             'characters (e.g., AA123).' TO WS-ERROR-MSG.                 
037000 0470-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300 0471-CONTA-CARACTER.                                                     
037400     IF FLGT-NO(WS-POS-SCAN:1) IS NOT ALFANUM                             
037500        MOVE 'S' TO WS-SCAN-INVALIDO                                      
037600     ELSE                                                                 
037700        ADD 1 TO WS-QTDE-CARACTER.                                        
037800 0471-EXIT.                                                               
037900     EXIT.                                                                
038000                                                                          
038100*----------------------------------------------------------------         
038200*    AEROPORTO - EXATAMENTE 3 LETRAS MAIUSCULAS. WS-SUB = 1               
038300*    TESTA O AEROPORTO DE PARTIDA, WS-SUB = 2 O DE CHEGADA                
038400*    (VISAO FLGT-REC-AEROPORTOS DA CPFLGT).                               
038500*----------------------------------------------------------------         
038600 0480-REGRA-AEROPORTO.                                                    
038700     MOVE 'S' TO WS-VALID-FLAG.                                           
038800     IF FLGT-AEROPORTO-OBR(WS-SUB) IS NOT ALFAMAI                         
038900        MOVE 'N' TO WS-VALID-FLAG                                         
039000        IF WS-SUB = 1                                                     
039100           MOVE 'DEP-AIRPORT must be a 3-letter uppercase '               
039200                'code (e.g., JFK).' TO WS-ERROR-MSG                       
039300        ELSE                                                              
039400           MOVE 'ARR-AIRPORT must be a 3-letter uppercase '               
039500                'code (e.g., JFK).' TO WS-ERROR-MSG.                      
039600 0480-EXIT.                                                               
039700     EXIT.                                                                
039800                                                                          
039900 0475-REGRA-AEROPORTOS-IGUAIS.                                            
040000     MOVE 'S' TO WS-VALID-FLAG.                                           
040100     IF FLGT-DEP-APT = FLGT-ARR-APT                                       
040200        MOVE 'N' TO WS-VALID-FLAG                                         
040300        MOVE 'Departure and arrival airports cannot be '                  
040400             'the same.' TO WS-ERROR-MSG.                                 
040500 0475-EXIT.                                                               
040600     EXIT.                                                                
040700                                                                          
040800*----------------------------------------------------------------         
040900*    DATA/HORA - VALIDA A QUEBRA COPIADA PARA WS-DATAHORA-                
041000*    QUEBRADA (PARTIDA OU CHEGADA, VIDE WS-DH-CAMPO-NOME),                
041100*    CONFERINDO SEPARADORES, FAIXA DE ANO/MES/DIA/HORA/MINUTO             
041200*    E O LIMITE DE UM ANO A PARTIR DA DATA DE PROCESSO. A                 
041300*    JANELA DE UM ANO E CONFERIDA SOMENTE PELA PARTE DE DATA,             
041400*    SEM PESAR A HORA DO DIA - SIMPLIFICACAO ACEITA PELA                  
041500*    ANALISE (VIDE TKT-2890).                                             
041600*----------------------------------------------------------------         
041700 0460-REGRA-DATAHORA.                                                     
041800     MOVE 'S' TO WS-VALID-FLAG.                                           
041900     IF WS-DH-HIFEN1 NOT = '-' OR WS-DH-HIFEN2 NOT = '-'                  
042000        OR WS-DH-ESPACO NOT = SPACE OR WS-DH-DOISPTS NOT = ':'            
042100        GO TO 0460-INVALIDO.                                              
042200     IF WS-DH-AAAA IS NOT NUMERIC OR WS-DH-MM IS NOT NUMERIC              
042300        OR WS-DH-DD IS NOT NUMERIC OR WS-DH-HH IS NOT NUMERIC             
042400        OR WS-DH-MI IS NOT NUMERIC                                        
042500        GO TO 0460-INVALIDO.                                              
042600                                                                          
042700     MOVE WS-DH-AAAA TO WS-DH-ANO-NUM.                                    
042800     MOVE WS-DH-MM   TO WS-DH-MES-NUM.                                    
042900     MOVE WS-DH-DD   TO WS-DH-DIA-NUM.                                    
043000     MOVE WS-DH-HH   TO WS-DH-HORA-NUM.                                   
043100     MOVE WS-DH-MI   TO WS-DH-MIN-NUM.                                    
043200                                                                          
043300     IF WS-DH-MES-NUM < 1 OR WS-DH-MES-NUM > 12                           
043400        GO TO 0460-INVALIDO.                                              
043500     IF WS-DH-HORA-NUM > 23 OR WS-DH-MIN-NUM > 59                         
043600        GO TO 0460-INVALIDO.                                              
043700                                                                          
043800     DIVIDE WS-DH-ANO-NUM BY 4   GIVING WS-DH-RESTO-4                     
043900         REMAINDER WS-DH-RESTO-4.                                         
044000     DIVIDE WS-DH-ANO-NUM BY 100 GIVING WS-DH-RESTO-100                   
044100         REMAINDER WS-DH-RESTO-100.                                       
044200     DIVIDE WS-DH-ANO-NUM BY 400 GIVING WS-DH-RESTO-400                   
044300         REMAINDER WS-DH-RESTO-400.                                       
044400     IF WS-DH-RESTO-4 = ZERO AND                                          
044500        (WS-DH-RESTO-100 NOT = ZERO OR WS-DH-RESTO-400 = ZERO)            
044600        MOVE 'S' TO WS-DH-BISSEXTO                                        
044700     ELSE                                                                 
044800        MOVE 'N' TO WS-DH-BISSEXTO.                                       
044900                                                                          
045000     MOVE WS-DIAS-POR-MES(WS-DH-MES-NUM) TO WS-DH-MAX-DIA.                
045100     IF WS-DH-MES-NUM = 2 AND WS-DH-E-BISSEXTO                            
045200        MOVE 29 TO WS-DH-MAX-DIA.                                         
045300     IF WS-DH-DIA-NUM < 1 OR WS-DH-DIA-NUM > WS-DH-MAX-DIA                
045400        GO TO 0460-INVALIDO.                                              
045500                                                                          
045600     COMPUTE WS-DH-DATA-NUM =                                             
045700         WS-DH-ANO-NUM * 10000 + WS-DH-MES-NUM * 100                      
045800         + WS-DH-DIA-NUM.                                                 
045900     IF WS-DH-DATA-NUM < WS-DATA-HOJE                                     
046000        MOVE 'N' TO WS-VALID-FLAG                                         
046100        STRING WS-DH-CAMPO-NOME DELIMITED BY SPACE                        
046200               ' must be the current moment or later.'                    
046300               DELIMITED BY SIZE                                          
046400               INTO WS-ERROR-MSG                                          
046500        GO TO 0460-EXIT.                                                  
046600     IF WS-DH-DATA-NUM > WS-LIMITE-DATA                                   
046700        MOVE 'N' TO WS-VALID-FLAG                                         
046800        STRING WS-DH-CAMPO-NOME DELIMITED BY SPACE                        
046900               ' cannot be more than one year in the future.'             
047000               DELIMITED BY SIZE                                          
047100               INTO WS-ERROR-MSG                                          
047200        GO TO 0460-EXIT.                                                  
047300     GO TO 0460-EXIT.                                                     
047400                                                                          
047500 0460-INVALIDO.                                                           
047600     MOVE 'N' TO WS-VALID-FLAG.                                           
047700     STRING 'Invalid ' DELIMITED BY SIZE                                  
047800            WS-DH-CAMPO-NOME DELIMITED BY SPACE                           
047900            ' format. Use yyyy-MM-dd HH:mm' DELIMITED BY SIZE             
048000            INTO WS-ERROR-MSG.                                            
048100 0460-EXIT.                                                               
048200     EXIT.                                                                
048300                                                                          
048400*----------------------------------------------------------------         
048500 0485-REGRA-ORDEM-HORARIOS.                                               
048600     MOVE 'S' TO WS-VALID-FLAG.                                           
048700     IF FLGT-ARR-TIME NOT > FLGT-DEP-TIME                                 
048800        MOVE 'N' TO WS-VALID-FLAG                                         
048900        MOVE 'Arrival time must be after departure time.'                 
049000            TO WS-ERROR-MSG.                                              
049100 0485-EXIT.                                                               
049200     EXIT.                                                                
049300                                                                          
049400*----------------------------------------------------------------         
049500 0700-EMITE-LINHA.                                                        
049600     IF CONTLIN > 14                                                      
049700        ADD 1 TO CONTPAG                                                  
049800        MOVE CONTPAG TO CAB1-PAGINA                                       
049900        MOVE 'FLIGHTS' TO CAB1-NOME-LOTE                                  
050000        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
050100        MOVE 6 TO CONTLIN.                                                
050200     MOVE FLGT-ID TO DET1-ID.                                             
050300     IF WS-REG-VALIDO                                                     
050400        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
050500        MOVE SPACE TO DET1-MOTIVO                                         
050600     ELSE                                                                 
050700        MOVE 'REJECTED' TO DET1-SITUACAO                                  
050800        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
050900     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
051000     ADD 1 TO CONTLIN.                                                    
051100 0700-EXIT.                                                               
051200     EXIT.                                                                
051300                                                                          
051400*----------------------------------------------------------------         
051500 0900-TOTAIS.                                                             
051600     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
051700     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
051800     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
051900     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
052000     IF WS-VALID-COUNT = ZERO                                             
052100        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
052200        WRITE REG-RELAT AFTER 2.                                          
052300 0900-EXIT.                                                               
052400     EXIT.                                                                
052500                                                                          
052600*----------------------------------------------------------------         
052700 9999-ENCERRA.                                                            
052800     CLOSE FLIGHTIN.                                                      
052900     CLOSE RELAT.                                                         
053000 9999-EXIT.                                                               
053100     EXIT.                                                                
