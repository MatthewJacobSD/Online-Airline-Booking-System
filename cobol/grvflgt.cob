000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GRVFLGT-COB.                                              
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  SISTEMA DE RESERVAS AEREAS.                               
000500 DATE-WRITTEN.  16/03/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO A OPERACAO BATCH.           
000800*================================================================         
000900*    SISTEMA DE RESERVAS AEREAS                                           
001000*    PROGRAMA   : GRVFLGT-COB                                             
001100*    FINALIDADE : LE O LOTE DE VOOS CANDIDATOS (FLGTCAN), VALIDA          
001200*                 CADA REGISTRO, DESCARTA REPETICOES DE                   
001300*                 IDENTIFICADOR DENTRO DO PROPRIO LOTE E CONTRA           
001400*                 O CADASTRO JA EXISTENTE, E REGRAVA O ARQUIVO            
001500*                 DE VOOS COM OS NOVOS REGISTROS ACRESCENTADOS.           
001600*    ANALISTA       : J. KOIKE                                            
001700*    PROGRAMADOR(A) : ENZO / JAMILE                                       
001800*----------------------------------------------------------------         
001900*    VRS   DATA          PROGR  DESCRICAO                                 
002000*    1.0   16/03/1991    EAM    IMPLANTACAO - GRAVACAO DO         V1.0    
002100*                               CADASTRO DE VOOS COM CHECAGEM DE          
002200*                               CODIGO REPETIDO.                          
002300*    1.1   22/11/1994    EAM    CAMPOS PASSAM A REPRESENTAR       V1.1    
002400*                               VOOS - NUMERO, AEROPORTOS E               
002500*                               HORARIOS DE PARTIDA/CHEGADA.              
002600*    1.2   19/09/1998    EAM    AJUSTE Y2K NAS QUEBRAS DE         V1.2    
002700*                               HORARIO (SECULO COMPLETO).                
002800*    1.3   28/03/2001    EAM    REFATORACAO GERAL - LAYOUT PARA   V1.3    
002900*                               CPFLGT, CONTROLE DE LOTE PARA             
003000*                               CPBATCH.                                  
003100*    1.4   30/01/2002    JAM    TKT-2217 - REGRA DE AEROPORTO DE  V1.4    
003200*                               PARTIDA DIFERENTE DO DE CHEGADA           
003300*                               TAMBEM NA GRAVACAO.                       
003400*    1.5   05/02/2004    JAM    TKT-4471 - PADRONIZACAO DAS       V1.5    
003500*                               MENSAGENS DE DIAGNOSTICO.                 
003600*================================================================         
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS HEXADEC   IS "0" THRU "9" "A" THRU "F" "a" THRU "f"            
004300     CLASS ALFAMAI   IS "A" THRU "Z"                                      
004400     CLASS ALFANUM   IS "A" THRU "Z" "a" THRU "z" "0" THRU "9"            
004500     UPSI-0 ON STATUS IS WS-MODO-DEBUG-LIGADO                             
004600     UPSI-0 OFF STATUS IS WS-MODO-DEBUG-DESLIGADO.                        
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT FLGTCAN ASSIGN TO DISK                                        
005100                 ORGANIZATION LINE SEQUENTIAL                             
005200                 FILE STATUS STATUS-FLGTCAN.                              
005300                                                                          
005400     SELECT FLGTOLD ASSIGN TO DISK                                        
005500                 ORGANIZATION LINE SEQUENTIAL                             
005600                 FILE STATUS STATUS-FLGTOLD.                              
005700                                                                          
005800     SELECT FLGTOUT ASSIGN TO DISK                                        
005900                 ORGANIZATION LINE SEQUENTIAL                             
006000                 FILE STATUS STATUS-FLGTOUT.                              
006100                                                                          
006200     SELECT RELAT   ASSIGN TO PRINTER.                                    
006300                                                                          
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  FLGTCAN                                                              
006800     LABEL RECORD STANDARD                                                
006900     VALUE OF FILE-ID 'FLGTCAN.TXT'.                                      
007000 01  REG-FLGTCAN                       PIC X(200).                        
007100                                                                          
007200 FD  FLGTOLD                                                              
007300     LABEL RECORD STANDARD                                                
007400     VALUE OF FILE-ID 'FLIGHTS.TXT'.                                      
007500 01  REG-FLGTOLD                       PIC X(200).                        
007600                                                                          
007700 FD  FLGTOUT                                                              
007800     LABEL RECORD STANDARD                                                
007900     VALUE OF FILE-ID 'FLGTOUT.TXT'.                                      
008000 01  REG-FLGTOUT                       PIC X(200).                        
008100                                                                          
008200 FD  RELAT                                                                
008300     LABEL RECORD OMITTED.                                                
008400 01  REG-RELAT                         PIC X(132).                        
008500                                                                          
008600 WORKING-STORAGE SECTION.                                                 
008700 COPY CPFLGT.                                                             
008800 COPY CPBATCH.                                                            
008900                                                                          
009000 77  STATUS-FLGTCAN                    PIC X(02) VALUE SPACE.             
009100 77  STATUS-FLGTOLD                    PIC X(02) VALUE SPACE.             
009200 77  STATUS-FLGTOUT                    PIC X(02) VALUE SPACE.             
009300 77  STATUS-RELAT                      PIC X(02) VALUE SPACE.             
009400 77  CONTLIN                           PIC 9(02) COMP VALUE 99.           
009500 77  CONTPAG                           PIC 9(05) COMP VALUE ZERO.         
009600 77  WS-MODO-DEBUG-LIGADO              PIC X(01) VALUE 'N'.               
009700 77  WS-MODO-DEBUG-DESLIGADO           PIC X(01) VALUE 'N'.               
009800                                                                          
009900 77  WS-LINHA-IN                       PIC X(200).                        
010000 01  WS-CAMPOS-TAB.                                                       
010100     05  WS-CAMPO OCCURS 6 TIMES       PIC X(60).                         
010200     05  FILLER                        PIC X(04).                         
010300 77  WS-QTDE-CAMPOS                    PIC 9(02) COMP.                    
010400 77  WS-SUB                            PIC 9(02) COMP.                    
010500 77  WS-CAMPO-TMP                      PIC X(60).                         
010600 77  WS-ASPAS-LIXO                     PIC X(60).                         
010700                                                                          
010800 77  WS-FIM-ARQ                        PIC X(01) VALUE 'N'.               
010900     88  WS-ACABOU                             VALUE 'S'.                 
011000 77  WS-EXISTE-ANTERIOR                PIC X(01) VALUE 'S'.               
011100     88  WS-TEM-CADASTRO-ANTERIOR              VALUE 'S'.                 
011200                                                                          
011300 01  WS-LOTE-ID-TAB.                                                      
011400     05  WS-LOTE-ID-ITEM  OCCURS 500 TIMES                                
011500                                       PIC X(36).                         
011600     05  FILLER                        PIC X(04).                         
011700 77  WS-LOTE-QTDE                      PIC 9(05) COMP VALUE ZERO.         
011800 77  WS-DUPLIC-LOTE                    PIC X(01).                         
011900     88  WS-E-DUPLIC-LOTE                      VALUE 'S'.                 
012000 77  WS-DUPLIC-ARQ                     PIC X(01).                         
012100     88  WS-E-DUPLIC-ARQ                       VALUE 'S'.                 
012200                                                                          
012300*----------------------------------------------------------------         
012400*    AREA DE TRABALHO COMUM PARA A REGRA 0460 - RECEBE UMA                
012500*    COPIA DA QUEBRA DE PARTIDA OU DE CHEGADA (MESMO LAYOUT DE            
012600*    16 POSICOES) PARA VALIDAR DATA/HORA SEM DUPLICAR A LOGICA.           
012700*----------------------------------------------------------------         
012800 01  WS-DATAHORA-QUEBRADA.                                                
012900     05  WS-DH-AAAA                    PIC X(04).                         
013000     05  WS-DH-HIFEN1                   PIC X(01).                        
013100     05  WS-DH-MM                      PIC X(02).                         
013200     05  WS-DH-HIFEN2                   PIC X(01).                        
013300     05  WS-DH-DD                      PIC X(02).                         
013400     05  WS-DH-ESPACO                   PIC X(01).                        
013500     05  WS-DH-HH                      PIC X(02).                         
013600     05  WS-DH-DOISPTS                  PIC X(01).                        
013700     05  WS-DH-MI                      PIC X(02).                         
013800     05  FILLER                        PIC X(04).                         
013900 77  WS-DH-CAMPO-NOME                  PIC X(10).                         
014000                                                                          
014100 77  WS-DH-ANO-NUM                     PIC 9(04) COMP.                    
014200 77  WS-DH-MES-NUM                     PIC 9(02) COMP.                    
014300 77  WS-DH-DIA-NUM                     PIC 9(02) COMP.                    
014400 77  WS-DH-HORA-NUM                    PIC 9(02) COMP.                    
014500 77  WS-DH-MIN-NUM                     PIC 9(02) COMP.                    
014600 77  WS-DH-RESTO-4                     PIC 9(02) COMP.                    
014700 77  WS-DH-RESTO-100                   PIC 9(02) COMP.                    
014800 77  WS-DH-RESTO-400                   PIC 9(03) COMP.                    
014900 77  WS-DH-BISSEXTO                    PIC X(01).                         
015000     88  WS-DH-E-BISSEXTO                      VALUE 'S'.                 
015100 77  WS-DH-MAX-DIA                     PIC 9(02) COMP.                    
015200 77  WS-DH-DATA-NUM                    PIC 9(08) COMP.                    
015300                                                                          
015400 01  WS-DIAS-POR-MES-TAB.                                                 
015500     05  WS-DIAS-POR-MES OCCURS 12 TIMES PIC 9(02) COMP                   
015600         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.                  
015700     05  FILLER                        PIC X(04).                         
015800                                                                          
015900 77  WS-QTDE-CARACTER                  PIC 9(02) COMP.                    
016000 77  WS-POS-SCAN                       PIC 9(02) COMP.                    
016100 77  WS-SCAN-INVALIDO                  PIC X(01).                         
016200     88  WS-E-SCAN-INVALIDO                    VALUE 'S'.                 
016300                                                                          
016400 77  WS-HOJE-6                         PIC 9(06) COMP.                    
016500                                                                          
016600 01  WS-CABECALHO-ESPERADO             PIC X(61) VALUE                    
016700 'FLIGHT-ID,FLIGHT-NO,DEP-AIRPORT,ARR-AIRPORT,DEP-TIME,ARR-TIME'.         
016800                                                                          
016900 PROCEDURE DIVISION.                                                      
017000                                                                          
017100 0000-PRINCIPAL.                                                          
017200     PERFORM 0100-ABRIR-ARQS       THRU 0100-EXIT.                        
017300     PERFORM 0150-COPIA-EXISTENTES THRU 0150-EXIT.                        
017400     PERFORM 0250-PULA-CABECALHO   THRU 0250-EXIT.                        
017500     PERFORM 0300-LER-CANDIDATO THRU 0300-EXIT                            
017600         UNTIL WS-ACABOU.                                                 
017700     PERFORM 0900-TOTAIS           THRU 0900-EXIT.                        
017800     PERFORM 9999-ENCERRA          THRU 9999-EXIT.                        
017900     STOP RUN.                                                            
018000                                                                          
018100*----------------------------------------------------------------         
018200 0100-ABRIR-ARQS.                                                         
018300     MOVE ZERO TO WS-READ-COUNT WS-VALID-COUNT WS-REJECT-COUNT.           
018400     MOVE ZERO TO CONTPAG WS-FLGT-TAB-QTDE WS-LOTE-QTDE.                  
018500     MOVE 99 TO CONTLIN.                                                  
018600     OPEN INPUT FLGTCAN.                                                  
018700     IF STATUS-FLGTCAN NOT = '00'                                         
018800        DISPLAY 'FLGTCAN.TXT INEXISTENTE OU INACESSIVEL - '               
018900                'ABORTADO'                                                
019000        STOP RUN.                                                         
019100     OPEN OUTPUT FLGTOUT.                                                 
019200     MOVE WS-CABECALHO-ESPERADO TO REG-FLGTOUT.                           
019300     WRITE REG-FLGTOUT.                                                   
019400     OPEN INPUT FLGTOLD.                                                  
019500     IF STATUS-FLGTOLD NOT = '00'                                         
019600        MOVE 'N' TO WS-EXISTE-ANTERIOR                                    
019700     ELSE                                                                 
019800        MOVE 'S' TO WS-EXISTE-ANTERIOR.                                   
019900     OPEN OUTPUT RELAT.                                                   
020000                                                                          
020100*    DATA DE PROCESSO - LIDA UMA UNICA VEZ (PARA-GRAFO 0460               
020200*    USA WS-DATA-HOJE/WS-LIMITE-DATA SEM ACCEPT REPETIDO).                
020300*    SECULO FIXADO EM '20' DESDE O AJUSTE Y2K DA CPBATCH.                 
020400     ACCEPT WS-HOJE-6 FROM DATE.                                          
020500     COMPUTE WS-DATA-HOJE = 20000000 + WS-HOJE-6.                         
020600     MOVE WS-HOJE-AAAA TO WS-LIMITE-AAAA.                                 
020700     MOVE WS-HOJE-MM   TO WS-LIMITE-MM.                                   
020800     MOVE WS-HOJE-DD   TO WS-LIMITE-DD.                                   
020900     ADD 1 TO WS-LIMITE-AAAA.                                             
021000     IF WS-LIMITE-MM = 02 AND WS-LIMITE-DD = 29                           
021100        MOVE 28 TO WS-LIMITE-DD.                                          
021200 0100-EXIT.                                                               
021300     EXIT.                                                                
021400                                                                          
021500*----------------------------------------------------------------         
021600 0150-COPIA-EXISTENTES.                                                   
021700     IF NOT WS-TEM-CADASTRO-ANTERIOR                                      
021800        GO TO 0150-EXIT.                                                  
021900     READ FLGTOLD INTO WS-LINHA-IN.                                       
022000     IF STATUS-FLGTOLD NOT = '00'                                         
022100        GO TO 0150-EXIT.                                                  
022200 0150-LOOP.                                                               
022300     READ FLGTOLD INTO WS-LINHA-IN.                                       
022400     IF STATUS-FLGTOLD = '10'                                             
022500        GO TO 0150-EXIT.                                                  
022600     IF STATUS-FLGTOLD NOT = '00'                                         
022700        DISPLAY 'PROBLEMA NA LEITURA DE FLIGHTS.TXT '                     
022800                STATUS-FLGTOLD                                            
022900        GO TO 0150-EXIT.                                                  
023000     IF WS-LINHA-IN = SPACE                                               
023100        GO TO 0150-LOOP.                                                  
023200     ADD 1 TO WS-FLGT-TAB-QTDE.                                           
023300     MOVE WS-LINHA-IN(1:36) TO WS-FLGT-ID-ITEM(WS-FLGT-TAB-QTDE).         
023400     MOVE WS-LINHA-IN TO REG-FLGTOUT.                                     
023500     WRITE REG-FLGTOUT.                                                   
023600     GO TO 0150-LOOP.                                                     
023700 0150-EXIT.                                                               
023800     EXIT.                                                                
023900                                                                          
024000*----------------------------------------------------------------         
024100 0250-PULA-CABECALHO.                                                     
024200     READ FLGTCAN INTO WS-LINHA-IN.                                       
024300     IF STATUS-FLGTCAN NOT = '00'                                         
024400        MOVE 'S' TO WS-FIM-ARQ.                                           
024500 0250-EXIT.                                                               
024600     EXIT.                                                                
024700                                                                          
024800*----------------------------------------------------------------         
024900 0300-LER-CANDIDATO.                                                      
025000     READ FLGTCAN INTO WS-LINHA-IN.                                       
025100     IF STATUS-FLGTCAN = '10'                                             
025200        MOVE 'S' TO WS-FIM-ARQ                                            
025300        GO TO 0300-EXIT.                                                  
025400     IF STATUS-FLGTCAN NOT = '00'                                         
025500        DISPLAY 'PROBLEMA NA LEITURA DE FLGTCAN.TXT '                     
025600                STATUS-FLGTCAN                                            
025700        MOVE 'S' TO WS-FIM-ARQ                                            
025800        GO TO 0300-EXIT.                                                  
025900     IF WS-LINHA-IN = SPACE                                               
026000        GO TO 0300-EXIT.                                                  
026100                                                                          
026200     ADD 1 TO WS-READ-COUNT.                                              
026300     PERFORM 0380-QUEBRA-CAMPOS THRU 0380-EXIT.                           
026400                                                                          
026500     IF WS-QTDE-CAMPOS NOT = 6                                            
026600        MOVE 'N' TO WS-VALID-FLAG                                         
026700        MOVE 'Mismatched field count' TO WS-ERROR-MSG                     
026800        GO TO 0300-GRAVA.                                                 
026900                                                                          
027000     MOVE WS-CAMPO(1) TO FLGT-ID.                                         
027100     MOVE WS-CAMPO(2) TO FLGT-NO.                                         
027200     MOVE WS-CAMPO(3) TO FLGT-DEP-APT.                                    
027300     MOVE WS-CAMPO(4) TO FLGT-ARR-APT.                                    
027400     MOVE WS-CAMPO(5) TO FLGT-DEP-TIME.                                   
027500     MOVE WS-CAMPO(6) TO FLGT-ARR-TIME.                                   
027600                                                                          
027700     PERFORM 0500-VALIDA-REGISTRO THRU 0500-EXIT.                         
027800     IF WS-REG-INVALIDO                                                   
027900        GO TO 0300-GRAVA.                                                 
028000                                                                          
028100     PERFORM 0600-VERIFICA-DUPLIC-LOTE THRU 0600-EXIT.                    
028200     IF WS-E-DUPLIC-LOTE                                                  
028300        MOVE 'N' TO WS-VALID-FLAG                                         
028400        MOVE 'Duplicate ID within batch' TO WS-ERROR-MSG                  
028500        GO TO 0300-GRAVA.                                                 
028600                                                                          
028700     PERFORM 0650-VERIFICA-DUPLIC-ARQ THRU 0650-EXIT.                     
028800     IF WS-E-DUPLIC-ARQ                                                   
028900        MOVE 'N' TO WS-VALID-FLAG                                         
029000        MOVE 'Duplicate ID: already exists in file'                       
029100            TO WS-ERROR-MSG                                               
029200        GO TO 0300-GRAVA.                                                 
029300                                                                          
029400     ADD 1 TO WS-LOTE-QTDE.                                               
029500     MOVE FLGT-ID TO WS-LOTE-ID-ITEM(WS-LOTE-QTDE).                       
029600     MOVE FLGT-REC TO REG-FLGTOUT.                                        
029700     WRITE REG-FLGTOUT.                                                   
029800                                                                          
029900 0300-GRAVA.                                                              
030000     PERFORM 0700-EMITE-LINHA THRU 0700-EXIT.                             
030100     IF WS-REG-VALIDO                                                     
030200        ADD 1 TO WS-VALID-COUNT                                           
030300     ELSE                                                                 
030400        ADD 1 TO WS-REJECT-COUNT.                                         
030500 0300-EXIT.                                                               
030600     EXIT.                                                                
030700                                                                          
030800*----------------------------------------------------------------         
030900 0380-QUEBRA-CAMPOS.                                                      
031000     MOVE SPACE TO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                    
031100                   WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6).                   
031200     MOVE ZERO TO WS-QTDE-CAMPOS.                                         
031300     UNSTRING WS-LINHA-IN DELIMITED BY ','                                
031400         INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)                         
031500              WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6)                         
031600         TALLYING IN WS-QTDE-CAMPOS.                                      
031700     PERFORM 0385-RETIRA-ASPAS THRU 0385-EXIT                             
031800         VARYING WS-SUB FROM 1 BY 1                                       
031900         UNTIL WS-SUB > WS-QTDE-CAMPOS.                                   
032000 0380-EXIT.                                                               
032100     EXIT.                                                                
032200                                                                          
032300 0385-RETIRA-ASPAS.                                                       
032400     IF WS-CAMPO(WS-SUB) (1:1) = '"'                                      
032500        UNSTRING WS-CAMPO(WS-SUB) DELIMITED BY '"'                        
032600            INTO WS-ASPAS-LIXO WS-CAMPO-TMP                               
032700        MOVE WS-CAMPO-TMP TO WS-CAMPO(WS-SUB).                            
032800 0385-EXIT.                                                               
032900     EXIT.                                                                
033000                                                                          
033100*----------------------------------------------------------------         
033200 0500-VALIDA-REGISTRO.                                                    
033300     PERFORM 0420-REGRA-UUID THRU 0420-EXIT.                              
033400     IF WS-REG-INVALIDO                                                   
033500        GO TO 0500-EXIT.                                                  
033600                                                                          
033700     PERFORM 0470-REGRA-VOO THRU 0470-EXIT.                               
033800     IF WS-REG-INVALIDO                                                   
033900        GO TO 0500-EXIT.                                                  
034000                                                                          
034100     MOVE 1 TO WS-SUB.                                                    
034200     PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                         
034300     IF WS-REG-INVALIDO                                                   
034400        GO TO 0500-EXIT.                                                  
034500     MOVE 2 TO WS-SUB.                                                    
034600     PERFORM 0480-REGRA-AEROPORTO THRU 0480-EXIT.                         
034700     IF WS-REG-INVALIDO                                                   
034800        GO TO 0500-EXIT.                                                  
034900                                                                          
035000     PERFORM 0475-REGRA-AEROPORTOS-IGUAIS THRU 0475-EXIT.                 
035100     IF WS-REG-INVALIDO                                                   
035200        GO TO 0500-EXIT.                                                  
035300                                                                          
035400     MOVE 'DEP-TIME' TO WS-DH-CAMPO-NOME.                                 
035500     MOVE FLGT-DEP-QUEBRADO TO WS-DATAHORA-QUEBRADA.                      
035600     PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                          
035700     IF WS-REG-INVALIDO                                                   
035800        GO TO 0500-EXIT.                                                  
035900                                                                          
036000     MOVE 'ARR-TIME' TO WS-DH-CAMPO-NOME.                                 
036100     MOVE FLGT-ARR-QUEBRADO TO WS-DATAHORA-QUEBRADA.                      
036200     PERFORM 0460-REGRA-DATAHORA THRU 0460-EXIT.                          
036300     IF WS-REG-INVALIDO                                                   
036400        GO TO 0500-EXIT.                                                  
036500                                                                          
036600     PERFORM 0485-REGRA-ORDEM-HORARIOS THRU 0485-EXIT.                    
036700 0500-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000*----------------------------------------------------------------         
037100 0420-REGRA-UUID.                                                         
037200     MOVE 'S' TO WS-VALID-FLAG.                                           
037300     IF FLGT-ID(9:1) NOT = '-' OR FLGT-ID(14:1) NOT = '-'                 
037400        OR FLGT-ID(19:1) NOT = '-' OR FLGT-ID(24:1) NOT = '-'             
037500        MOVE 'N' TO WS-VALID-FLAG                                         
037600        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG                       
037700        GO TO 0420-EXIT.                                                  
037800     IF FLGT-ID(1:8) IS NOT HEXADEC                                       
037900        OR FLGT-ID(10:4) IS NOT HEXADEC                                   
038000        OR FLGT-ID(15:4) IS NOT HEXADEC                                   
038100        OR FLGT-ID(20:4) IS NOT HEXADEC                                   
038200        OR FLGT-ID(25:12) IS NOT HEXADEC                                  
038300        MOVE 'N' TO WS-VALID-FLAG                                         
038400        MOVE 'Invalid UUID format.' TO WS-ERROR-MSG.                      
038500 0420-EXIT.                                                               
038600     EXIT.                                                                
038700                                                                          
038800*----------------------------------------------------------------         
038900*    NUMERO DO VOO - DE 2 A 6 CARACTERES ALFANUMERICOS,                   
039000*    CONTADOS A PARTIR DA PRIMEIRA POSICAO ATE O PRIMEIRO                 
039100*    ESPACO OU O FIM DO CAMPO.                                            
039200*----------------------------------------------------------------         
039300 0470-REGRA-VOO.                                                          
039400     MOVE 'S' TO WS-VALID-FLAG.                                           
039500     MOVE ZERO TO WS-QTDE-CARACTER.                                       
039600     MOVE 'N' TO WS-SCAN-INVALIDO.                                        
039700     PERFORM 0471-CONTA-CARACTER THRU 0471-EXIT                           
039800         VARYING WS-POS-SCAN FROM 1 BY 1                                  
039900         UNTIL WS-POS-SCAN > 6                                            
040000            OR FLGT-NO(WS-POS-SCAN:1) = SPACE                             
040100            OR WS-E-SCAN-INVALIDO.                                        
040200     IF WS-E-SCAN-INVALIDO                                                
040300        OR WS-QTDE-CARACTER < 2 OR WS-QTDE-CARACTER > 6                   
040400        MOVE 'N' TO WS-VALID-FLAG                                         
040500        MOVE 'Flight number must be 2-6 alphanumeric '                    
040600             'characters (e.g., AA123).' TO WS-ERROR-MSG.                 
040700 0470-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000 0471-CONTA-CARACTER.                                                     
041100     IF FLGT-NO(WS-POS-SCAN:1) IS NOT ALFANUM                             
041200        MOVE 'S' TO WS-SCAN-INVALIDO                                      
041300     ELSE                                                                 
041400        ADD 1 TO WS-QTDE-CARACTER.                                        
041500 0471-EXIT.                                                               
041600     EXIT.                                                                
041700                                                                          
041800*----------------------------------------------------------------         
041900*    AEROPORTO - EXATAMENTE 3 LETRAS MAIUSCULAS. WS-SUB = 1               
042000*    TESTA O AEROPORTO DE PARTIDA, WS-SUB = 2 O DE CHEGADA                
042100*    (VISAO FLGT-REC-AEROPORTOS DA CPFLGT).                               
042200*----------------------------------------------------------------         
042300 0480-REGRA-AEROPORTO.                                                    
042400     MOVE 'S' TO WS-VALID-FLAG.                                           
042500     IF FLGT-AEROPORTO-OBR(WS-SUB) IS NOT ALFAMAI                         
042600        MOVE 'N' TO WS-VALID-FLAG                                         
042700        IF WS-SUB = 1                                                     
042800           MOVE 'DEP-AIRPORT must be a 3-letter uppercase '               
042900                'code (e.g., JFK).' TO WS-ERROR-MSG                       
043000        ELSE                                                              
043100           MOVE 'ARR-AIRPORT must be a 3-letter uppercase '               
043200                'code (e.g., JFK).' TO WS-ERROR-MSG.                      
043300 0480-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600 0475-REGRA-AEROPORTOS-IGUAIS.                                            
043700     MOVE 'S' TO WS-VALID-FLAG.                                           
043800     IF FLGT-DEP-APT = FLGT-ARR-APT                                       
043900        MOVE 'N' TO WS-VALID-FLAG                                         
044000        MOVE 'Departure and arrival airports cannot be '                  
044100             'the same.' TO WS-ERROR-MSG.                                 
044200 0475-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500*----------------------------------------------------------------         
044600*    DATA/HORA - VALIDA A QUEBRA COPIADA PARA WS-DATAHORA-                
044700*    QUEBRADA (PARTIDA OU CHEGADA, VIDE WS-DH-CAMPO-NOME),                
044800*    CONFERINDO SEPARADORES, FAIXA DE ANO/MES/DIA/HORA/MINUTO             
044900*    E O LIMITE DE UM ANO A PARTIR DA DATA DE PROCESSO. A                 
045000*    JANELA DE UM ANO E CONFERIDA SOMENTE PELA PARTE DE DATA,             
045100*    SEM PESAR A HORA DO DIA - SIMPLIFICACAO ACEITA PELA                  
045200*    ANALISE (VIDE TKT-2890).                                             
045300*----------------------------------------------------------------         
045400 0460-REGRA-DATAHORA.                                                     
045500     MOVE 'S' TO WS-VALID-FLAG.                                           
045600     IF WS-DH-HIFEN1 NOT = '-' OR WS-DH-HIFEN2 NOT = '-'                  
045700        OR WS-DH-ESPACO NOT = SPACE OR WS-DH-DOISPTS NOT = ':'            
045800        GO TO 0460-INVALIDO.                                              
045900     IF WS-DH-AAAA IS NOT NUMERIC OR WS-DH-MM IS NOT NUMERIC              
046000        OR WS-DH-DD IS NOT NUMERIC OR WS-DH-HH IS NOT NUMERIC             
046100        OR WS-DH-MI IS NOT NUMERIC                                        
046200        GO TO 0460-INVALIDO.                                              
046300                                                                          
046400     MOVE WS-DH-AAAA TO WS-DH-ANO-NUM.                                    
046500     MOVE WS-DH-MM   TO WS-DH-MES-NUM.                                    
046600     MOVE WS-DH-DD   TO WS-DH-DIA-NUM.                                    
046700     MOVE WS-DH-HH   TO WS-DH-HORA-NUM.                                   
046800     MOVE WS-DH-MI   TO WS-DH-MIN-NUM.                                    
046900                                                                          
047000     IF WS-DH-MES-NUM < 1 OR WS-DH-MES-NUM > 12                           
047100        GO TO 0460-INVALIDO.                                              
047200     IF WS-DH-HORA-NUM > 23 OR WS-DH-MIN-NUM > 59                         
047300        GO TO 0460-INVALIDO.                                              
047400                                                                          
047500     DIVIDE WS-DH-ANO-NUM BY 4   GIVING WS-DH-RESTO-4                     
047600         REMAINDER WS-DH-RESTO-4.                                         
047700     DIVIDE WS-DH-ANO-NUM BY 100 GIVING WS-DH-RESTO-100                   
047800         REMAINDER WS-DH-RESTO-100.                                       
047900     DIVIDE WS-DH-ANO-NUM BY 400 GIVING WS-DH-RESTO-400                   
048000         REMAINDER WS-DH-RESTO-400.                                       
048100     IF WS-DH-RESTO-4 = ZERO AND                                          
048200        (WS-DH-RESTO-100 NOT = ZERO OR WS-DH-RESTO-400 = ZERO)            
048300        MOVE 'S' TO WS-DH-BISSEXTO                                        
048400     ELSE                                                                 
048500        MOVE 'N' TO WS-DH-BISSEXTO.                                       
048600                                                                          
048700     MOVE WS-DIAS-POR-MES(WS-DH-MES-NUM) TO WS-DH-MAX-DIA.                
048800     IF WS-DH-MES-NUM = 2 AND WS-DH-E-BISSEXTO                            
048900        MOVE 29 TO WS-DH-MAX-DIA.                                         
049000     IF WS-DH-DIA-NUM < 1 OR WS-DH-DIA-NUM > WS-DH-MAX-DIA                
049100        GO TO 0460-INVALIDO.                                              
049200                                                                          
049300     COMPUTE WS-DH-DATA-NUM =                                             
049400         WS-DH-ANO-NUM * 10000 + WS-DH-MES-NUM * 100                      
049500         + WS-DH-DIA-NUM.                                                 
049600     IF WS-DH-DATA-NUM < WS-DATA-HOJE                                     
049700        MOVE 'N' TO WS-VALID-FLAG                                         
049800        STRING WS-DH-CAMPO-NOME DELIMITED BY SPACE                        
049900               ' must be the current moment or later.'                    
050000               DELIMITED BY SIZE                                          
050100               INTO WS-ERROR-MSG                                          
050200        GO TO 0460-EXIT.                                                  
050300     IF WS-DH-DATA-NUM > WS-LIMITE-DATA                                   
050400        MOVE 'N' TO WS-VALID-FLAG                                         
050500        STRING WS-DH-CAMPO-NOME DELIMITED BY SPACE                        
050600               ' cannot be more than one year in the future.'             
050700               DELIMITED BY SIZE                                          
050800               INTO WS-ERROR-MSG                                          
050900        GO TO 0460-EXIT.                                                  
051000     GO TO 0460-EXIT.                                                     
051100                                                                          
051200 0460-INVALIDO.                                                           
051300     MOVE 'N' TO WS-VALID-FLAG.                                           
051400     STRING 'Invalid ' DELIMITED BY SIZE                                  
051500            WS-DH-CAMPO-NOME DELIMITED BY SPACE                           
051600            ' format. Use yyyy-MM-dd HH:mm' DELIMITED BY SIZE             
051700            INTO WS-ERROR-MSG.                                            
051800 0460-EXIT.                                                               
051900     EXIT.                                                                
052000                                                                          
052100*----------------------------------------------------------------         
052200 0485-REGRA-ORDEM-HORARIOS.                                               
052300     MOVE 'S' TO WS-VALID-FLAG.                                           
052400     IF FLGT-ARR-TIME NOT > FLGT-DEP-TIME                                 
052500        MOVE 'N' TO WS-VALID-FLAG                                         
052600        MOVE 'Arrival time must be after departure time.'                 
052700            TO WS-ERROR-MSG.                                              
052800 0485-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100*----------------------------------------------------------------         
053200*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE CANDIDATOS JA             
053300*    GRAVADOS NESTE LOTE.                                                 
053400*----------------------------------------------------------------         
053500 0600-VERIFICA-DUPLIC-LOTE.                                               
053600     MOVE 'N' TO WS-DUPLIC-LOTE.                                          
053700     MOVE 1 TO WS-SUB.                                                    
053800     PERFORM 0610-COMPARA-LOTE THRU 0610-EXIT                             
053900         VARYING WS-SUB FROM 1 BY 1                                       
054000         UNTIL WS-SUB > WS-LOTE-QTDE OR WS-E-DUPLIC-LOTE.                 
054100 0600-EXIT.                                                               
054200     EXIT.                                                                
054300                                                                          
054400 0610-COMPARA-LOTE.                                                       
054500     IF WS-LOTE-ID-ITEM(WS-SUB) = FLGT-ID                                 
054600        MOVE 'S' TO WS-DUPLIC-LOTE.                                       
054700 0610-EXIT.                                                               
054800     EXIT.                                                                
054900                                                                          
055000*----------------------------------------------------------------         
055100*    PROCURA O IDENTIFICADOR ATUAL NA TABELA DE VOOS JA                   
055200*    EXISTENTES NO CADASTRO.                                              
055300*----------------------------------------------------------------         
055400 0650-VERIFICA-DUPLIC-ARQ.                                                
055500     MOVE 'N' TO WS-DUPLIC-ARQ.                                           
055600     MOVE 1 TO WS-SUB.                                                    
055700     PERFORM 0660-COMPARA-ARQ THRU 0660-EXIT                              
055800         VARYING WS-SUB FROM 1 BY 1                                       
055900         UNTIL WS-SUB > WS-FLGT-TAB-QTDE OR WS-E-DUPLIC-ARQ.              
056000 0650-EXIT.                                                               
056100     EXIT.                                                                
056200                                                                          
056300 0660-COMPARA-ARQ.                                                        
056400     IF WS-FLGT-ID-ITEM(WS-SUB) = FLGT-ID                                 
056500        MOVE 'S' TO WS-DUPLIC-ARQ.                                        
056600 0660-EXIT.                                                               
056700     EXIT.                                                                
056800                                                                          
056900*----------------------------------------------------------------         
057000 0700-EMITE-LINHA.                                                        
057100     IF CONTLIN > 14                                                      
057200        ADD 1 TO CONTPAG                                                  
057300        MOVE CONTPAG TO CAB1-PAGINA                                       
057400        MOVE 'FLIGHTS-WRITE' TO CAB1-NOME-LOTE                            
057500        WRITE REG-RELAT FROM CAB1-REL AFTER PAGE                          
057600        MOVE 6 TO CONTLIN.                                                
057700     MOVE FLGT-ID TO DET1-ID.                                             
057800     IF WS-REG-VALIDO                                                     
057900        MOVE 'ACCEPTED' TO DET1-SITUACAO                                  
058000        MOVE SPACE TO DET1-MOTIVO                                         
058100     ELSE                                                                 
058200        MOVE 'REJECTED' TO DET1-SITUACAO                                  
058300        MOVE WS-ERROR-MSG TO DET1-MOTIVO.                                 
058400     WRITE REG-RELAT FROM DET1-REL AFTER 1.                               
058500     ADD 1 TO CONTLIN.                                                    
058600 0700-EXIT.                                                               
058700     EXIT.                                                                
058800                                                                          
058900*----------------------------------------------------------------         
059000 0900-TOTAIS.                                                             
059100     MOVE WS-READ-COUNT   TO TOT1-READ-COUNT.                             
059200     MOVE WS-VALID-COUNT  TO TOT1-VALID-COUNT.                            
059300     MOVE WS-REJECT-COUNT TO TOT1-REJECT-COUNT.                           
059400     WRITE REG-RELAT FROM TOT1-REL AFTER 2.                               
059500     IF WS-VALID-COUNT = ZERO                                             
059600        MOVE 'NO VALID DATA FOUND' TO REG-RELAT                           
059700        WRITE REG-RELAT AFTER 2.                                          
059800 0900-EXIT.                                                               
059900     EXIT.                                                                
060000                                                                          
060100*----------------------------------------------------------------         
060200 9999-ENCERRA.                                                            
060300     CLOSE FLGTCAN.                                                       
060400     CLOSE FLGTOLD.                                                       
060500     CLOSE FLGTOUT.                                                       
060600     CLOSE RELAT.                                                         
060700 9999-EXIT.                                                               
060800     EXIT.                                                                
